000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. HCSVTBL.
000300 AUTHOR. R KOH.
000400 INSTALLATION. NETWORK COMPLIANCE UNIT.
000500 DATE-WRITTEN. 21 NOV 1994.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED.
000800*----------------------------------------------------------------*
000900* HCSVTBL - TABLE CHECKER - CALLED FROM HCSSCAN FOR EVERY RULE
001000* WHOSE RUL-LOGIC-TYPE IS "TABLE".  UNLIKE THE OTHER THREE
001100* CHECKERS THIS ONE DOES NOT SCAN RAW CONFIG TEXT - IT WORKS ON
001200* ROWS ALREADY SPLIT INTO PIPE-DELIMITED FIELD/VALUE COLUMNS.
001300* THE ROWS LIVE IN THE NAMED CONFIG SECTION: THE SECTION'S FIRST
001400* NON-BLANK LINE IS THE PIPE-DELIMITED COLUMN HEADER, EVERY LINE
001500* AFTER THAT IS ONE DATA ROW IN THE SAME COLUMN ORDER (HOW THE
001600* EXTRACT TOOLS LAY DOWN "SHOW" COMMAND OUTPUT FOR THIS SHOP).
001700*----------------------------------------------------------------*
001800* HISTORY OF MODIFICATION:
001900*----------------------------------------------------------------*
002000* HCS007  21/11/1994  RKOH    - INITIAL VERSION - ROW COUNT AND
002100*                      SINGLE FIELD CHECK ONLY
002200* HCS011  09/03/1997  RKOH    - ADD ROW FILTER AND UP TO 5 FIELD
002300*                      CHECKS, FIRST-ROW OR ON-ALL MODE
002400* HCS015  18/11/1998  RKOH    - Y2K REVIEW OF THIS PROGRAM - NO
002500*                      2-DIGIT YEAR FIELDS HELD, NO CHANGES MADE
002600* HCS018  04/04/2016  DPANG   - NUMERIC COMPARE OPERATORS GT/LT/
002700*                      GE/LE NOW COMPARE THE FIELD AS A NUMBER,
002800*                      NOT AS TEXT (INC-4417, "PORT-COUNT GT 8"
002900*                      WAS FAILING ON "10")
003000* HCS033  29/07/2025  TMPNGW  - E500-CONTAINS RE-DERIVED THE ROW
003100*                      FILTER COLUMN WHENEVER THE ROW FILTER WAS
003200*                      ACTIVE, CLOBBERING THE CHECK COLUMN C200
003300*                      HAD JUST SET FOR A "CO" FIELD CHECK - THE
003400*                      FILTER LOOKUP NOW HAPPENS IN B310 BEFORE
003500*                      THE CALL, E500 JUST TESTS WS-SPLIT-LINE
003600*                      AGAINST WS-FILTER-TEXT (NET-3458)
003700*----------------------------------------------------------------*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-AS400.
004100 OBJECT-COMPUTER. IBM-AS400.
004200 SPECIAL-NAMES.
004300     UPSI-0 IS UPSI-SWITCH-0
004400         ON STATUS IS U0-ON
004500         OFF STATUS IS U0-OFF.
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800 01  FILLER                      PIC X(24)
004900                                 VALUE "** PROGRAM HCSVTBL **".
005000 01  WK-C-COMMON.
005100     COPY HCSCOM.
005200 01  WK-CFG-TABLE.
005300     COPY HCSCFG.
005400*----------------------------------------------------------------*
005500* ROWS OF THE TABLE, BUILT FROM THE NAMED SECTION'S CONFIG LINES
005600* BY SPLITTING EACH ON THE "|" DELIMITER.  HEADER ROW GIVES THE
005700* COLUMN NAMES, DATA ROWS GIVE THE VALUES, SAME COLUMN ORDER.
005800*----------------------------------------------------------------*
005900 01  WS-TABLE-AREA.
006000     05  WS-COL-COUNT                PIC 9(02) COMP VALUE ZERO.
006100     05  WS-COL-NAME OCCURS 12 TIMES PIC X(20).
006200     05  FILLER REDEFINES WS-COL-NAME.
006300         10  WS-COL-NAME-R OCCURS 12 TIMES PIC X(20).
006400     05  WS-ROW-COUNT                PIC 9(04) COMP VALUE ZERO.
006500     05  WS-ROW-VALUE OCCURS 500 TIMES.
006600         10  WS-ROW-FIELD OCCURS 12 TIMES PIC X(20).
006700     05  WS-ROW-KEPT-COUNT           PIC 9(04) COMP VALUE ZERO.
006800     05  WS-ROW-KEPT OCCURS 500 TIMES PIC 9(04) COMP.
006900     05  FILLER REDEFINES WS-ROW-KEPT.
007000         10  WS-ROW-KEPT-R OCCURS 500 TIMES PIC 9(04) COMP.
007100 01  WS-SPLIT-AREA.
007200     05  WS-SPLIT-LINE               PIC X(80).
007300     05  WS-SPLIT-POS                PIC 9(03) COMP.
007400     05  WS-SPLIT-FLD-IDX            PIC 9(02) COMP.
007500     05  WS-SPLIT-PIECE-START        PIC 9(03) COMP.
007600     05  WS-SPLIT-PIECE-LEN          PIC 9(03) COMP.
007700     05  WS-SPLIT-PIECE              PIC X(20).
007800     05  WS-SPLIT-BLANK-SW           PIC X(01) VALUE "N".
007900         88  WS-SPLIT-BLANK-LINE         VALUE "Y".
008000 01  WS-FILTER-AREA.
008100     05  WS-FILTER-FIELD             PIC X(20).
008200     05  WS-FILTER-TEXT              PIC X(40).
008300     05  WS-FILTER-COL-IDX           PIC 9(02) COMP.
008400     05  WS-FILTER-ACTIVE-SW         PIC X(01) VALUE "N".
008500         88  WS-FILTER-ACTIVE            VALUE "Y".
008600 01  WS-BOUND-AREA.
008700     05  WS-MIN-ROWS                 PIC 9(04) COMP VALUE ZERO.
008800     05  WS-MAX-ROWS                 PIC 9(04) COMP VALUE ZERO.
008900     05  WS-MAX-ROWS-SET-SW          PIC X(01) VALUE "N".
009000         88  WS-MAX-ROWS-SET             VALUE "Y".
009100 01  WS-CHECK-AREA.
009200     05  WS-CHECK-FIELD              PIC X(20).
009300     05  WS-CHECK-OP                 PIC X(02).
009400     05  WS-CHECK-VALUE              PIC X(20).
009500     05  WS-CHECK-COL-IDX            PIC 9(02) COMP.
009600     05  WS-CHECK-FAIL-COUNT         PIC 9(02) COMP VALUE ZERO.
009700     05  WS-CHECK-FAIL-SPEC OCCURS 5 TIMES PIC X(40).
009800     05  FILLER REDEFINES WS-CHECK-FAIL-SPEC.
009900         10  WS-CHECK-FAIL-SPEC-R OCCURS 5 TIMES PIC X(40).
010000     05  WS-CI                       PIC 9(02) COMP.
010100     05  WS-RI                       PIC 9(04) COMP.
010200 01  WS-NUMERIC-AREA.
010300     05  WS-FIELD-TEXT               PIC X(20).
010400     05  WS-FIELD-NUM                PIC S9(09) COMP.
010500     05  WS-VALUE-TEXT               PIC X(20).
010600     05  WS-VALUE-NUM                PIC S9(09) COMP.
010700     05  WS-DIGIT-CHAR               PIC X(01).
010800     05  WS-DIGIT-VAL                PIC 9(01).
010900     05  WS-NEG-SW                   PIC X(01) VALUE "N".
011000         88  WS-NEG                      VALUE "Y".
011100     05  WS-PI                       PIC 9(02) COMP.
011200     05  WS-CMP-IND                  PIC X(01).
011300         88  WS-CMP-LT                   VALUE "L".
011400         88  WS-CMP-EQ                   VALUE "E".
011500         88  WS-CMP-GT                   VALUE "G".
011600 01  WS-MISC-AREA.
011700     05  WS-PATTERN-LEN              PIC 9(03) COMP.
011800     05  WS-LINE-LEN                 PIC 9(03) COMP.
011900     05  WS-SCAN-POS                 PIC 9(03) COMP.
012000     05  WS-MAX-POS                  PIC 9(03) COMP.
012100     05  WS-DONE-SW                  PIC X(01) VALUE "N".
012200         88  WS-DONE                     VALUE "Y".
012300     05  WS-FOUND-SW                 PIC X(01) VALUE "N".
012400         88  WS-FOUND                    VALUE "Y".
012500     05  WS-RESULT-OK-SW             PIC X(01) VALUE "Y".
012600         88  WS-RESULT-OK                VALUE "Y".
012700 LINKAGE SECTION.
012800 01  HCSL-TBL.
012900     COPY HCSLTBL.
013000 PROCEDURE DIVISION USING HCSL-TBL, WK-CFG-TABLE.
013100*----------------------------------------------------------------*
013200 MAIN-MODULE.
013300     PERFORM A000-PROCESS-CALLED-ROUTINE
013400         THRU A099-PROCESS-CALLED-ROUTINE-EX.
013500     EXIT PROGRAM.
013600*----------------------------------------------------------------*
013700 A000-PROCESS-CALLED-ROUTINE.
013800     MOVE SPACE TO HCSL-TBL-STATUS.
013900     MOVE SPACE TO HCSL-TBL-MESSAGE.
014000     MOVE ZERO TO WS-COL-COUNT WS-ROW-COUNT WS-ROW-KEPT-COUNT
014100                  WS-CHECK-FAIL-COUNT.
014200     PERFORM B100-BUILD-TABLE THRU B199-BUILD-TABLE-EX.
014300     PERFORM B200-PARSE-ROW-FILTER THRU B299-PARSE-ROW-FILTER-EX.
014400     PERFORM B300-APPLY-ROW-FILTER THRU B399-APPLY-ROW-FILTER-EX.
014500     PERFORM B400-PARSE-BOUNDS THRU B499-PARSE-BOUNDS-EX.
014600     IF WS-ROW-KEPT-COUNT < WS-MIN-ROWS
014700         MOVE "FAIL   " TO HCSL-TBL-STATUS
014800         PERFORM D100-MSG-TOO-FEW THRU D199-MSG-TOO-FEW-EX
014900         GO TO A099-PROCESS-CALLED-ROUTINE-EX
015000     END-IF.
015100     IF WS-MAX-ROWS-SET AND WS-ROW-KEPT-COUNT > WS-MAX-ROWS
015200         MOVE "FAIL   " TO HCSL-TBL-STATUS
015300         PERFORM D200-MSG-TOO-MANY THRU D299-MSG-TOO-MANY-EX
015400         GO TO A099-PROCESS-CALLED-ROUTINE-EX
015500     END-IF.
015600     PERFORM C100-RUN-CHECK THRU C199-RUN-CHECK-EX
015700         VARYING WS-CI FROM 1 BY 1
015800             UNTIL WS-CI > HCSL-TBL-CHECK-COUNT.
015900     IF WS-CHECK-FAIL-COUNT > ZERO
016000         MOVE "FAIL   " TO HCSL-TBL-STATUS
016100         PERFORM D300-MSG-CHECK-FAIL THRU D399-MSG-CHECK-FAIL-EX
016200     ELSE
016300         MOVE "PASS   " TO HCSL-TBL-STATUS
016400         MOVE "All table checks passed" TO HCSL-TBL-MESSAGE
016500     END-IF.
016600 A099-PROCESS-CALLED-ROUTINE-EX.
016700     EXIT.
016800*----------------------------------------------------------------*
016900* B100 - SPLIT THE NAMED SECTION'S LINES INTO HEADER/DATA ROWS
017000* ON THE "|" DELIMITER.  FIRST NON-BLANK LINE OF THE SECTION IS
017100* THE HEADER.
017200*----------------------------------------------------------------*
017300 B100-BUILD-TABLE.
017400     IF WK-CFG-LINE-COUNT = ZERO
017500         GO TO B199-BUILD-TABLE-EX
017600     END-IF.
017700     PERFORM B110-ONE-LINE THRU B110-ONE-LINE-EX
017800         VARYING WK-CFG-IDX FROM 1 BY 1
017900             UNTIL WK-CFG-IDX > WK-CFG-LINE-COUNT.
018000 B199-BUILD-TABLE-EX.
018100     EXIT.
018200 B110-ONE-LINE.
018300     IF WK-CFG-SECTION(WK-CFG-IDX) NOT = HCSL-TBL-SECTION-NAME
018400         GO TO B110-ONE-LINE-EX
018500     END-IF.
018600     MOVE WK-CFG-TEXT(WK-CFG-IDX) TO WS-SPLIT-LINE.
018700     SET WS-SPLIT-BLANK-SW TO "Y".
018800     IF WS-SPLIT-LINE NOT = SPACE
018900         SET WS-SPLIT-BLANK-SW TO "N"
019000     END-IF.
019100     IF WS-SPLIT-BLANK-LINE
019200         GO TO B110-ONE-LINE-EX
019300     END-IF.
019400     IF WS-COL-COUNT = ZERO
019500         PERFORM B120-SPLIT-INTO THRU B129-SPLIT-INTO-EX
019600         MOVE WS-SPLIT-FLD-IDX TO WS-COL-COUNT
019700         PERFORM B130-COPY-HEADER THRU B139-COPY-HEADER-EX
019800             VARYING WS-PI FROM 1 BY 1
019900                 UNTIL WS-PI > WS-COL-COUNT
020000     ELSE
020100         IF WS-ROW-COUNT < 500
020200             ADD 1 TO WS-ROW-COUNT
020300             PERFORM B120-SPLIT-INTO THRU B129-SPLIT-INTO-EX
020400             PERFORM B140-COPY-ROW THRU B149-COPY-ROW-EX
020500                 VARYING WS-PI FROM 1 BY 1
020600                     UNTIL WS-PI > WS-COL-COUNT
020700         END-IF
020800     END-IF.
020900 B110-ONE-LINE-EX.
021000     EXIT.
021100*----------------------------------------------------------------*
021200* B120 - SPLIT WS-SPLIT-LINE ON "|" INTO THE UP-TO-12 PIECE
021300* SLOTS WS-SPLIT-PIECE-1..12 (REUSED PER CALL), COUNT IN
021400* WS-SPLIT-FLD-IDX.
021500*----------------------------------------------------------------*
021600 B120-SPLIT-INTO.
021700     MOVE ZERO TO WS-SPLIT-FLD-IDX.
021800     SET WS-SPLIT-PIECE-START TO 1.
021900     SET WS-SPLIT-POS TO 1.
022000     PERFORM B121-SPLIT-STEP THRU B121-SPLIT-STEP-EX
022100         UNTIL WS-SPLIT-POS > 80.
022200 B129-SPLIT-INTO-EX.
022300     EXIT.
022400 B121-SPLIT-STEP.
022500     IF WS-SPLIT-LINE(WS-SPLIT-POS: 1) = "|" OR WS-SPLIT-POS = 80
022600         IF WS-SPLIT-FLD-IDX < 12
022700             ADD 1 TO WS-SPLIT-FLD-IDX
022800             SET WS-SPLIT-PIECE-LEN TO WS-SPLIT-POS
022900             SUBTRACT WS-SPLIT-PIECE-START FROM WS-SPLIT-PIECE-LEN
023000             IF WS-SPLIT-LINE(WS-SPLIT-POS: 1) NOT = "|"
023100                 ADD 1 TO WS-SPLIT-PIECE-LEN
023200             END-IF
023300             MOVE SPACE TO WS-SPLIT-PIECE
023400             IF WS-SPLIT-PIECE-LEN > ZERO
023500                 MOVE WS-SPLIT-LINE(WS-SPLIT-PIECE-START: WS-SPLIT-PIECE-LEN)
023600                     TO WS-SPLIT-PIECE
023700             END-IF
023800             PERFORM C900-TRIM-PIECE THRU C999-TRIM-PIECE-EX
023900             MOVE WS-SPLIT-PIECE TO WS-ROW-FIELD(1, WS-SPLIT-FLD-IDX)
024000             SET WS-SPLIT-PIECE-START TO WS-SPLIT-POS
024100             ADD 1 TO WS-SPLIT-PIECE-START
024200         END-IF
024300     END-IF.
024400     ADD 1 TO WS-SPLIT-POS.
024500 B121-SPLIT-STEP-EX.
024600     EXIT.
024700 B130-COPY-HEADER.
024800     MOVE WS-ROW-FIELD(1, WS-PI) TO WS-COL-NAME(WS-PI).
024900 B139-COPY-HEADER-EX.
025000     EXIT.
025100 B140-COPY-ROW.
025200     MOVE WS-ROW-FIELD(1, WS-PI) TO WS-ROW-FIELD(WS-ROW-COUNT, WS-PI).
025300 B149-COPY-ROW-EX.
025400     EXIT.
025500*----------------------------------------------------------------*
025600* C900 - TRIM TRAILING SPACE IS A NO-OP HERE (FIXED-WIDTH PIECE
025700* ALREADY SPACE-FILLED) - PARAGRAPH KEPT SO A FUTURE LEADING-
025800* SPACE TRIM CAN BE ADDED WITHOUT TOUCHING B120.
025900*----------------------------------------------------------------*
026000 C900-TRIM-PIECE.
026100     IF WS-SPLIT-PIECE(1: 1) = SPACE
026200         MOVE WS-SPLIT-PIECE(2: 19) TO WS-SPLIT-PIECE
026300         MOVE SPACE TO WS-SPLIT-PIECE(20: 1)
026400     END-IF.
026500 C999-TRIM-PIECE-EX.
026600     EXIT.
026700*----------------------------------------------------------------*
026800* B200 - PARSE HCSL-TBL-ROW-FILTER ("FIELDNAME=TEXT" OR SPACE).
026900*----------------------------------------------------------------*
027000 B200-PARSE-ROW-FILTER.
027100     SET WS-FILTER-ACTIVE-SW TO "N".
027200     MOVE SPACE TO WS-FILTER-FIELD WS-FILTER-TEXT.
027300     IF HCSL-TBL-ROW-FILTER = SPACE
027400         GO TO B299-PARSE-ROW-FILTER-EX
027500     END-IF.
027600     SET WS-SPLIT-POS TO 1.
027700     SET WS-FOUND-SW TO "N".
027800     PERFORM B210-FIND-EQUALS THRU B210-FIND-EQUALS-EX
027900         VARYING WS-SPLIT-POS FROM 1 BY 1
028000             UNTIL WS-SPLIT-POS > 60
028100                OR WS-FOUND.
028200     IF NOT WS-FOUND
028300         GO TO B299-PARSE-ROW-FILTER-EX
028400     END-IF.
028500     SUBTRACT 1 FROM WS-SPLIT-POS GIVING WS-SPLIT-PIECE-LEN.
028600     MOVE HCSL-TBL-ROW-FILTER(1: WS-SPLIT-PIECE-LEN) TO WS-FILTER-FIELD.
028700     ADD 1 TO WS-SPLIT-POS.
028800     MOVE HCSL-TBL-ROW-FILTER(WS-SPLIT-POS: 40) TO WS-FILTER-TEXT.
028900     PERFORM B220-FIND-COLUMN THRU B229-FIND-COLUMN-EX.
029000     IF WS-FILTER-COL-IDX > ZERO
029100         SET WS-FILTER-ACTIVE-SW TO "Y"
029200     END-IF.
029300 B299-PARSE-ROW-FILTER-EX.
029400     EXIT.
029500 B210-FIND-EQUALS.
029600     IF HCSL-TBL-ROW-FILTER(WS-SPLIT-POS: 1) = "="
029700         SET WS-FOUND-SW TO "Y"
029800     END-IF.
029900 B210-FIND-EQUALS-EX.
030000     EXIT.
030100*----------------------------------------------------------------*
030200* B220 - LOOK UP WS-FILTER-FIELD (OR LATER WS-CHECK-FIELD) IN
030300* THE COLUMN-NAME TABLE, RETURNING THE 1-BASED COLUMN INDEX IN
030400* WS-FILTER-COL-IDX (ZERO IF NOT FOUND).
030500*----------------------------------------------------------------*
030600 B220-FIND-COLUMN.
030700     SET WS-FILTER-COL-IDX TO ZERO.
030800     SET WS-PI TO 1.
030900 B221-FIND-COLUMN-STEP.
031000     IF WS-PI > WS-COL-COUNT
031100         GO TO B229-FIND-COLUMN-EX
031200     END-IF.
031300     IF WS-COL-NAME(WS-PI) = WS-FILTER-FIELD
031400         SET WS-FILTER-COL-IDX TO WS-PI
031500         GO TO B229-FIND-COLUMN-EX
031600     END-IF.
031700     ADD 1 TO WS-PI.
031800     GO TO B221-FIND-COLUMN-STEP.
031900 B229-FIND-COLUMN-EX.
032000     EXIT.
032100*----------------------------------------------------------------*
032200* B300 - BUILD THE KEPT-ROW INDEX LIST, HONOURING THE ROW FILTER
032300* WHEN ONE WAS SUPPLIED.
032400*----------------------------------------------------------------*
032500 B300-APPLY-ROW-FILTER.
032600     PERFORM B310-TEST-ROW THRU B319-TEST-ROW-EX
032700         VARYING WS-RI FROM 1 BY 1
032800             UNTIL WS-RI > WS-ROW-COUNT.
032900 B399-APPLY-ROW-FILTER-EX.
033000     EXIT.
033100 B310-TEST-ROW.
033200     IF NOT WS-FILTER-ACTIVE
033300         ADD 1 TO WS-ROW-KEPT-COUNT
033400         SET WS-ROW-KEPT(WS-ROW-KEPT-COUNT) TO WS-RI
033500         GO TO B319-TEST-ROW-EX
033600     END-IF.
033700     MOVE WS-ROW-FIELD(WS-RI, WS-FILTER-COL-IDX) TO WS-SPLIT-LINE.
033800     PERFORM E500-CONTAINS THRU E599-CONTAINS-EX.
033900     IF WS-FOUND
034000         ADD 1 TO WS-ROW-KEPT-COUNT
034100         SET WS-ROW-KEPT(WS-ROW-KEPT-COUNT) TO WS-RI
034200     END-IF.
034300 B319-TEST-ROW-EX.
034400     EXIT.
034500*----------------------------------------------------------------*
034600* B400 - PARSE HCSL-TBL-MIN-MAX ("MIN:MAX", MAX BLANK = NO CAP).
034700*----------------------------------------------------------------*
034800 B400-PARSE-BOUNDS.
034900     MOVE ZERO TO WS-MIN-ROWS WS-MAX-ROWS.
035000     SET WS-MAX-ROWS-SET-SW TO "N".
035100     IF HCSL-TBL-MIN-MAX = SPACE
035200         GO TO B499-PARSE-BOUNDS-EX
035300     END-IF.
035400     SET WS-SPLIT-POS TO 1.
035500     SET WS-FOUND-SW TO "N".
035600     PERFORM B410-FIND-COLON THRU B410-FIND-COLON-EX
035700         VARYING WS-SPLIT-POS FROM 1 BY 1
035800             UNTIL WS-SPLIT-POS > 40
035900                OR WS-FOUND.
036000     IF NOT WS-FOUND
036100         MOVE ZERO TO WS-MIN-ROWS
036200         GO TO B499-PARSE-BOUNDS-EX
036300     END-IF.
036400     SUBTRACT 1 FROM WS-SPLIT-POS GIVING WS-SPLIT-PIECE-LEN.
036500     MOVE SPACE TO WS-FIELD-TEXT.
036600     MOVE HCSL-TBL-MIN-MAX(1: WS-SPLIT-PIECE-LEN) TO WS-FIELD-TEXT.
036700     PERFORM E700-TEXT-TO-NUM THRU E799-TEXT-TO-NUM-EX.
036800     SET WS-MIN-ROWS TO WS-FIELD-NUM.
036900     ADD 1 TO WS-SPLIT-POS.
037000     MOVE SPACE TO WS-FIELD-TEXT.
037100     MOVE HCSL-TBL-MIN-MAX(WS-SPLIT-POS: 40) TO WS-FIELD-TEXT.
037200     IF WS-FIELD-TEXT NOT = SPACE
037300         PERFORM E700-TEXT-TO-NUM THRU E799-TEXT-TO-NUM-EX
037400         SET WS-MAX-ROWS TO WS-FIELD-NUM
037500         SET WS-MAX-ROWS-SET-SW TO "Y"
037600     END-IF.
037700 B499-PARSE-BOUNDS-EX.
037800     EXIT.
037900 B410-FIND-COLON.
038000     IF HCSL-TBL-MIN-MAX(WS-SPLIT-POS: 1) = ":"
038100         SET WS-FOUND-SW TO "Y"
038200     END-IF.
038300 B410-FIND-COLON-EX.
038400     EXIT.
038500*----------------------------------------------------------------*
038600* C100 - RUN ONE FIELD CHECK ("FIELDNAME:OP:VALUE") IN MODE "F"
038700* (FIRST KEPT ROW ONLY) OR "A" (EVERY KEPT ROW).
038800*----------------------------------------------------------------*
038900 C100-RUN-CHECK.
039000     IF HCSL-TBL-CHECK-SPEC(WS-CI) = SPACE
039100         GO TO C199-RUN-CHECK-EX
039200     END-IF.
039300     PERFORM C110-PARSE-CHECK THRU C119-PARSE-CHECK-EX.
039400     IF WS-CHECK-COL-IDX = ZERO
039500         GO TO C199-RUN-CHECK-EX
039600     END-IF.
039700     IF HCSL-TBL-CHECK-MODE(WS-CI) = "F"
039800         IF WS-ROW-KEPT-COUNT > ZERO
039900             SET WS-RI TO WS-ROW-KEPT(1)
040000             PERFORM C200-TEST-ROW-FIELD THRU C299-TEST-ROW-FIELD-EX
040100         END-IF
040200     ELSE
040300         PERFORM C120-TEST-EACH-ROW THRU C129-TEST-EACH-ROW-EX
040400             VARYING WS-PI FROM 1 BY 1
040500                 UNTIL WS-PI > WS-ROW-KEPT-COUNT
040600     END-IF.
040700 C199-RUN-CHECK-EX.
040800     EXIT.
040900 C120-TEST-EACH-ROW.
041000     SET WS-RI TO WS-ROW-KEPT(WS-PI).
041100     PERFORM C200-TEST-ROW-FIELD THRU C299-TEST-ROW-FIELD-EX.
041200 C129-TEST-EACH-ROW-EX.
041300     EXIT.
041400*----------------------------------------------------------------*
041500* C110 - SPLIT HCSL-TBL-CHECK-SPEC INTO FIELD/OP/VALUE ON ":".
041600*----------------------------------------------------------------*
041700 C110-PARSE-CHECK.
041800     SET WS-SPLIT-POS TO 1.
041900     SET WS-FOUND-SW TO "N".
042000     PERFORM C111-FIND-COLON-1 THRU C111-FIND-COLON-1-EX
042100         VARYING WS-SPLIT-POS FROM 1 BY 1
042200             UNTIL WS-SPLIT-POS > 40
042300                OR WS-FOUND.
042400     IF NOT WS-FOUND
042500         MOVE ZERO TO WS-CHECK-COL-IDX
042600         GO TO C119-PARSE-CHECK-EX
042700     END-IF.
042800     SUBTRACT 1 FROM WS-SPLIT-POS GIVING WS-SPLIT-PIECE-LEN.
042900     MOVE SPACE TO WS-CHECK-FIELD.
043000     MOVE HCSL-TBL-CHECK-SPEC(WS-CI)(1: WS-SPLIT-PIECE-LEN)
043100         TO WS-CHECK-FIELD.
043200     ADD 1 TO WS-SPLIT-POS.
043300     MOVE HCSL-TBL-CHECK-SPEC(WS-CI)(WS-SPLIT-POS: 2) TO WS-CHECK-OP.
043400     ADD 3 TO WS-SPLIT-POS.
043500     MOVE SPACE TO WS-CHECK-VALUE.
043600     MOVE HCSL-TBL-CHECK-SPEC(WS-CI)(WS-SPLIT-POS: 20) TO WS-CHECK-VALUE.
043700     MOVE WS-CHECK-FIELD TO WS-FILTER-FIELD.
043800     PERFORM B220-FIND-COLUMN THRU B229-FIND-COLUMN-EX.
043900     SET WS-CHECK-COL-IDX TO WS-FILTER-COL-IDX.
044000 C119-PARSE-CHECK-EX.
044100     EXIT.
044200 C111-FIND-COLON-1.
044300     IF HCSL-TBL-CHECK-SPEC(WS-CI)(WS-SPLIT-POS: 1) = ":"
044400         SET WS-FOUND-SW TO "Y"
044500     END-IF.
044600 C111-FIND-COLON-1-EX.
044700     EXIT.
044800*----------------------------------------------------------------*
044900* C200 - TEST ONE ROW'S FIELD VALUE AGAINST THE CHECK OPERATOR.
045000* NUMERIC OPERATORS (GT/LT/GE/LE) COMPARE AS NUMBERS; EQ/NE/
045100* CONTAINS COMPARE AS TEXT.
045200*----------------------------------------------------------------*
045300 C200-TEST-ROW-FIELD.
045400     SET WS-RESULT-OK-SW TO "Y".
045500     EVALUATE WS-CHECK-OP
045600         WHEN "EQ"
045700             IF WS-ROW-FIELD(WS-RI, WS-CHECK-COL-IDX) NOT = WS-CHECK-VALUE
045800                 SET WS-RESULT-OK-SW TO "N"
045900             END-IF
046000         WHEN "NE"
046100             IF WS-ROW-FIELD(WS-RI, WS-CHECK-COL-IDX) = WS-CHECK-VALUE
046200                 SET WS-RESULT-OK-SW TO "N"
046300             END-IF
046400         WHEN "CO"
046500             MOVE WS-ROW-FIELD(WS-RI, WS-CHECK-COL-IDX) TO WS-SPLIT-LINE
046600             MOVE WS-CHECK-VALUE TO WS-FILTER-TEXT
046700             PERFORM E500-CONTAINS THRU E599-CONTAINS-EX
046800             IF NOT WS-FOUND
046900                 SET WS-RESULT-OK-SW TO "N"
047000             END-IF
047100         WHEN OTHER
047200             MOVE WS-ROW-FIELD(WS-RI, WS-CHECK-COL-IDX) TO WS-FIELD-TEXT
047300             PERFORM E700-TEXT-TO-NUM THRU E799-TEXT-TO-NUM-EX
047400             MOVE WS-CHECK-VALUE TO WS-VALUE-TEXT
047500             PERFORM E710-TEXT-TO-NUM-2 THRU E719-TEXT-TO-NUM-2-EX
047600             PERFORM E720-COMPARE-NUM THRU E729-COMPARE-NUM-EX
047700             EVALUATE WS-CHECK-OP
047800                 WHEN "GT"
047900                     IF NOT WS-CMP-GT
048000                         SET WS-RESULT-OK-SW TO "N"
048100                     END-IF
048200                 WHEN "LT"
048300                     IF NOT WS-CMP-LT
048400                         SET WS-RESULT-OK-SW TO "N"
048500                     END-IF
048600                 WHEN "GE"
048700                     IF WS-CMP-LT
048800                         SET WS-RESULT-OK-SW TO "N"
048900                     END-IF
049000                 WHEN "LE"
049100                     IF WS-CMP-GT
049200                         SET WS-RESULT-OK-SW TO "N"
049300                     END-IF
049400             END-EVALUATE
049500     END-EVALUATE.
049600     IF NOT WS-RESULT-OK
049700         PERFORM D400-RECORD-FAIL THRU D499-RECORD-FAIL-EX
049800     END-IF.
049900 C299-TEST-ROW-FIELD-EX.
050000     EXIT.
050100*----------------------------------------------------------------*
050200 D100-MSG-TOO-FEW.
050300     MOVE SPACE TO HCSL-TBL-MESSAGE.
050400     STRING "Expected at least " DELIMITED BY SIZE
050500         WS-MIN-ROWS DELIMITED BY SIZE
050600         " rows, got " DELIMITED BY SIZE
050700         WS-ROW-KEPT-COUNT DELIMITED BY SIZE
050800         INTO HCSL-TBL-MESSAGE.
050900 D199-MSG-TOO-FEW-EX.
051000     EXIT.
051100 D200-MSG-TOO-MANY.
051200     MOVE SPACE TO HCSL-TBL-MESSAGE.
051300     STRING "Expected at most " DELIMITED BY SIZE
051400         WS-MAX-ROWS DELIMITED BY SIZE
051500         " rows, got " DELIMITED BY SIZE
051600         WS-ROW-KEPT-COUNT DELIMITED BY SIZE
051700         INTO HCSL-TBL-MESSAGE.
051800 D299-MSG-TOO-MANY-EX.
051900     EXIT.
052000 D300-MSG-CHECK-FAIL.
052100     MOVE SPACE TO HCSL-TBL-MESSAGE.
052200     STRING WS-CHECK-FAIL-COUNT DELIMITED BY SIZE
052300         " field check(s) failed: " DELIMITED BY SIZE
052400         WS-CHECK-FAIL-SPEC(1) DELIMITED BY SIZE
052500         INTO HCSL-TBL-MESSAGE.
052600 D399-MSG-CHECK-FAIL-EX.
052700     EXIT.
052800 D400-RECORD-FAIL.
052900     IF WS-CHECK-FAIL-COUNT < 5
053000         ADD 1 TO WS-CHECK-FAIL-COUNT
053100         MOVE HCSL-TBL-CHECK-SPEC(WS-CI)
053200             TO WS-CHECK-FAIL-SPEC(WS-CHECK-FAIL-COUNT)
053300     ELSE
053400         ADD 1 TO WS-CHECK-FAIL-COUNT
053500     END-IF.
053600 D499-RECORD-FAIL-EX.
053700     EXIT.
053800*----------------------------------------------------------------*
053900* E500 - DOES WS-SPLIT-LINE CONTAIN WS-FILTER-TEXT?  SHARED BY
054000* B310-TEST-ROW (ROW-FILTER MATCHING) AND C200-TEST-ROW-FIELD'S
054100* "CO" OPERATOR - THE CALLER MUST MOVE THE TEXT TO BE SEARCHED
054200* INTO WS-SPLIT-LINE AND THE TEXT TO LOOK FOR INTO WS-FILTER-TEXT
054300* BEFORE PERFORMING THIS PARAGRAPH.  E500 DOES NOT LOOK UP
054400* WS-ROW-FIELD ITSELF SO IT CANNOT CLOBBER A CHECK COLUMN THE
054500* CALLER ALREADY POPULATED (NET-3458).
054600*----------------------------------------------------------------*
054700 E500-CONTAINS.
054800     SET WS-FOUND-SW TO "N".
054900     SET WS-PATTERN-LEN TO 40.
055000     SET WS-DONE-SW TO "N".
055100     PERFORM E510-TRIM-FILTER THRU E510-TRIM-FILTER-EX
055200         UNTIL WS-DONE.
055300     IF WS-PATTERN-LEN = ZERO
055400         SET WS-FOUND-SW TO "Y"
055500         GO TO E599-CONTAINS-EX
055600     END-IF.
055700     SET WS-MAX-POS TO 20.
055800     SUBTRACT WS-PATTERN-LEN FROM WS-MAX-POS.
055900     ADD 1 TO WS-MAX-POS.
056000     IF WS-MAX-POS < 1
056100         GO TO E599-CONTAINS-EX
056200     END-IF.
056300     PERFORM E520-TEST-POSITION THRU E529-TEST-POSITION-EX
056400         VARYING WS-SCAN-POS FROM 1 BY 1
056500             UNTIL WS-SCAN-POS > WS-MAX-POS
056600                OR WS-FOUND.
056700 E599-CONTAINS-EX.
056800     EXIT.
056900 E510-TRIM-FILTER.
057000     IF WS-PATTERN-LEN = ZERO
057100         SET WS-DONE-SW TO "Y"
057200         GO TO E510-TRIM-FILTER-EX
057300     END-IF.
057400     IF WS-FILTER-TEXT(WS-PATTERN-LEN: 1) NOT = SPACE
057500         SET WS-DONE-SW TO "Y"
057600     ELSE
057700         SUBTRACT 1 FROM WS-PATTERN-LEN
057800     END-IF.
057900 E510-TRIM-FILTER-EX.
058000     EXIT.
058100 E520-TEST-POSITION.
058200     IF WS-SPLIT-LINE(WS-SCAN-POS: WS-PATTERN-LEN) =
058300        WS-FILTER-TEXT(1: WS-PATTERN-LEN)
058400         SET WS-FOUND-SW TO "Y"
058500     END-IF.
058600 E529-TEST-POSITION-EX.
058700     EXIT.
058800*----------------------------------------------------------------*
058900* E700 - MANUAL TEXT-TO-NUMBER CONVERSION (NO INTRINSIC FUNCTION)
059000* OF WS-FIELD-TEXT INTO WS-FIELD-NUM, HANDLING A LEADING "-".
059100*----------------------------------------------------------------*
059200 E700-TEXT-TO-NUM.
059300     MOVE ZERO TO WS-FIELD-NUM.
059400     SET WS-NEG-SW TO "N".
059500     SET WS-PI TO 1.
059600     IF WS-FIELD-TEXT(1: 1) = "-"
059700         SET WS-NEG-SW TO "Y"
059800         SET WS-PI TO 2
059900     END-IF.
060000     PERFORM E701-ACCUM THRU E701-ACCUM-EX
060100         VARYING WS-PI FROM WS-PI BY 1
060200             UNTIL WS-PI > 20.
060300     IF WS-NEG
060400         COMPUTE WS-FIELD-NUM = WS-FIELD-NUM * -1
060500     END-IF.
060600 E799-TEXT-TO-NUM-EX.
060700     EXIT.
060800 E701-ACCUM.
060900     MOVE WS-FIELD-TEXT(WS-PI: 1) TO WS-DIGIT-CHAR.
061000     IF WS-DIGIT-CHAR IS NUMERIC
061100         MOVE WS-DIGIT-CHAR TO WS-DIGIT-VAL
061200         COMPUTE WS-FIELD-NUM = WS-FIELD-NUM * 10 + WS-DIGIT-VAL
061300     END-IF.
061400 E701-ACCUM-EX.
061500     EXIT.
061600 E710-TEXT-TO-NUM-2.
061700     MOVE ZERO TO WS-VALUE-NUM.
061800     SET WS-NEG-SW TO "N".
061900     SET WS-PI TO 1.
062000     IF WS-VALUE-TEXT(1: 1) = "-"
062100         SET WS-NEG-SW TO "Y"
062200         SET WS-PI TO 2
062300     END-IF.
062400     PERFORM E711-ACCUM-2 THRU E711-ACCUM-2-EX
062500         VARYING WS-PI FROM WS-PI BY 1
062600             UNTIL WS-PI > 20.
062700     IF WS-NEG
062800         COMPUTE WS-VALUE-NUM = WS-VALUE-NUM * -1
062900     END-IF.
063000 E719-TEXT-TO-NUM-2-EX.
063100     EXIT.
063200 E711-ACCUM-2.
063300     MOVE WS-VALUE-TEXT(WS-PI: 1) TO WS-DIGIT-CHAR.
063400     IF WS-DIGIT-CHAR IS NUMERIC
063500         MOVE WS-DIGIT-CHAR TO WS-DIGIT-VAL
063600         COMPUTE WS-VALUE-NUM = WS-VALUE-NUM * 10 + WS-DIGIT-VAL
063700     END-IF.
063800 E711-ACCUM-2-EX.
063900     EXIT.
064000 E720-COMPARE-NUM.
064100     IF WS-FIELD-NUM < WS-VALUE-NUM
064200         SET WS-CMP-LT TO TRUE
064300     ELSE
064400         IF WS-FIELD-NUM > WS-VALUE-NUM
064500             SET WS-CMP-GT TO TRUE
064600         ELSE
064700             SET WS-CMP-EQ TO TRUE
064800         END-IF
064900     END-IF.
065000 E729-COMPARE-NUM-EX.
065100     EXIT.
065200*----------------------------------------------------------------*
065300****** END OF PROGRAM SOURCE - HCSVTBL ******
