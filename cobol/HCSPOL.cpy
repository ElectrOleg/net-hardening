000100 * HCSPOL.cpybk
000200 *----------------------------------------------------------------*
000300 * POLICY RECORD - GROUPING OF RULES UNDER ONE COMPLIANCE POLICY
000400 * FILE POLICIES, LINE SEQUENTIAL, FIXED COLUMNS
000500 *----------------------------------------------------------------*
000600 * HISTORY OF MODIFICATION:
000700 *----------------------------------------------------------------*
000800 * HCS001  09/02/2022  RKOH    - INITIAL LAYOUT
000900 *----------------------------------------------------------------*
001000     05  POL-RECORD                  PIC X(120).
001100     05  POL-RECORD-D  REDEFINES POL-RECORD.
001200         10  POL-ID                    PIC X(08).
001300 *                                POLICY KEY
001400         10  POL-NAME                  PIC X(30).
001500 *                                UNIQUE POLICY NAME
001600         10  POL-SEVERITY              PIC X(10).
001700 *                                DEFAULT SEVERITY
001800         10  POL-SCOPE-FIELD           PIC X(20).
001900 *                                SCOPE FILTER DEVICE-FIELD, OR SPACE
002000 *                                = ALL
002100         10  POL-SCOPE-MATCH           PIC X(01).
002200 *                                "X" EXACT / "C" CONTAINS
002300         10  POL-SCOPE-VALUE           PIC X(20).
002400 *                                REQUIRED VALUE
002500         10  POL-ACTIVE-FLAG           PIC X(01).
002600             88  POL-IS-ACTIVE             VALUE "Y".
002700             88  POL-IS-INACTIVE           VALUE "N".
002800         10  FILLER                    PIC X(30).
