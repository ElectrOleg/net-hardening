000100 * HCSDEV.cpybk
000200 *----------------------------------------------------------------*
000300 * DEVICE MASTER RECORD - NETWORK DEVICE INVENTORY
000400 * FILE DEVICES, LINE SEQUENTIAL, FIXED COLUMNS, BY DEV-HOSTNAME
000500 *----------------------------------------------------------------*
000600 * HISTORY OF MODIFICATION:
000700 *----------------------------------------------------------------*
000800 * HCS001  09/02/2022  RKOH    - INITIAL LAYOUT
000900 * HCS009  04/05/2023  TMPNGW  - ADD DEV-GROUP-ID FOR POLICY SCOPE
001000 *                      FILTERING BY DEVICE GROUP
001100 *----------------------------------------------------------------*
001200     05  DEV-RECORD                  PIC X(200).
001300     05  DEV-RECORD-D  REDEFINES DEV-RECORD.
001400         10  DEV-ID                   PIC X(08).
001500 *                                INTERNAL DEVICE KEY
001600         10  DEV-EXTERNAL-ID          PIC X(20).
001700 *                                KEY IN THE EXTERNAL INVENTORY FEED
001800         10  DEV-SOURCE-ID            PIC X(08).
001900 *                                INVENTORY SOURCE KEY
002000         10  DEV-HOSTNAME             PIC X(30).
002100 *                                DEVICE HOSTNAME - PRIMARY SCAN KEY
002200         10  DEV-IP-ADDRESS           PIC X(15).
002300 *                                IPV4 DOTTED ADDRESS
002400         10  DEV-VENDOR-CODE          PIC X(20).
002500 *                                VENDOR/PLATFORM CODE, E.G. CISCO_IOS
002600         10  DEV-GROUP-ID             PIC X(08).
002700 *                                DEVICE GROUP KEY, MAY BE SPACE
002800         10  DEV-LOCATION             PIC X(20).
002900 *                                SITE/LOCATION
003000         10  DEV-OS-VERSION           PIC X(15).
003100 *                                OPERATING-SYSTEM VERSION STRING
003200         10  DEV-HARDWARE             PIC X(20).
003300 *                                HARDWARE MODEL
003400         10  DEV-ACTIVE-FLAG          PIC X(01).
003500 *                                "Y" ACTIVE / "N" INACTIVE
003600             88  DEV-IS-ACTIVE             VALUE "Y".
003700             88  DEV-IS-INACTIVE           VALUE "N".
003800         10  FILLER                   PIC X(35).
