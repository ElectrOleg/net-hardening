000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. HCSVSEC.
000300 AUTHOR. R KOH.
000400 INSTALLATION. NETWORK COMPLIANCE UNIT.
000500 DATE-WRITTEN. 11 OCT 1993.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED.
000800*----------------------------------------------------------------*
000900* HCSVSEC - SECTION CHECKER - CALLED FROM HCSSCAN FOR EVERY RULE
001000* WHOSE RUL-LOGIC-TYPE IS "SECTION".  A CONFIG LINE WAS TAGGED
001100* WITH ITS SECTION NAME BY HCSSCAN AT LOAD TIME (SEE HCSCFG.cpybk
001200* WK-CFG-SECTION) WHEN IT SPLIT THE DEVICE'S CONFIG TEXT ON THE
001300* "=== NAME ===" HEADER LINES.  THIS ROUTINE LOOKS UP THE NAMED
001400* SECTION (EXACT MATCH FIRST, THEN SUBSTRING OF A STORED SECTION
001500* NAME) AND CHECKS EACH CONDITION'S PATTERN WITHIN THAT SECTION
001600* ONLY, THEN COMBINES THE CONDITIONS ALL/ANY.
001700*----------------------------------------------------------------*
001800* HISTORY OF MODIFICATION:
001900*----------------------------------------------------------------*
002000* HCS006  11/10/1993  RKOH    - INITIAL VERSION, SINGLE CONDITION
002100* HCS010  08/05/1995  RKOH    - ALLOW UP TO 6 CONDITIONS WITH
002200*                      ALL/ANY COMBINE OPERATOR (REQ FROM COMPLY
002300*                      TEAM FOR MULTI-INTERFACE ROUTERS)
002400* HCS013  18/11/1998  RKOH    - Y2K REVIEW OF THIS PROGRAM - NO
002500*                      2-DIGIT YEAR FIELDS HELD, NO CHANGES MADE
002600* HCS016  27/02/2009  DPANG   - SUBSTRING FALLBACK WHEN NO EXACT
002700*                      SECTION NAME MATCH (INC-2201, VENDOR GEAR
002800*                      NAMING "GigabitEthernet0/1" VS "interface
002900*                      GigabitEthernet0/1")
003000*----------------------------------------------------------------*
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-AS400.
003400 OBJECT-COMPUTER. IBM-AS400.
003500 SPECIAL-NAMES.
003600     UPSI-0 IS UPSI-SWITCH-0
003700         ON STATUS IS U0-ON
003800         OFF STATUS IS U0-OFF.
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100 01  FILLER                      PIC X(24)
004200                                 VALUE "** PROGRAM HCSVSEC **".
004300 01  WK-C-COMMON.
004400     COPY HCSCOM.
004500 01  WK-CFG-TABLE.
004600     COPY HCSCFG.
004700 01  WS-SECTION-AREA.
004800     05  WS-SEC-MATCHED-SW          PIC X(01) VALUE "N".
004900         88  WS-SEC-MATCHED             VALUE "Y".
005000     05  WS-SEC-EXACT-SW            PIC X(01) VALUE "N".
005100         88  WS-SEC-EXACT               VALUE "Y".
005200     05  WS-SEC-WORK-NAME            PIC X(30).
005300     05  FILLER REDEFINES WS-SEC-WORK-NAME.
005400         10  WS-SEC-WORK-NAME-R      PIC X(30).
005500     05  WS-SEC-NAME-LEN             PIC 9(02) COMP.
005600     05  WS-COND-COUNT-SKIPPED       PIC 9(02) COMP VALUE ZERO.
005700     05  WS-COND-COUNT-PASSED        PIC 9(02) COMP VALUE ZERO.
005800     05  WS-COND-COUNT-CHECKED       PIC 9(02) COMP VALUE ZERO.
005900     05  WS-CI                       PIC 9(02) COMP.
006000 01  WS-MATCH-AREA.
006100     05  WS-PATTERN-LEN              PIC 9(03) COMP.
006200     05  WS-LINE-LEN                 PIC 9(03) COMP VALUE 80.
006300     05  WS-SCAN-POS                 PIC 9(03) COMP.
006400     05  WS-MAX-POS                  PIC 9(03) COMP.
006500     05  WS-FIRST-COL                PIC 9(03) COMP.
006600     05  WS-WORK-PATTERN             PIC X(60).
006700     05  FILLER REDEFINES WS-WORK-PATTERN.
006800         10  WS-WORK-PATTERN-R       PIC X(60).
006900     05  WS-WORK-LINE                PIC X(80).
006950     05  FILLER REDEFINES WS-WORK-LINE.
006960         10  WS-WORK-LINE-R          PIC X(80).
007000     05  WS-DONE-SW                  PIC X(01) VALUE "N".
007100         88  WS-DONE                     VALUE "Y".
007200     05  WS-FOUND-SW                 PIC X(01) VALUE "N".
007300         88  WS-FOUND                    VALUE "Y".
007400 LINKAGE SECTION.
007500 01  HCSL-SEC.
007600     COPY HCSLSEC.
007700 PROCEDURE DIVISION USING HCSL-SEC, WK-CFG-TABLE.
007800*----------------------------------------------------------------*
007900 MAIN-MODULE.
008000     PERFORM A000-PROCESS-CALLED-ROUTINE
008100         THRU A099-PROCESS-CALLED-ROUTINE-EX.
008200     EXIT PROGRAM.
008300*----------------------------------------------------------------*
008400 A000-PROCESS-CALLED-ROUTINE.
008500     MOVE SPACE TO HCSL-SEC-STATUS.
008600     MOVE SPACE TO HCSL-SEC-MESSAGE.
008700     MOVE ZERO TO WS-COND-COUNT-SKIPPED WS-COND-COUNT-PASSED
008800                  WS-COND-COUNT-CHECKED.
008900     PERFORM B100-LOOKUP-SECTION THRU B199-LOOKUP-SECTION-EX.
009000     PERFORM C100-EVAL-COND THRU C199-EVAL-COND-EX
009100         VARYING WS-CI FROM 1 BY 1
009200             UNTIL WS-CI > HCSL-SEC-COND-COUNT.
010000     IF WS-COND-COUNT-CHECKED = ZERO
010100         MOVE "ERROR  " TO HCSL-SEC-STATUS
010200         MOVE "No sections matched" TO HCSL-SEC-MESSAGE
010300         GO TO A099-PROCESS-CALLED-ROUTINE-EX
010400     END-IF.
010500     IF HCSL-SEC-COMBINE-OP = "ALL"
010600         IF WS-COND-COUNT-PASSED = WS-COND-COUNT-CHECKED
010700             MOVE "PASS   " TO HCSL-SEC-STATUS
010800         ELSE
010900             MOVE "FAIL   " TO HCSL-SEC-STATUS
011000         END-IF
011100     ELSE
011200         IF WS-COND-COUNT-PASSED > ZERO
011300             MOVE "PASS   " TO HCSL-SEC-STATUS
011400         ELSE
011500             MOVE "FAIL   " TO HCSL-SEC-STATUS
011600         END-IF
011700     END-IF.
011800     IF HCSL-SEC-STATUS = "PASS   "
011900         MOVE "Section conditions satisfied" TO HCSL-SEC-MESSAGE
012000     ELSE
012100         MOVE "Section conditions not satisfied" TO HCSL-SEC-MESSAGE
012200     END-IF.
012300 A099-PROCESS-CALLED-ROUTINE-EX.
012400     EXIT.
012500*----------------------------------------------------------------*
012600* B100 - RESOLVE HCSL-SEC-SECTION-NAME AGAINST THE SECTIONS SEEN
012700* IN THIS DEVICE'S CONFIG TABLE.  EXACT MATCH FIRST; IF NONE,
012800* FALL BACK TO "REQUESTED NAME IS CONTAINED IN A STORED SECTION
012900* NAME" (FIRST HIT WINS, TABLE ORDER).  SETS WS-SEC-MATCHED AND,
013000* WHEN MATCHED, WS-SEC-WORK-NAME TO THE ACTUAL STORED NAME TO
013100* CHECK LINES AGAINST.
013200*----------------------------------------------------------------*
013300 B100-LOOKUP-SECTION.
013400     SET WS-SEC-MATCHED-SW TO "N".
013500     SET WS-SEC-EXACT-SW TO "N".
013600     IF WK-CFG-LINE-COUNT = ZERO
013700         GO TO B199-LOOKUP-SECTION-EX
013800     END-IF.
013900     PERFORM B110-TEST-EXACT THRU B110-TEST-EXACT-EX
014000         VARYING WK-CFG-IDX FROM 1 BY 1
014100             UNTIL WK-CFG-IDX > WK-CFG-LINE-COUNT
014200                OR WS-SEC-MATCHED.
014300     IF WS-SEC-MATCHED
014400         GO TO B199-LOOKUP-SECTION-EX
014500     END-IF.
014600     PERFORM B120-TEST-SUBSTRING THRU B120-TEST-SUBSTRING-EX
014700         VARYING WK-CFG-IDX FROM 1 BY 1
014800             UNTIL WK-CFG-IDX > WK-CFG-LINE-COUNT
014900                OR WS-SEC-MATCHED.
015000 B199-LOOKUP-SECTION-EX.
015100     EXIT.
015200 B110-TEST-EXACT.
015300     IF WK-CFG-SECTION(WK-CFG-IDX) = HCSL-SEC-SECTION-NAME
015400         SET WS-SEC-MATCHED-SW TO "Y"
015500         MOVE WK-CFG-SECTION(WK-CFG-IDX) TO WS-SEC-WORK-NAME
015600     END-IF.
015700 B110-TEST-EXACT-EX.
015800     EXIT.
015900 B120-TEST-SUBSTRING.
016000     MOVE HCSL-SEC-SECTION-NAME TO WS-WORK-PATTERN.
016100     SET WS-PATTERN-LEN TO 30.
016200     SET WS-DONE-SW TO "N".
016300     PERFORM E110-TRIM-STEP THRU E110-TRIM-STEP-EX
016400         UNTIL WS-DONE.
016500     IF WS-PATTERN-LEN = ZERO
016600         GO TO B120-TEST-SUBSTRING-EX
016700     END-IF.
016800     MOVE WK-CFG-SECTION(WK-CFG-IDX) TO WS-WORK-LINE.
016900     SET WS-LINE-LEN TO 30.
017000     SET WS-MAX-POS TO WS-LINE-LEN.
017100     SUBTRACT WS-PATTERN-LEN FROM WS-MAX-POS.
017200     ADD 1 TO WS-MAX-POS.
017300     IF WS-MAX-POS < 1
017400         GO TO B120-TEST-SUBSTRING-EX
017500     END-IF.
017600     SET WS-FOUND-SW TO "N".
017700     PERFORM E200-SCAN-POSITIONS THRU E200-SCAN-POSITIONS-EX
017800         VARYING WS-SCAN-POS FROM 1 BY 1
017900             UNTIL WS-SCAN-POS > WS-MAX-POS
018000                OR WS-FOUND.
018100     IF WS-FOUND
018200         SET WS-SEC-MATCHED-SW TO "Y"
018300         MOVE WK-CFG-SECTION(WK-CFG-IDX) TO WS-SEC-WORK-NAME
018400     END-IF.
018500     SET WS-LINE-LEN TO 80.
018600 B120-TEST-SUBSTRING-EX.
018700     EXIT.
018800*----------------------------------------------------------------*
018900* C100 - EVALUATE ONE CONDITION.  A CONDITION WHOSE SECTION WAS
019000* NOT FOUND IS SKIPPED ENTIRELY (DOES NOT COUNT TOWARD ALL/ANY).
019100* A BLANK CONDITION PATTERN SLOT IS IGNORED (NOT A REAL COND).
019200*----------------------------------------------------------------*
019300 C100-EVAL-COND.
019400     IF HCSL-SEC-COND-PATTERN(WS-CI) = SPACE
019500         GO TO C199-EVAL-COND-EX
019600     END-IF.
019700     IF NOT WS-SEC-MATCHED
019800         ADD 1 TO WS-COND-COUNT-SKIPPED
019900         GO TO C199-EVAL-COND-EX
020000     END-IF.
020100     ADD 1 TO WS-COND-COUNT-CHECKED.
020200     MOVE HCSL-SEC-COND-PATTERN(WS-CI) TO WS-WORK-PATTERN.
020300     IF HCSL-SEC-COND-CASE(WS-CI) = "Y"
020400         INSPECT WS-WORK-PATTERN CONVERTING
020500           "abcdefghijklmnopqrstuvwxyz" TO
020600           "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
020700     END-IF.
020800     SET WS-PATTERN-LEN TO 60.
020900     SET WS-DONE-SW TO "N".
021000     PERFORM E110-TRIM-STEP THRU E110-TRIM-STEP-EX
021100         UNTIL WS-DONE.
021200     SET WS-FOUND-SW TO "N".
021300     IF WS-PATTERN-LEN > ZERO
021400         PERFORM C110-SCAN-SECTION-LINE THRU C110-SCAN-SECTION-LINE-EX
021500             VARYING WK-CFG-IDX FROM 1 BY 1
021600                 UNTIL WK-CFG-IDX > WK-CFG-LINE-COUNT
021700                    OR WS-FOUND
021800     END-IF.
021900     IF WS-FOUND
022000         ADD 1 TO WS-COND-COUNT-PASSED
022100     END-IF.
022200 C199-EVAL-COND-EX.
022300     EXIT.
022400 C110-SCAN-SECTION-LINE.
022500     IF WK-CFG-SECTION(WK-CFG-IDX) NOT = WS-SEC-WORK-NAME
022600         GO TO C110-SCAN-SECTION-LINE-EX
022700     END-IF.
022800     MOVE WK-CFG-TEXT(WK-CFG-IDX) TO WS-WORK-LINE.
022900     IF HCSL-SEC-COND-CASE(WS-CI) = "Y"
023000         INSPECT WS-WORK-LINE CONVERTING
023100           "abcdefghijklmnopqrstuvwxyz" TO
023200           "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
023300     END-IF.
023400     IF HCSL-SEC-COND-ANCHOR(WS-CI) = "Y"
023500         PERFORM E400-FIND-FIRST-COL THRU E400-FIND-FIRST-COL-EX
023600         IF WS-FIRST-COL > ZERO
023700          AND WS-WORK-LINE(WS-FIRST-COL: WS-PATTERN-LEN) =
023800              WS-WORK-PATTERN(1: WS-PATTERN-LEN)
023900             SET WS-FOUND-SW TO "Y"
024000         END-IF
024100     ELSE
024200         SET WS-LINE-LEN TO 80.
024300         SET WS-MAX-POS TO WS-LINE-LEN.
024400         SUBTRACT WS-PATTERN-LEN FROM WS-MAX-POS.
024500         ADD 1 TO WS-MAX-POS.
024600         PERFORM E200-SCAN-POSITIONS THRU E200-SCAN-POSITIONS-EX
024700             VARYING WS-SCAN-POS FROM 1 BY 1
024800                 UNTIL WS-SCAN-POS > WS-MAX-POS
024900                    OR WS-FOUND
025000     END-IF.
025100 C110-SCAN-SECTION-LINE-EX.
025200     EXIT.
025300*----------------------------------------------------------------*
025400* E110 - TRIM TRAILING SPACE FROM WS-WORK-PATTERN, SHRINKING
025500* WS-PATTERN-LEN ONE BYTE AT A TIME.
025600*----------------------------------------------------------------*
025700 E110-TRIM-STEP.
025800     IF WS-PATTERN-LEN = ZERO
025900         SET WS-DONE-SW TO "Y"
026000         GO TO E110-TRIM-STEP-EX
026100     END-IF.
026200     IF WS-WORK-PATTERN(WS-PATTERN-LEN: 1) NOT = SPACE
026300         SET WS-DONE-SW TO "Y"
026400     ELSE
026500         SUBTRACT 1 FROM WS-PATTERN-LEN
026600     END-IF.
026700 E110-TRIM-STEP-EX.
026800     EXIT.
026900*----------------------------------------------------------------*
027000* E200 - TEST WHETHER THE PATTERN OCCURS AT WS-SCAN-POS IN
027100* WS-WORK-LINE.
027200*----------------------------------------------------------------*
027300 E200-SCAN-POSITIONS.
027400     IF WS-WORK-LINE(WS-SCAN-POS: WS-PATTERN-LEN) =
027500        WS-WORK-PATTERN(1: WS-PATTERN-LEN)
027600         SET WS-FOUND-SW TO "Y"
027700     END-IF.
027800 E200-SCAN-POSITIONS-EX.
027900     EXIT.
028000*----------------------------------------------------------------*
028100* E400 - FIND THE FIRST NON-SPACE COLUMN OF WS-WORK-LINE.
028200*----------------------------------------------------------------*
028300 E400-FIND-FIRST-COL.
028400     SET WS-FIRST-COL TO ZERO.
028500     SET WS-SCAN-POS TO 1.
028600     PERFORM E410-FIND-COL-STEP THRU E410-FIND-COL-STEP-EX
028700         UNTIL WS-SCAN-POS > WS-LINE-LEN
028800            OR WS-FIRST-COL > ZERO.
028900 E400-FIND-FIRST-COL-EX.
029000     EXIT.
029100 E410-FIND-COL-STEP.
029200     IF WS-WORK-LINE(WS-SCAN-POS: 1) NOT = SPACE
029300         SET WS-FIRST-COL TO WS-SCAN-POS
029400     ELSE
029500         ADD 1 TO WS-SCAN-POS
029600     END-IF.
029700 E410-FIND-COL-STEP-EX.
029800     EXIT.
029900*----------------------------------------------------------------*
030000****** END OF PROGRAM SOURCE - HCSVSEC ******
