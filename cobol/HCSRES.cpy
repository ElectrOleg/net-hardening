000100 * HCSRES.cpybk
000200 *----------------------------------------------------------------*
000300 * RESULT RECORD - ONE RULE EVALUATION OUTCOME
000400 * FILE RESULTS, LINE SEQUENTIAL, ONE PER RULE EVALUATION
000500 *----------------------------------------------------------------*
000600 * HISTORY OF MODIFICATION:
000700 *----------------------------------------------------------------*
000800 * HCS001  09/02/2022  RKOH    - INITIAL LAYOUT
000900 * HCS016  12/12/2023  RKOH    - RES-STATUS WIDENED TO 7 FOR
001000 *                      "SKIPPED" (WAS 6, TRUNCATED "SKIPPE")
001100 *----------------------------------------------------------------*
001200     05  RES-RECORD                  PIC X(150).
001300     05  RES-RECORD-D  REDEFINES RES-RECORD.
001400         10  RES-SCAN-ID               PIC X(08).
001500 *                                SCAN KEY
001600         10  RES-DEVICE-ID             PIC X(30).
001700 *                                HOSTNAME
001800         10  RES-RULE-ID               PIC X(08).
001900 *                                RULE KEY
002000         10  RES-POLICY-ID             PIC X(08).
002100 *                                POLICY KEY
002200         10  RES-SEVERITY              PIC X(10).
002300 *                                COPIED FROM RULE
002400         10  RES-STATUS                PIC X(07).
002500 *                                PASS/FAIL/ERROR/SKIPPED
002600             88  RES-IS-PASS               VALUE "PASS   ".
002700             88  RES-IS-FAIL               VALUE "FAIL   ".
002800             88  RES-IS-ERROR              VALUE "ERROR  ".
002900             88  RES-IS-SKIPPED            VALUE "SKIPPED".
003000         10  RES-MESSAGE               PIC X(60).
003100 *                                HUMAN-READABLE EXPLANATION
003200         10  FILLER                    PIC X(19).
