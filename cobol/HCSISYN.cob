000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. HCSISYN.
000300 AUTHOR. R KOH.
000400 INSTALLATION. NETWORK COMPLIANCE UNIT.
000500 DATE-WRITTEN. 18 MAR 1992.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED.
000800*----------------------------------------------------------------*
000900*
001000*DESCRIPTION : INV-SYNC BATCH DRIVER - MERGES ONE INVENTORY
001100*              SOURCE'S EXTERNAL FEED AGAINST THE DEVICE MASTER.
001200*              THE FEED IS KEYED BY EXTERNAL-ID; THE MASTER IS
001300*              KEYED BY (SOURCE-ID, EXTERNAL-ID).  DEVICES-IN IS
001400*              READ IN FULL, HELD IN A WORKING TABLE, UPDATED OR
001500*              EXTENDED BY THE FEED, AND REWRITTEN WHOLE TO
001600*              DEVICES-OUT (THIS SHOP DOES NOT REWRITE SEQUENTIAL
001700*              FILES IN PLACE - SEE THE OLD-MASTER/NEW-MASTER
001800*              NOTE AT C600 BELOW).
001900*
002000*----------------------------------------------------------------*
002100* HISTORY OF AMENDMENT :
002200*----------------------------------------------------------------*
002300*
002400* HCS002  18/03/1992  RKOH    - INITIAL VERSION.  CREATE/UPDATE
002500*                     MERGE PASS ONLY, NO DEACTIVATE-STALE YET.
002600* HCS014  22/07/1994  RKOH    - ADD DEACTIVATE-STALE PASS FOR
002700*                     MASTER RECORDS OF THIS SOURCE NOT SEEN IN
002800*                     THE FEED (REQ FROM NETWORK OPS - RETIRED
002900*                     BOXES WERE STAYING "ACTIVE" FOREVER).
003000* HCS020  18/11/1998  RKOH    - YEAR 2000 REVIEW.  ALL DATE
003100*                     FIELDS ARE ALREADY CCYYMMDD OR SECONDS-OF-
003200*                     DAY.  NO CHANGES REQUIRED.
003300* HCS023  14/02/2011  TMPNGW  - BLANK FEED EXTERNAL-ID AND BLANK
003400*                     HOSTNAME TOGETHER NOW COUNTED AS AN ERROR
003500*                     RATHER THAN SKIPPED SILENTLY (INC-1847).
003600* HCS026  09/09/2015  TMPNGW  - VENDOR-CODE AND LOCATION/OS/
003700*                     HARDWARE FROM THE FEED NO LONGER BLANK OUT
003800*                     AN EXISTING MASTER VALUE WHEN THE FEED
003900*                     SUPPLIES SPACES (NET-2104).
004000* HCS029  03/03/2025  RKOH    - WRITE SLG-DURATION-SECS FOR THE
004100*                     OPS RUN-TIME DASHBOARD (NET-3402).
004200*----------------------------------------------------------------*
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-AS400.
004600 OBJECT-COMPUTER. IBM-AS400.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     UPSI-0 ON STATUS IS WS-U0-ON
005000     UPSI-0 OFF STATUS IS WS-U0-OFF.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT PARMCARD   ASSIGN TO "PARMCARD"
005400            ORGANIZATION IS LINE SEQUENTIAL
005500            FILE STATUS IS WK-C-FILE-STATUS.
005600     SELECT SYNCFEED   ASSIGN TO "SYNCFEED"
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS IS WK-C-FILE-STATUS.
005900     SELECT DEVICES-IN  ASSIGN TO "DEVICES"
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS IS WK-C-FILE-STATUS.
006200     SELECT DEVICES-OUT ASSIGN TO "DEVICESO"
006300            ORGANIZATION IS LINE SEQUENTIAL
006400            FILE STATUS IS WK-C-FILE-STATUS.
006500     SELECT SYNCLOG    ASSIGN TO "SYNCLOG"
006600            ORGANIZATION IS LINE SEQUENTIAL
006700            FILE STATUS IS WK-C-FILE-STATUS.
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  PARMCARD
007100     LABEL RECORDS ARE OMITTED.
007200 01  WK-C-PARMCARD.
007300     05  WK-PARM-SOURCE-ID           PIC X(08).
007400     05  FILLER                      PIC X(72).
007500 FD  SYNCFEED
007600     LABEL RECORDS ARE OMITTED.
007700 01  WK-C-SYNCFEED.
007800     COPY HCSFED.
007900 FD  DEVICES-IN
008000     LABEL RECORDS ARE OMITTED.
008100 01  WK-C-DEVICES-IN.
008200     COPY HCSDEV.
008300 FD  DEVICES-OUT
008400     LABEL RECORDS ARE OMITTED.
008500 01  WK-C-DEVICES-OUT.
008600     COPY HCSDEV REPLACING DEV-RECORD BY OUT-DEV-RECORD
008700                           DEV-RECORD-D BY OUT-DEV-RECORD-D.
008800 FD  SYNCLOG
008900     LABEL RECORDS ARE OMITTED.
009000 01  WK-C-SYNCLOG.
009100     COPY HCSLOG REPLACING SLG-RECORD BY OUT-SLG-RECORD
009200                           SLG-RECORD-D BY OUT-SLG-RECORD-D.
009300 WORKING-STORAGE SECTION.
009400 01  FILLER                      PIC X(24) VALUE
009500         "** PROGRAM HCSISYN **".
009600 01  WK-C-COMMON.
009700     COPY HCSCOM.
009800*----------------------------------------------------------------*
009900* THE DEVICE MASTER, HELD ENTIRELY IN WORKING STORAGE FOR THE
010000* DURATION OF THE RUN SO A FEED RECORD CAN BE MATCHED AND
010100* UPDATED IN PLACE BEFORE THE WHOLE TABLE IS WRITTEN BACK OUT.
010200*----------------------------------------------------------------*
010300 01  WS-DEVICE-TABLE.
010400     05  WS-DEVICE-COUNT             PIC 9(05) COMP VALUE ZERO.
010500     05  WS-DEVICE-ENTRY OCCURS 5000 TIMES INDEXED BY WS-DEV-IDX.
010600         10  WS-DEVICE-DATA          PIC X(200).
010700     05  FILLER REDEFINES WS-DEVICE-ENTRY.
010800         10  WS-DEVICE-ENTRY-R OCCURS 5000 TIMES PIC X(200).
010900 01  WS-SEEN-TABLE.
011000     05  WS-SEEN-FLAG OCCURS 5000 TIMES PIC X(01) VALUE "N".
011100         88  WS-DEV-SEEN                VALUE "Y".
011200*----------------------------------------------------------------*
011300* COPYBOOK OVERLAYS - ONE WORKING ROW PER RECORD TYPE, MOVED
011400* IN/OUT OF THE TABLE ABOVE OR THE CURRENT FEED RECORD.
011500*----------------------------------------------------------------*
011600 01  WS-DEVICE-ROW.
011700     COPY HCSDEV REPLACING DEV-RECORD BY WS-DEV-RECORD
011800                           DEV-RECORD-D BY WS-DEV-RECORD-D.
011900*----------------------------------------------------------------*
012000 01  WS-EOF-AREA.
012100     05  WS-EOF-FEED-SW              PIC X(01) VALUE "N".
012200         88  WS-EOF-FEED                 VALUE "Y".
012300 01  WS-RUN-AREA.
012400     05  WS-PARM-SOURCE-ID           PIC X(08).
012500     05  WS-FEED-COUNT               PIC 9(05) COMP VALUE ZERO.
012600     05  WS-CREATED-COUNT            PIC 9(05) COMP VALUE ZERO.
012700     05  WS-UPDATED-COUNT            PIC 9(05) COMP VALUE ZERO.
012800     05  WS-DEACTIVATED-COUNT        PIC 9(05) COMP VALUE ZERO.
012900     05  WS-ERROR-COUNT              PIC 9(05) COMP VALUE ZERO.
013000     05  WS-NEXT-DEV-SEQ             PIC 9(07) COMP VALUE ZERO.
013100     05  WS-NEW-DEV-ID               PIC X(08).
013200     05  WS-NEW-DEV-ID-R REDEFINES WS-NEW-DEV-ID.
013300         10  WS-NEW-DEV-LTR          PIC X(01).
013400         10  WS-NEW-DEV-SEQ-ED       PIC 9(07).
013500     05  WS-CAND-LTR                 PIC X(01).
013600     05  WS-CAND-SEQ                 PIC 9(07).
013700     05  WS-CAND-SEQ-X REDEFINES WS-CAND-SEQ.
013800         10  WS-CAND-DIGIT OCCURS 7 TIMES PIC 9.
013900     05  WS-DI                       PIC 9(02) COMP.
014000     05  WS-START-TIME               PIC 9(08) VALUE ZERO.
014100     05  WS-END-TIME                 PIC 9(08) VALUE ZERO.
014200     05  WS-DURATION                 PIC S9(05) COMP-3 VALUE ZERO.
014300     05  WS-FOUND-SW                 PIC X(01) VALUE "N".
014400         88  WS-FOUND                    VALUE "Y".
014500     05  WS-U0-ON                    PIC X(01).
014600     05  WS-U0-OFF                   PIC X(01).
014700*----------------------------------------------------------------*
014800 PROCEDURE DIVISION.
014900*----------------------------------------------------------------*
015000 MAIN-MODULE.
015100     PERFORM A000-INITIAL-PROCESSING THRU A099-INITIAL-PROCESSING-EX.
015200     PERFORM B000-PROCESS-FEED THRU B099-PROCESS-FEED-EX
015300         UNTIL WS-EOF-FEED.
015400     PERFORM C000-FINALIZE THRU C099-FINALIZE-EX.
015500     PERFORM Z000-END-PROGRAM-ROUTINE THRU Z999-END-PROGRAM-ROUTINE-EX.
015600     GOBACK.
015700*----------------------------------------------------------------*
015800* A000 - OPEN EVERYTHING, PICK UP THE RUN'S SOURCE-ID FROM THE
015900* PARAMETER CARD, LOAD THE DEVICE MASTER, NOTE THE START TIME.
016000*----------------------------------------------------------------*
016100 A000-INITIAL-PROCESSING.
016200     ACCEPT WS-START-TIME FROM TIME.
016300     OPEN INPUT PARMCARD.
016400     READ PARMCARD
016500         AT END MOVE SPACE TO WS-PARM-SOURCE-ID
016600         NOT AT END MOVE WK-PARM-SOURCE-ID TO WS-PARM-SOURCE-ID
016700     END-READ.
016800     CLOSE PARMCARD.
016900     OPEN INPUT SYNCFEED DEVICES-IN.
017000     OPEN OUTPUT DEVICES-OUT SYNCLOG.
017100     PERFORM A100-LOAD-DEVICES THRU A199-LOAD-DEVICES-EX.
017200 A099-INITIAL-PROCESSING-EX.
017300     EXIT.
017400*----------------------------------------------------------------*
017500 A100-LOAD-DEVICES.
017600     PERFORM A110-READ-ONE-DEVICE THRU A119-READ-ONE-DEVICE-EX
017700         UNTIL WK-C-FILE-STATUS = "10".
017800     PERFORM A120-FIND-MAX-SEQ THRU A129-FIND-MAX-SEQ-EX
017900         VARYING WS-DEV-IDX FROM 1 BY 1
018000             UNTIL WS-DEV-IDX > WS-DEVICE-COUNT.
018100 A199-LOAD-DEVICES-EX.
018200     EXIT.
018300 A110-READ-ONE-DEVICE.
018400     READ DEVICES-IN
018500         AT END CONTINUE
018600         NOT AT END
018700             IF WS-DEVICE-COUNT < 5000
018800                 ADD 1 TO WS-DEVICE-COUNT
018900                 MOVE DEV-RECORD TO WS-DEVICE-ENTRY(WS-DEVICE-COUNT)
019000             END-IF
019100     END-READ.
019200 A119-READ-ONE-DEVICE-EX.
019300     EXIT.
019400*----------------------------------------------------------------*
019500* A120 - SCAN THE LOADED MASTER FOR THE HIGHEST "Dnnnnnnn" DEVICE
019600* KEY ALREADY IN USE, SO NEWLY-CREATED DEVICES GET THE NEXT FREE
019700* NUMBER.  ANY DEV-ID NOT OF THAT SHAPE IS IGNORED.
019800*----------------------------------------------------------------*
019900 A120-FIND-MAX-SEQ.
020000     MOVE WS-DEVICE-ENTRY(WS-DEV-IDX) TO WS-DEV-RECORD.
020100     MOVE DEV-ID OF WS-DEV-RECORD TO WS-CAND-LTR.
020200     IF WS-CAND-LTR NOT = "D"
020300         GO TO A129-FIND-MAX-SEQ-EX
020400     END-IF.
020500     MOVE DEV-ID OF WS-DEV-RECORD(2:7) TO WS-CAND-SEQ.
020600     IF DEV-ID OF WS-DEV-RECORD(2:7) NOT NUMERIC
020700         GO TO A129-FIND-MAX-SEQ-EX
020800     END-IF.
020900     IF WS-CAND-SEQ > WS-NEXT-DEV-SEQ
021000         MOVE WS-CAND-SEQ TO WS-NEXT-DEV-SEQ
021100     END-IF.
021200 A129-FIND-MAX-SEQ-EX.
021300     EXIT.
021400*----------------------------------------------------------------*
021500* B000 - ONE FEED RECORD PER PASS.
021600*----------------------------------------------------------------*
021700 B000-PROCESS-FEED.
021800     READ SYNCFEED
021900         AT END SET WS-EOF-FEED-SW TO "Y"
022000         NOT AT END
022100             ADD 1 TO WS-FEED-COUNT
022200             PERFORM C100-MERGE-ONE-FEED THRU C199-MERGE-ONE-FEED-EX
022300     END-READ.
022400 B099-PROCESS-FEED-EX.
022500     EXIT.
022600*----------------------------------------------------------------*
022700* C100 - MERGE ONE FEED RECORD AGAINST THE MASTER (SOURCE-ID OF
022800* THIS RUN, EXTERNAL-ID OF THE FEED RECORD).
022900*----------------------------------------------------------------*
023000 C100-MERGE-ONE-FEED.
023100     IF FEED-EXTERNAL-ID = SPACE AND FEED-HOSTNAME = SPACE
023200         ADD 1 TO WS-ERROR-COUNT
023300         GO TO C199-MERGE-ONE-FEED-EX
023400     END-IF.
023500     SET WS-FOUND-SW TO "N".
023600     PERFORM C110-FIND-DEVICE THRU C119-FIND-DEVICE-EX
023700         VARYING WS-DEV-IDX FROM 1 BY 1
023800             UNTIL WS-DEV-IDX > WS-DEVICE-COUNT
023900                OR WS-FOUND.
024000     IF WS-FOUND
024100         PERFORM C200-UPDATE-DEVICE THRU C299-UPDATE-DEVICE-EX
024200         MOVE "Y" TO WS-SEEN-FLAG(WS-DEV-IDX)
024300         ADD 1 TO WS-UPDATED-COUNT
024400     ELSE
024500         PERFORM C300-CREATE-DEVICE THRU C399-CREATE-DEVICE-EX
024600         MOVE "Y" TO WS-SEEN-FLAG(WS-DEVICE-COUNT)
024700         ADD 1 TO WS-CREATED-COUNT
024800     END-IF.
024900 C199-MERGE-ONE-FEED-EX.
025000     EXIT.
025100 C110-FIND-DEVICE.
025200     MOVE WS-DEVICE-ENTRY(WS-DEV-IDX) TO WS-DEV-RECORD.
025300     IF DEV-SOURCE-ID OF WS-DEV-RECORD = WS-PARM-SOURCE-ID
025400        AND DEV-EXTERNAL-ID OF WS-DEV-RECORD = FEED-EXTERNAL-ID
025500         SET WS-FOUND-SW TO "Y"
025600     END-IF.
025700 C119-FIND-DEVICE-EX.
025800     EXIT.
025900*----------------------------------------------------------------*
026000* C200 - UPDATE THE MATCHED MASTER ROW.  VENDOR/LOCATION/OS/
026100* HARDWARE ONLY CHANGE WHEN THE FEED SUPPLIES A NON-BLANK VALUE;
026200* HOSTNAME, IP AND ACTIVE FLAG ALWAYS TAKE THE FEED VALUE.
026300*----------------------------------------------------------------*
026400 C200-UPDATE-DEVICE.
026500     MOVE WS-DEVICE-ENTRY(WS-DEV-IDX)     TO WS-DEV-RECORD.
026600     MOVE FEED-HOSTNAME                   TO DEV-HOSTNAME OF WS-DEV-RECORD.
026700     MOVE FEED-IP                         TO DEV-IP-ADDRESS OF WS-DEV-RECORD.
026800     IF FEED-VENDOR-CODE NOT = SPACE
026900         MOVE FEED-VENDOR-CODE TO DEV-VENDOR-CODE OF WS-DEV-RECORD
027000     END-IF.
027100     IF FEED-LOCATION NOT = SPACE
027200         MOVE FEED-LOCATION   TO DEV-LOCATION OF WS-DEV-RECORD
027300     END-IF.
027400     IF FEED-OS-VERSION NOT = SPACE
027500         MOVE FEED-OS-VERSION TO DEV-OS-VERSION OF WS-DEV-RECORD
027600     END-IF.
027700     IF FEED-HARDWARE NOT = SPACE
027800         MOVE FEED-HARDWARE  TO DEV-HARDWARE OF WS-DEV-RECORD
027900     END-IF.
028000     IF FEED-ACTIVE = "Y" OR FEED-ACTIVE = "N"
028100         MOVE FEED-ACTIVE    TO DEV-ACTIVE-FLAG OF WS-DEV-RECORD
028200     END-IF.
028300     MOVE WS-DEV-RECORD TO WS-DEVICE-ENTRY(WS-DEV-IDX).
028400 C299-UPDATE-DEVICE-EX.
028500     EXIT.
028600*----------------------------------------------------------------*
028700* C300 - CREATE A NEW MASTER ROW FOR A FEED RECORD THAT MATCHED
028800* NO EXISTING (SOURCE, EXTERNAL-ID).  A BLANK FEED-ACTIVE
028900* DEFAULTS THE NEW RECORD TO ACTIVE.
029000*----------------------------------------------------------------*
029100 C300-CREATE-DEVICE.
029200     IF WS-DEVICE-COUNT >= 5000
029300         ADD 1 TO WS-ERROR-COUNT
029400         GO TO C399-CREATE-DEVICE-EX
029500     END-IF.
029600     ADD 1 TO WS-NEXT-DEV-SEQ.
029700     MOVE "D"              TO WS-NEW-DEV-LTR.
029800     MOVE WS-NEXT-DEV-SEQ  TO WS-NEW-DEV-SEQ-ED.
029900     MOVE SPACE            TO WS-DEV-RECORD.
030000     MOVE WS-NEW-DEV-ID    TO DEV-ID OF WS-DEV-RECORD.
030100     MOVE FEED-EXTERNAL-ID TO DEV-EXTERNAL-ID OF WS-DEV-RECORD.
030200     MOVE WS-PARM-SOURCE-ID TO DEV-SOURCE-ID OF WS-DEV-RECORD.
030300     MOVE FEED-HOSTNAME    TO DEV-HOSTNAME OF WS-DEV-RECORD.
030400     MOVE FEED-IP          TO DEV-IP-ADDRESS OF WS-DEV-RECORD.
030500     MOVE FEED-VENDOR-CODE TO DEV-VENDOR-CODE OF WS-DEV-RECORD.
030600     MOVE SPACE            TO DEV-GROUP-ID OF WS-DEV-RECORD.
030700     MOVE FEED-LOCATION    TO DEV-LOCATION OF WS-DEV-RECORD.
030800     MOVE FEED-OS-VERSION  TO DEV-OS-VERSION OF WS-DEV-RECORD.
030900     MOVE FEED-HARDWARE    TO DEV-HARDWARE OF WS-DEV-RECORD.
031000     IF FEED-ACTIVE = "N"
031100         MOVE "N" TO DEV-ACTIVE-FLAG OF WS-DEV-RECORD
031200     ELSE
031300         MOVE "Y" TO DEV-ACTIVE-FLAG OF WS-DEV-RECORD
031400     END-IF.
031500     ADD 1 TO WS-DEVICE-COUNT.
031600     MOVE WS-DEV-RECORD TO WS-DEVICE-ENTRY(WS-DEVICE-COUNT).
031700 C399-CREATE-DEVICE-EX.
031800     EXIT.
031900*----------------------------------------------------------------*
032000* C000 - AFTER THE FEED: DEACTIVATE STALE MASTER RECORDS OF THIS
032100* SOURCE (ONLY WHEN AT LEAST ONE FEED RECORD WAS READ - AN EMPTY
032200* FEED MUST NOT WIPE OUT THE WHOLE SOURCE), WRITE THE MASTER
032300* BACK OUT, AND WRITE THE SYNC-LOG RECORD.
032400*----------------------------------------------------------------*
032500 C000-FINALIZE.
032600     IF WS-FEED-COUNT > 0
032700         PERFORM C500-DEACTIVATE-STALE THRU C599-DEACTIVATE-STALE-EX
032800             VARYING WS-DEV-IDX FROM 1 BY 1
032900                 UNTIL WS-DEV-IDX > WS-DEVICE-COUNT
033000     END-IF.
033100     PERFORM C600-WRITE-DEVICE THRU C699-WRITE-DEVICE-EX
033200         VARYING WS-DEV-IDX FROM 1 BY 1
033300             UNTIL WS-DEV-IDX > WS-DEVICE-COUNT.
033400     ACCEPT WS-END-TIME FROM TIME.
033500     PERFORM C800-COMPUTE-DURATION THRU C899-COMPUTE-DURATION-EX.
033600     PERFORM C700-WRITE-SYNCLOG THRU C799-WRITE-SYNCLOG-EX.
033700 C099-FINALIZE-EX.
033800     EXIT.
033900 C500-DEACTIVATE-STALE.
034000     MOVE WS-DEVICE-ENTRY(WS-DEV-IDX) TO WS-DEV-RECORD.
034100     IF DEV-SOURCE-ID OF WS-DEV-RECORD = WS-PARM-SOURCE-ID
034200        AND DEV-IS-ACTIVE OF WS-DEV-RECORD
034300        AND WS-SEEN-FLAG(WS-DEV-IDX) NOT = "Y"
034400         MOVE "N" TO DEV-ACTIVE-FLAG OF WS-DEV-RECORD
034500         MOVE WS-DEV-RECORD TO WS-DEVICE-ENTRY(WS-DEV-IDX)
034600         ADD 1 TO WS-DEACTIVATED-COUNT
034700     END-IF.
034800 C599-DEACTIVATE-STALE-EX.
034900     EXIT.
035000 C600-WRITE-DEVICE.
035100*    OLD-MASTER/NEW-MASTER TECHNIQUE - THIS SHOP'S SEQUENTIAL
035200*    FILES HAVE NO "REWRITE IN PLACE"; THE UPDATED TABLE IS
035300*    WRITTEN WHOLE TO A NEW FILE AND THE OPERATOR'S JCL RENAMES
035400*    DEVICESO OVER DEVICES AFTER A CLEAN RUN.
035500     MOVE WS-DEVICE-ENTRY(WS-DEV-IDX) TO OUT-DEV-RECORD.
035600     WRITE WK-C-DEVICES-OUT.
035700 C699-WRITE-DEVICE-EX.
035800     EXIT.
035900*----------------------------------------------------------------*
036000* C800 - ELAPSED SECONDS, SAME-DAY RUNS ONLY (THIS JOB NEVER
036100* SPANS MIDNIGHT IN PRACTICE).
036200*----------------------------------------------------------------*
036300 C800-COMPUTE-DURATION.
036400     COMPUTE WS-DURATION =
036500         (WS-END-TIME / 100) - (WS-START-TIME / 100).
036600     IF WS-DURATION < 0
036700         MOVE ZERO TO WS-DURATION
036800     END-IF.
036900 C899-COMPUTE-DURATION-EX.
037000     EXIT.
037100*----------------------------------------------------------------*
037200* C700 - STATUS IS SUCCESS WHEN NOTHING WENT WRONG, PARTIAL WHEN
037300* SOME FEED RECORDS ERRORED BUT SOMETHING WAS STILL CREATED OR
037400* UPDATED, FAILED WHEN ERRORS OCCURRED AND NOTHING WAS.
037500*----------------------------------------------------------------*
037600 C700-WRITE-SYNCLOG.
037700     MOVE SPACE TO WK-C-SYNCLOG.
037800     MOVE WS-PARM-SOURCE-ID TO OUT-SLG-SOURCE-ID.
037900     MOVE WS-CREATED-COUNT TO OUT-SLG-CREATED.
038000     MOVE WS-UPDATED-COUNT TO OUT-SLG-UPDATED.
038100     MOVE WS-DEACTIVATED-COUNT TO OUT-SLG-DEACTIVATED.
038200     MOVE WS-ERROR-COUNT TO OUT-SLG-ERRORS.
038300     MOVE WS-DURATION TO OUT-SLG-DURATION-SECS.
038400     IF WS-ERROR-COUNT = ZERO
038500         MOVE "SUCCESS " TO OUT-SLG-STATUS
038600     ELSE
038700         IF WS-CREATED-COUNT > ZERO OR WS-UPDATED-COUNT > ZERO
038800             MOVE "PARTIAL " TO OUT-SLG-STATUS
038900         ELSE
039000             MOVE "FAILED  " TO OUT-SLG-STATUS
039100         END-IF
039200     END-IF.
039300     WRITE WK-C-SYNCLOG.
039400 C799-WRITE-SYNCLOG-EX.
039500     EXIT.
039600*----------------------------------------------------------------*
039700 Z000-END-PROGRAM-ROUTINE.
039800     CLOSE SYNCFEED DEVICES-IN DEVICES-OUT SYNCLOG.
039900 Z999-END-PROGRAM-ROUTINE-EX.
040000     EXIT.
040100*----------------------------------------------------------------*
040200****** END OF PROGRAM SOURCE - HCSISYN ******
