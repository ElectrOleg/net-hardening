000100*************************
000200  IDENTIFICATION DIVISION.
000300*************************
000400  PROGRAM-ID.     HCSVSIM.
000500  AUTHOR.         R KOH.
000600  INSTALLATION.   NETWORK COMPLIANCE UNIT.
000700  DATE-WRITTEN.   14 FEB 1991.
000800  DATE-COMPILED.
000900  SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CHECK A SINGLE
001200*               RULE OF LOGIC-TYPE SIMPLE OR VERSION AGAINST
001300*               THE LOADED DEVICE CONFIGURATION TABLE BUILT
001400*               BY THE SCAN DRIVER (HCSSCAN).  SIMPLE RULES
001500*               JUST LOOK FOR (OR FOR THE ABSENCE OF) A TEXT
001600*               PATTERN SOMEWHERE IN THE CONFIG.  VERSION
001700*               RULES LOCATE THE PATTERN AND PARSE THE TOKEN
001800*               THAT FOLLOWS IT AS A DOTTED VERSION NUMBER.
001900*
002000*----------------------------------------------------------------*
002100* HISTORY OF MODIFICATION:
002200*----------------------------------------------------------------*
002300* HCS001  14/02/1991  RKOH    - INITIAL VERSION - SIMPLE CHECK
002400*                      ONLY, CALLED FROM THE OLD HCSSCAN RULE
002500*                      LOOP (REQ 4401).
002600* HCS004  09/09/1992  RKOH    - ADD ANCHOR-FLAG (MUST MATCH AT
002700*                      START OF LINE) FOR INTERFACE-LEVEL RULES.
002800* HCS006  30/03/1994  LTAN    - ADD CASE-FLAG SO RULES CAN ASK
002900*                      FOR CASE INSENSITIVE MATCHING.
003000* HCS011  18/11/1998  LTAN    - Y2K REVIEW - WK-C-RUN-DATE AND
003100*                      ALL DATE WORK AREAS CONFIRMED CENTURY-SAFE,
003200*                      NO CHANGES REQUIRED IN THIS ROUTINE.
003300* HCS014  02/07/2001  MSEAH   - ADDED LOGIC-TYPE VERSION CHECK -
003400*                      PARSES UP TO 4 DOTTED COMPONENTS AND
003500*                      COMPARES WITH THE RULE'S OPERATOR (INC-1190).
003600* HCS020  17/12/2024  RKOH    - VERSION COMPONENTS WITH NO LEADING
003700*                      DIGITS (EG A BARE QUALIFIER) NOW SCORE
003800*                      ZERO INSTEAD OF ABENDING (NET-3090).
003810* HCS022  22/07/2025  TMPNGW  - RE-KEYED LISTING - COMMENT LINES
003820*                      WERE ONE COLUMN OUT (INDICATOR IN COL 8
003830*                      NOT COL 7), SHIFTED BACK TO MATCH THE
003840*                      REST OF THE SUITE (NET-3458).
003900*----------------------------------------------------------------*
004000  EJECT
004100**********************
004200  ENVIRONMENT DIVISION.
004300**********************
004400  CONFIGURATION SECTION.
004500  SOURCE-COMPUTER.  IBM-AS400.
004600  OBJECT-COMPUTER.  IBM-AS400.
004700  SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
004800                      ON  STATUS IS U0-ON
004900                      OFF STATUS IS U0-OFF.
005000
005100  INPUT-OUTPUT SECTION.
005200  FILE-CONTROL.
005300***************
005400  DATA DIVISION.
005500***************
005600  FILE SECTION.
005700**************
005800  WORKING-STORAGE SECTION.
005900*************************
006000  01  FILLER                          PIC X(24)        VALUE
006100      "** PROGRAM HCSVSIM **".
006200
006300* ------------------ PROGRAM WORKING STORAGE -------------------*
006400  01  WK-C-COMMON.
006500      COPY HCSCOM.
006600
006700  01  WK-CFG-TABLE.
006800      COPY HCSCFG.
006900
007000*---------------------------------------------------------------*
007100* MATCH WORK AREA - USED BY BOTH THE SIMPLE AND THE VERSION
007200* CHECK TO SEARCH WK-CFG-LINE FOR HCSL-SIM-PATTERN
007300*---------------------------------------------------------------*
007400  01  WS-MATCH-AREA.
007500      05  WS-PATTERN-LEN          PIC 9(03)       COMP.
007600      05  WS-LINE-LEN             PIC 9(03)       COMP VALUE 80.
007700      05  WS-SCAN-POS             PIC 9(03)       COMP.
007800      05  WS-MAX-POS              PIC 9(03)       COMP.
007900      05  WS-MATCH-POS            PIC 9(03)       COMP.
008000      05  WS-FOUND-LINE-IDX       PIC 9(05)       COMP.
008100      05  WS-FIRST-COL            PIC 9(03)       COMP.
008200      05  WS-FOUND-SW             PIC X(01)       VALUE "N".
008300          88  WS-FOUND                            VALUE "Y".
008400          88  WS-NOT-FOUND                         VALUE "N".
008500      05  WS-DONE-SW              PIC X(01)       VALUE "N".
008600          88  WS-DONE                              VALUE "Y".
008700          88  WS-NOT-DONE                          VALUE "N".
008800      05  WS-WORK-PATTERN         PIC X(60).
008900      05  WS-WORK-LINE            PIC X(80).
009000      05  WS-ORIG-LINE            PIC X(80).
009100      05  WS-CAND-PIECE           PIC X(60).
009200      05  WS-TRIM-CHAR            PIC X(01).
009300      05  FILLER                  PIC X(12).
009400
009500*---------------------------------------------------------------*
009600* VERSION-EXTRACT AREA
009700*---------------------------------------------------------------*
009800  01  WS-VERSION-AREA.
009900      05  WS-VER-START            PIC 9(03)       COMP.
010000      05  WS-VPOS                 PIC 9(03)       COMP.
010100      05  WS-VLEN                 PIC 9(03)       COMP.
010200      05  WS-USE-LEN              PIC 9(03)       COMP.
010300      05  WS-REMAINDER            PIC X(80).
010400      05  WS-ACTUAL-VERSION       PIC X(15).
010500      05  WS-VER-CMP-IND          PIC X(01).
010600          88  WS-VER-LT                            VALUE "L".
010700          88  WS-VER-EQ                            VALUE "E".
010800          88  WS-VER-GT                            VALUE "G".
010900      05  WS-VER-SATISFIED-SW     PIC X(01).
011000          88  WS-VER-SATISFIED                     VALUE "Y".
011100          88  WS-VER-NOT-SATISFIED                 VALUE "N".
011200      05  WS-CI                   PIC 9(01)       COMP.
011300      05  WS-VER-COMP-A  OCCURS 4 TIMES            PIC 9(05) COMP.
011400      05  WS-VER-COMP-R  REDEFINES WS-VER-COMP-A
011500              OCCURS 4 TIMES                       PIC 9(05) COMP.
011600      05  FILLER                  PIC X(10).
011700*  WS-VER-COMP-R RE-USES THE SAME STORAGE LAYOUT AS
011800*  WS-VER-COMP-A PURELY TO SATISFY THE "3 REDEFINES PER
011900*  PROGRAM" SHOP STANDARD ON SMALL ROUTINES LIKE THIS ONE -
012000*  THE REQUIRED-SIDE COMPONENTS ARE KEPT SEPARATELY BELOW.
012100  01  WS-VER-COMP-REQ OCCURS 4 TIMES                PIC 9(05) COMP.
012200
012300*---------------------------------------------------------------*
012400* GENERIC STRING PARSE AREA (REUSED FOR ACTUAL AND REQUIRED)
012500*---------------------------------------------------------------*
012600  01  WS-PARSE-AREA.
012700      05  WS-PARSE-INPUT          PIC X(15).
012800      05  WS-PARSE-INPUT-R REDEFINES WS-PARSE-INPUT.
012900          10  WS-PARSE-INPUT-1    PIC X(01).
013000          10  WS-PARSE-INPUT-REST PIC X(14).
013100      05  WS-PARSE-POS            PIC 9(02)       COMP.
013200      05  WS-PARSE-COMP-IDX       PIC 9(01)       COMP.
013300      05  WS-PARSE-LEAD-SW        PIC X(01)       VALUE "Y".
013400          88  WS-PARSE-LEADING                     VALUE "Y".
013500          88  WS-PARSE-PAST-LEAD                   VALUE "N".
013600      05  WS-PARSE-CHAR           PIC X(01).
013700      05  WS-PARSE-DIGIT          PIC 9(01).
013800      05  WS-PARSE-COMP OCCURS 4 TIMES              PIC 9(05) COMP.
013900      05  FILLER                  PIC X(08).
014000
014100*****************
014200  LINKAGE SECTION.
014300*****************
014400  01  HCSL-SIM.
014500      COPY HCSLSIM.
014600  EJECT
014700********************************************
014800  PROCEDURE DIVISION USING HCSL-SIM, WK-CFG-TABLE.
014900********************************************
015000  MAIN-MODULE.
015100      PERFORM A000-PROCESS-CALLED-ROUTINE
015200         THRU A099-PROCESS-CALLED-ROUTINE-EX.
015300      EXIT PROGRAM.
015400
015500*---------------------------------------------------------------*
015600  A000-PROCESS-CALLED-ROUTINE.
015700*---------------------------------------------------------------*
015800      MOVE SPACES                 TO HCSL-SIM-OUTPUT.
015900      PERFORM E100-PREP-PATTERN   THRU E100-PREP-PATTERN-EX.
016000      EVALUATE HCSL-SIM-LOGIC-TYPE
016100          WHEN "SIMPLE"
016200              PERFORM B100-SIMPLE-CHECK THRU B199-SIMPLE-CHECK-EX
016300          WHEN "VERSION"
016400              PERFORM C100-VERSION-CHECK THRU C199-VERSION-CHECK-EX
016500          WHEN OTHER
016600              MOVE "ERROR  "      TO HCSL-SIM-STATUS
016700              MOVE "Unknown logic type for this checker"
016800                                  TO HCSL-SIM-MESSAGE
016900      END-EVALUATE.
017000  A099-PROCESS-CALLED-ROUTINE-EX.
017100      EXIT.
017200*---------------------------------------------------------------*
017300* SIMPLE CHECK - "E" MATCH-MODE MEANS THE PATTERN MUST EXIST,
017400* "N" MEANS IT MUST NOT.
017500*---------------------------------------------------------------*
017600  B100-SIMPLE-CHECK.
017700      SET WS-NOT-FOUND            TO TRUE.
017800      PERFORM B110-SEARCH-LINE    THRU B110-SEARCH-LINE-EX
017900          VARYING WK-CFG-IDX FROM 1 BY 1
018000          UNTIL WK-CFG-IDX > WK-CFG-LINE-COUNT OR WS-FOUND.
018100      IF HCSL-SIM-MATCH-MODE = "E"
018200          IF WS-FOUND
018300              MOVE "PASS   "      TO HCSL-SIM-STATUS
018400              MOVE "Required pattern found in configuration"
018500                                  TO HCSL-SIM-MESSAGE
018600          ELSE
018700              MOVE "FAIL   "      TO HCSL-SIM-STATUS
018800              MOVE "Required pattern not found in configuration"
018900                                  TO HCSL-SIM-MESSAGE
019000          END-IF
019100      ELSE
019200          IF WS-FOUND
019300              MOVE "FAIL   "      TO HCSL-SIM-STATUS
019400              MOVE "Forbidden pattern found in configuration"
019500                                  TO HCSL-SIM-MESSAGE
019600          ELSE
019700              MOVE "PASS   "      TO HCSL-SIM-STATUS
019800              MOVE "Forbidden pattern not present"
019900                                  TO HCSL-SIM-MESSAGE
020000          END-IF
020100      END-IF.
020200  B199-SIMPLE-CHECK-EX.
020300      EXIT.
020400*---------------------------------------------------------------*
020500* ONE PASS OF THE SEARCH - CALLED ONCE PER CONFIG LINE
020600*---------------------------------------------------------------*
020700  B110-SEARCH-LINE.
020800      MOVE WK-CFG-TEXT(WK-CFG-IDX) TO WS-WORK-LINE.
020900      IF HCSL-SIM-CASE-FLAG = "Y"
021000          PERFORM E300-FOLD-LINE  THRU E300-FOLD-LINE-EX
021100      END-IF.
021200      IF HCSL-SIM-ANCHOR-FLAG = "Y"
021300          PERFORM E400-FIND-FIRST-COL THRU E400-FIND-FIRST-COL-EX
021400          IF WS-FIRST-COL > 0
021500              IF (WS-FIRST-COL + WS-PATTERN-LEN - 1) <= WS-LINE-LEN
021600                  MOVE WS-WORK-LINE(WS-FIRST-COL:WS-PATTERN-LEN)
021700                                  TO WS-CAND-PIECE
021800                  IF WS-CAND-PIECE(1:WS-PATTERN-LEN) =
021900                          WS-WORK-PATTERN(1:WS-PATTERN-LEN)
022000                      SET WS-FOUND            TO TRUE
022100                      MOVE WS-FIRST-COL       TO WS-MATCH-POS
022200                      SET WS-FOUND-LINE-IDX   TO WK-CFG-IDX
022300                  END-IF
022400              END-IF
022500          END-IF
022600      ELSE
022700          COMPUTE WS-MAX-POS = WS-LINE-LEN - WS-PATTERN-LEN + 1
022800          IF WS-MAX-POS > 0
022900              PERFORM E200-SCAN-POSITIONS
023000                  THRU E200-SCAN-POSITIONS-EX
023100                  VARYING WS-SCAN-POS FROM 1 BY 1
023200                  UNTIL WS-SCAN-POS > WS-MAX-POS OR WS-FOUND
023300          END-IF
023400      END-IF.
023500  B110-SEARCH-LINE-EX.
023600      EXIT.
023700*---------------------------------------------------------------*
023800  E200-SCAN-POSITIONS.
023900*---------------------------------------------------------------*
024000      MOVE WS-WORK-LINE(WS-SCAN-POS:WS-PATTERN-LEN)
024100                                  TO WS-CAND-PIECE.
024200      IF WS-CAND-PIECE(1:WS-PATTERN-LEN) =
024300              WS-WORK-PATTERN(1:WS-PATTERN-LEN)
024400          SET WS-FOUND                TO TRUE
024500          MOVE WS-SCAN-POS            TO WS-MATCH-POS
024600          SET WS-FOUND-LINE-IDX       TO WK-CFG-IDX
024700      END-IF.
024800  E200-SCAN-POSITIONS-EX.
024900      EXIT.
025000*---------------------------------------------------------------*
025100* VERSION CHECK - LOCATE FIRST LINE CONTAINING THE PATTERN,
025200* PULL THE TOKEN AFTER IT, PARSE BOTH SIDES AND COMPARE
025300*---------------------------------------------------------------*
025400  C100-VERSION-CHECK.
025500      SET WS-NOT-FOUND            TO TRUE.
025600      MOVE ZERO                   TO WS-FOUND-LINE-IDX.
025700      PERFORM B110-SEARCH-LINE    THRU B110-SEARCH-LINE-EX
025800          VARYING WK-CFG-IDX FROM 1 BY 1
025900          UNTIL WK-CFG-IDX > WK-CFG-LINE-COUNT OR WS-FOUND.
026000      IF WS-NOT-FOUND
026100          MOVE "FAIL   "          TO HCSL-SIM-STATUS
026200          MOVE "Version pattern not found in configuration"
026300                                  TO HCSL-SIM-MESSAGE
026400      ELSE
026500          PERFORM C200-EXTRACT-VERSION THRU C200-EXTRACT-VERSION-EX
026600          PERFORM C300-PARSE-VERSION   THRU C300-PARSE-VERSION-EX
026700          PERFORM C400-COMPARE-VERSION THRU C400-COMPARE-VERSION-EX
026800          PERFORM C500-SET-RESULT     THRU C500-SET-RESULT-EX
026900      END-IF.
027000  C199-VERSION-CHECK-EX.
027100      EXIT.
027200*---------------------------------------------------------------*
027300  C200-EXTRACT-VERSION.
027400*---------------------------------------------------------------*
027500      MOVE SPACES                 TO WS-ACTUAL-VERSION.
027600      COMPUTE WS-VER-START = WS-MATCH-POS + WS-PATTERN-LEN.
027700      IF WS-VER-START > WS-LINE-LEN
027750          GO TO C200-EXTRACT-VERSION-EX
027790      END-IF.
027900      MOVE WK-CFG-TEXT(WS-FOUND-LINE-IDX) TO WS-ORIG-LINE.
028000      MOVE SPACES                 TO WS-REMAINDER.
028100      MOVE WS-ORIG-LINE(WS-VER-START:) TO WS-REMAINDER.
028200      MOVE ZERO                   TO WS-VLEN.
028300      SET WS-NOT-DONE             TO TRUE.
028400      PERFORM C210-SCAN-VER-CHAR  THRU C210-SCAN-VER-CHAR-EX
028500          VARYING WS-VPOS FROM 1 BY 1
028600          UNTIL WS-VPOS > 80 OR WS-DONE.
028700      IF WS-VLEN > 15
028800          MOVE 15                 TO WS-USE-LEN
028900      ELSE
029000          MOVE WS-VLEN            TO WS-USE-LEN
029100      END-IF.
029200      IF WS-USE-LEN > 0
029300          MOVE WS-REMAINDER(1:WS-USE-LEN) TO WS-ACTUAL-VERSION
029400      END-IF.
029500  C200-EXTRACT-VERSION-EX.
029600      EXIT.
029700*---------------------------------------------------------------*
029800  C210-SCAN-VER-CHAR.
029900*---------------------------------------------------------------*
030000      IF WS-REMAINDER(WS-VPOS:1) = SPACE
030100          SET WS-DONE             TO TRUE
030200      ELSE
030300          ADD 1 TO WS-VLEN
030400      END-IF.
030500  C210-SCAN-VER-CHAR-EX.
030600      EXIT.
030700*---------------------------------------------------------------*
030800* PARSE BOTH VERSION STRINGS INTO UP TO 4 NUMERIC COMPONENTS -
030900* EACH COMPONENT'S VALUE IS ITS OWN LEADING DIGIT RUN, A
031000* COMPONENT WITH NO LEADING DIGITS SCORES ZERO (HCS020)
031100*---------------------------------------------------------------*
031200  C300-PARSE-VERSION.
031300      MOVE WS-ACTUAL-VERSION      TO WS-PARSE-INPUT.
031400      PERFORM C310-PARSE-ONE      THRU C310-PARSE-ONE-EX.
031500      MOVE WS-PARSE-COMP(1)       TO WS-VER-COMP-A(1).
031600      MOVE WS-PARSE-COMP(2)       TO WS-VER-COMP-A(2).
031700      MOVE WS-PARSE-COMP(3)       TO WS-VER-COMP-A(3).
031800      MOVE WS-PARSE-COMP(4)       TO WS-VER-COMP-A(4).
031900      MOVE HCSL-SIM-VER-VALUE     TO WS-PARSE-INPUT.
032000      PERFORM C310-PARSE-ONE      THRU C310-PARSE-ONE-EX.
032100      MOVE WS-PARSE-COMP(1)       TO WS-VER-COMP-REQ(1).
032200      MOVE WS-PARSE-COMP(2)       TO WS-VER-COMP-REQ(2).
032300      MOVE WS-PARSE-COMP(3)       TO WS-VER-COMP-REQ(3).
032400      MOVE WS-PARSE-COMP(4)       TO WS-VER-COMP-REQ(4).
032500  C300-PARSE-VERSION-EX.
032600      EXIT.
032700*---------------------------------------------------------------*
032800  C310-PARSE-ONE.
032900*---------------------------------------------------------------*
033000      MOVE ZERO TO WS-PARSE-COMP(1) WS-PARSE-COMP(2)
033100                   WS-PARSE-COMP(3) WS-PARSE-COMP(4).
033200      MOVE 1                      TO WS-PARSE-COMP-IDX.
033300      SET WS-PARSE-LEADING        TO TRUE.
033400      MOVE 1                      TO WS-PARSE-POS.
033500      IF WS-PARSE-INPUT-1 = "v" OR WS-PARSE-INPUT-1 = "V"
033600          MOVE 2                  TO WS-PARSE-POS
033700      END-IF.
033800      PERFORM C320-PARSE-CHAR     THRU C320-PARSE-CHAR-EX
033900          VARYING WS-PARSE-POS FROM WS-PARSE-POS BY 1
034000          UNTIL WS-PARSE-POS > 15
034100              OR WS-PARSE-INPUT(WS-PARSE-POS:1) = SPACE
034200              OR WS-PARSE-COMP-IDX > 4.
034300  C310-PARSE-ONE-EX.
034400      EXIT.
034500*---------------------------------------------------------------*
034600  C320-PARSE-CHAR.
034700*---------------------------------------------------------------*
034800      MOVE WS-PARSE-INPUT(WS-PARSE-POS:1) TO WS-PARSE-CHAR.
034900      IF WS-PARSE-CHAR = "." OR WS-PARSE-CHAR = "-"
035000              OR WS-PARSE-CHAR = "_"
035100          ADD 1 TO WS-PARSE-COMP-IDX
035200          SET WS-PARSE-LEADING    TO TRUE
035300      ELSE
035400          IF WS-PARSE-CHAR IS NUMERIC AND WS-PARSE-LEADING
035500                  AND WS-PARSE-COMP-IDX NOT > 4
035600              MOVE WS-PARSE-CHAR      TO WS-PARSE-DIGIT
035700              COMPUTE WS-PARSE-COMP(WS-PARSE-COMP-IDX) =
035800                  WS-PARSE-COMP(WS-PARSE-COMP-IDX) * 10
035900                      + WS-PARSE-DIGIT
036000          ELSE
036100              IF WS-PARSE-CHAR NOT NUMERIC
036200                  SET WS-PARSE-PAST-LEAD TO TRUE
036300              END-IF
036400          END-IF
036500      END-IF.
036600  C320-PARSE-CHAR-EX.
036700      EXIT.
036800*---------------------------------------------------------------*
036900* COMPARE ACTUAL TO REQUIRED, LEFT COMPONENT TO RIGHT, FIRST
037000* COMPONENT THAT DIFFERS DECIDES THE OUTCOME
037100*---------------------------------------------------------------*
037200  C400-COMPARE-VERSION.
037300      MOVE "E"                    TO WS-VER-CMP-IND.
037400      PERFORM C410-COMPARE-COMPONENT THRU C410-COMPARE-COMPONENT-EX
037500          VARYING WS-CI FROM 1 BY 1
037600          UNTIL WS-CI > 4 OR WS-VER-CMP-IND NOT = "E".
037700  C400-COMPARE-VERSION-EX.
037800      EXIT.
037900*---------------------------------------------------------------*
038000  C410-COMPARE-COMPONENT.
038100*---------------------------------------------------------------*
038200      IF WS-VER-COMP-A(WS-CI) > WS-VER-COMP-REQ(WS-CI)
038300          MOVE "G"                TO WS-VER-CMP-IND
038400      ELSE
038500          IF WS-VER-COMP-A(WS-CI) < WS-VER-COMP-REQ(WS-CI)
038600              MOVE "L"            TO WS-VER-CMP-IND
038700          END-IF
038800      END-IF.
038900  C410-COMPARE-COMPONENT-EX.
039000      EXIT.
039100*---------------------------------------------------------------*
039200  C500-SET-RESULT.
039300*---------------------------------------------------------------*
039400      SET WS-VER-NOT-SATISFIED    TO TRUE.
039500      EVALUATE HCSL-SIM-VER-OPERATOR
039600          WHEN "EQ"
039700              IF WS-VER-EQ SET WS-VER-SATISFIED TO TRUE END-IF
039800          WHEN "NE"
039900              IF WS-VER-CMP-IND NOT = "E"
040000                  SET WS-VER-SATISFIED TO TRUE
040100              END-IF
040200          WHEN "GT"
040300              IF WS-VER-GT SET WS-VER-SATISFIED TO TRUE END-IF
040400          WHEN "LT"
040500              IF WS-VER-LT SET WS-VER-SATISFIED TO TRUE END-IF
040600          WHEN "GE"
040700              IF WS-VER-GT OR WS-VER-EQ
040800                  SET WS-VER-SATISFIED TO TRUE
040900              END-IF
041000          WHEN "LE"
041100              IF WS-VER-LT OR WS-VER-EQ
041200                  SET WS-VER-SATISFIED TO TRUE
041300              END-IF
041400      END-EVALUATE.
041500      IF WS-VER-SATISFIED
041600          MOVE "PASS   "          TO HCSL-SIM-STATUS
041700      ELSE
041800          MOVE "FAIL   "          TO HCSL-SIM-STATUS
041900      END-IF.
042000      STRING "VERSION "           DELIMITED BY SIZE
042100             WS-ACTUAL-VERSION    DELIMITED BY SPACE
042200             " REQUIRED "         DELIMITED BY SIZE
042300             HCSL-SIM-VER-OPERATOR DELIMITED BY SIZE
042400             " "                  DELIMITED BY SIZE
042500             HCSL-SIM-VER-VALUE   DELIMITED BY SPACE
042600          INTO HCSL-SIM-MESSAGE.
042700  C500-SET-RESULT-EX.
042800      EXIT.
042900*---------------------------------------------------------------*
043000* GENERAL-PURPOSE SUB-ROUTINES SHARED BY THE ABOVE
043100*---------------------------------------------------------------*
043200  E100-PREP-PATTERN.
043300*---------------------------------------------------------------*
043400      MOVE HCSL-SIM-PATTERN       TO WS-WORK-PATTERN.
043500      IF HCSL-SIM-CASE-FLAG = "Y"
043600          INSPECT WS-WORK-PATTERN CONVERTING
043700              "abcdefghijklmnopqrstuvwxyz" TO
043800              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
043900      END-IF.
044000      MOVE 60                     TO WS-PATTERN-LEN.
044100      SET WS-NOT-DONE             TO TRUE.
044200      PERFORM E110-TRIM-STEP      THRU E110-TRIM-STEP-EX
044300          UNTIL WS-PATTERN-LEN = 0 OR WS-DONE.
044400  E100-PREP-PATTERN-EX.
044500      EXIT.
044600*---------------------------------------------------------------*
044700  E110-TRIM-STEP.
044800*---------------------------------------------------------------*
044900      IF WS-WORK-PATTERN(WS-PATTERN-LEN:1) NOT = SPACE
045000          SET WS-DONE             TO TRUE
045100      ELSE
045200          SUBTRACT 1 FROM WS-PATTERN-LEN
045300      END-IF.
045400  E110-TRIM-STEP-EX.
045500      EXIT.
045600*---------------------------------------------------------------*
045700  E300-FOLD-LINE.
045800*---------------------------------------------------------------*
045900      INSPECT WS-WORK-LINE CONVERTING
046000          "abcdefghijklmnopqrstuvwxyz" TO
046100          "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
046200  E300-FOLD-LINE-EX.
046300      EXIT.
046400*---------------------------------------------------------------*
046500  E400-FIND-FIRST-COL.
046600*---------------------------------------------------------------*
046700      MOVE ZERO                   TO WS-FIRST-COL.
046800      SET WS-NOT-DONE             TO TRUE.
046900      PERFORM E410-FIND-COL-STEP  THRU E410-FIND-COL-STEP-EX
047000          VARYING WS-SCAN-POS FROM 1 BY 1
047100          UNTIL WS-SCAN-POS > WS-LINE-LEN OR WS-DONE.
047200  E400-FIND-FIRST-COL-EX.
047300      EXIT.
047400*---------------------------------------------------------------*
047500  E410-FIND-COL-STEP.
047600*---------------------------------------------------------------*
047700      IF WS-WORK-LINE(WS-SCAN-POS:1) NOT = SPACE
047800          MOVE WS-SCAN-POS            TO WS-FIRST-COL
047900          SET WS-DONE                 TO TRUE
048000      END-IF.
048100  E410-FIND-COL-STEP-EX.
048200      EXIT.
048300******************************************************************
048400************** END OF PROGRAM SOURCE -  HCSVSIM ****************
048500******************************************************************
