000100 * HCSLTBL.cpybk
000200 *----------------------------------------------------------------*
000300 * LINKAGE AREA FOR CALL "HCSVTBL" - TABLE CHECKER
000400 * CALLER FILLS THE INPUT GROUP FROM THE CURRENT RULE RECORD -
000500 * SEE HCSRUL.cpybk FOR HOW RUL-PATTERN/RUL-BLOCK-START/RUL-CHILD
000600 * ARE RE-USED TO CARRY THE TABLE ROW FILTER, COUNT BOUNDS AND
000700 * FIELD CHECKS
000800 *----------------------------------------------------------------*
000900 * HISTORY OF MODIFICATION:
001000 *----------------------------------------------------------------*
001100 * HCS008  21/11/2022  RKOH    - INITIAL LINKAGE AREA
001200 *----------------------------------------------------------------*
001300     01  HCSL-TBL.
001400         05  HCSL-TBL-INPUT.
001500             10  HCSL-TBL-SECTION-NAME   PIC X(30).
001600             10  HCSL-TBL-ROW-FILTER     PIC X(60).
001700 *                                "FIELDNAME=TEXT", OR SPACE
001800             10  HCSL-TBL-MIN-MAX        PIC X(40).
001900 *                                "MIN:MAX", MAX BLANK = UNBOUNDED
002000             10  HCSL-TBL-CHECK-COUNT    PIC 9(02).
002100             10  HCSL-TBL-CHECK  OCCURS 5 TIMES.
002200                 15  HCSL-TBL-CHECK-SPEC   PIC X(40).
002300 *                                "FIELDNAME:OP:VALUE"
002400                 15  HCSL-TBL-CHECK-MODE   PIC X(01).
002500 *                                "F" FIRST ROW  "A" ON-ALL
002600         05  HCSL-TBL-OUTPUT.
002700             10  HCSL-TBL-STATUS         PIC X(07).
002800             10  HCSL-TBL-MESSAGE        PIC X(60).
