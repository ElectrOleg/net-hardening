000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. HCSRETN.
000300 AUTHOR. T M PUNGWE.
000400 INSTALLATION. NETWORK COMPLIANCE UNIT.
000500 DATE-WRITTEN. 09 JUN 1993.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED.
000800*----------------------------------------------------------------*
000900*
001000*DESCRIPTION : RETENTION BATCH DRIVER.  PURGES SCAN HISTORY OLDER
001100*              THAN THE OPERATOR-SUPPLIED CUTOFF DATE, PROVIDED A
001200*              MINIMUM NUMBER OF COMPLETED SCANS IS ALWAYS LEFT ON
001300*              FILE.  DELETING A SCAN CASCADES TO DELETE ITS
001400*              RESULT RECORDS.  SCANREC AND RESULTS ARE LINE
001500*              SEQUENTIAL - NEITHER CAN BE REWRITTEN IN PLACE, SO
001600*              THIS JOB BUILDS A NEW COPY OF EACH, OMITTING THE
001700*              PURGED ROWS, FOR THE OPERATOR'S JCL TO RENAME OVER
001800*              THE OLD FILES ON A CLEAN RETURN CODE.
001900*
002000*----------------------------------------------------------------*
002100* HISTORY OF AMENDMENT :
002200*----------------------------------------------------------------*
002300*
002400* HCS009  09/06/1993  TMPNGW  - INITIAL VERSION.  SCANREC PURGE
002500*                     ONLY, NO RESULTS CASCADE.
002600* HCS013  14/01/1994  RKOH    - ADD RESULTS CASCADE DELETE ON
002700*                     PURGED SCAN-ID (AUDIT FINDING).
002800* HCS019  18/11/1998  TMPNGW  - YEAR 2000 REVIEW.  PARMCARD CUTOFF
002900*                     DATE AND SCN-FINISH-DATE ALREADY CCYYMMDD -
003000*                     NO CHANGE REQUIRED.
003100* HCS025  21/09/2012  RKOH    - MINIMUM-RETAIN GUARD ADDED SO A BAD
003200*                     CUTOFF DATE CANNOT PURGE THE ENTIRE SCAN
003300*                     HISTORY (INC-2091).
003400* HCS031  02/12/2025  TMPNGW  - REPORT RESULTS-DELETED COUNT ON
003500*                     PURGELOG IN ADDITION TO SCANS-DELETED
003600*                     (NET-3518).
003700*----------------------------------------------------------------*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-AS400.
004100 OBJECT-COMPUTER. IBM-AS400.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     UPSI-0 ON STATUS IS WS-U0-ON
004500     UPSI-0 OFF STATUS IS WS-U0-OFF.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT PARMCARD    ASSIGN TO "PARMCARD"
004900            ORGANIZATION IS LINE SEQUENTIAL
005000            FILE STATUS IS WK-C-FILE-STATUS.
005100     SELECT SCANREC-IN  ASSIGN TO "SCANREC"
005200            ORGANIZATION IS LINE SEQUENTIAL
005300            FILE STATUS IS WK-C-FILE-STATUS.
005400     SELECT SCANREC-OUT ASSIGN TO "SCANRECO"
005500            ORGANIZATION IS LINE SEQUENTIAL
005600            FILE STATUS IS WK-C-FILE-STATUS.
005700     SELECT RESULTS-IN  ASSIGN TO "RESULTS"
005800            ORGANIZATION IS LINE SEQUENTIAL
005900            FILE STATUS IS WK-C-FILE-STATUS.
006000     SELECT RESULTS-OUT ASSIGN TO "RESULTSO"
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS IS WK-C-FILE-STATUS.
006300     SELECT PURGELOG    ASSIGN TO "PURGELOG"
006400            ORGANIZATION IS LINE SEQUENTIAL
006500            FILE STATUS IS WK-C-FILE-STATUS.
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  PARMCARD
006900     LABEL RECORDS ARE OMITTED.
007000 01  WK-C-PARMCARD.
007100     05  WK-PARM-CUTOFF-DATE     PIC 9(08).
007200     05  WK-PARM-MIN-RETAIN      PIC 9(05).
007300     05  FILLER                  PIC X(67).
007400 FD  SCANREC-IN
007500     LABEL RECORDS ARE OMITTED.
007600 01  WK-C-SCANREC-IN.
007700     COPY HCSSCN.
007800 FD  SCANREC-OUT
007900     LABEL RECORDS ARE OMITTED.
008000 01  WK-C-SCANREC-OUT.
008100     COPY HCSSCN REPLACING SCN-RECORD BY OUT-SCN-RECORD
008200                           SCN-RECORD-D BY OUT-SCN-RECORD-D.
008300 FD  RESULTS-IN
008400     LABEL RECORDS ARE OMITTED.
008500 01  WK-C-RESULTS-IN.
008600     COPY HCSRES.
008700 FD  RESULTS-OUT
008800     LABEL RECORDS ARE OMITTED.
008900 01  WK-C-RESULTS-OUT.
009000     COPY HCSRES REPLACING RES-RECORD BY OUT-RES-RECORD
009100                           RES-RECORD-D BY OUT-RES-RECORD-D.
009200 FD  PURGELOG
009300     LABEL RECORDS ARE OMITTED.
009400 01  WK-C-PURGELOG               PIC X(80).
009500 WORKING-STORAGE SECTION.
009600 01  FILLER                      PIC X(24) VALUE
009700         "** PROGRAM HCSRETN **".
009800 01  WK-C-COMMON.
009900     COPY HCSCOM.
010000*----------------------------------------------------------------*
010100* SCAN-HISTORY TABLE - LOADED WHOLE, PURGE DECISION MADE IN
010200* MEMORY, THEN REWRITTEN TO SCANREC-OUT SANS THE PURGED ROWS.
010300*----------------------------------------------------------------*
010400 01  WS-SCAN-TABLE.
010500     05  WS-SCAN-COUNT               PIC 9(05) COMP VALUE ZERO.
010600     05  WS-SCAN-ENTRY OCCURS 5000 TIMES INDEXED BY WS-SCAN-IDX.
010700         10  WS-SCAN-DATA            PIC X(90).
010800         10  WS-SCAN-PURGE-SW        PIC X(01) VALUE "N".
010900             88  WS-SCAN-PURGE           VALUE "Y".
011000     05  FILLER REDEFINES WS-SCAN-ENTRY.
011100         10  WS-SCAN-ENTRY-R OCCURS 5000 TIMES PIC X(91).
011200 01  WS-PURGED-ID-TABLE.
011300     05  WS-PURGED-COUNT             PIC 9(05) COMP VALUE ZERO.
011400     05  WS-PURGED-ID OCCURS 5000 TIMES INDEXED BY WS-PURGE-IDX
011500                                     PIC X(08).
011600*----------------------------------------------------------------*
011700 01  WS-SCAN-ROW.
011800     COPY HCSSCN REPLACING SCN-RECORD BY WS-SCN-RECORD
011900                           SCN-RECORD-D BY WS-SCN-RECORD-D.
012000 01  WS-RES-ROW.
012100     COPY HCSRES REPLACING RES-RECORD BY WS-RES-RECORD
012200                           RES-RECORD-D BY WS-RES-RECORD-D.
012300*----------------------------------------------------------------*
012400 01  WS-EOF-AREA.
012500     05  WS-EOF-RESULTS-SW          PIC X(01) VALUE "N".
012600         88  WS-EOF-RESULTS             VALUE "Y".
012700 01  WS-RUN-AREA.
012800     05  WS-DI                       PIC 9(05) COMP.
012900     05  WS-EI                       PIC 9(05) COMP.
013000     05  WS-SI                       PIC 9(05) COMP.
013100     05  WS-TO-PURGE-COUNT           PIC 9(05) COMP VALUE ZERO.
013200     05  WS-PURGED-SCANS             PIC 9(05) COMP VALUE ZERO.
013300     05  WS-PURGED-RESULTS           PIC 9(07) COMP VALUE ZERO.
013400     05  WS-MIN-IDX                  PIC 9(05) COMP.
013500     05  WS-MIN-DATE                 PIC 9(08).
013600     05  WS-FOUND-SW                 PIC X(01) VALUE "N".
013700         88  WS-FOUND                    VALUE "Y".
013800     05  WS-ED-SCANS                 PIC ZZZZ9.
013900     05  WS-ED-RESULTS               PIC ZZZZZZ9.
013920     05  WS-CUTOFF-DISPLAY           PIC 9(08).
013930     05  WS-CUTOFF-DISPLAY-R REDEFINES WS-CUTOFF-DISPLAY.
013940         10  WS-CUTOFF-CCYY          PIC 9(04).
013950         10  WS-CUTOFF-MM            PIC 9(02).
013960         10  WS-CUTOFF-DD            PIC 9(02).
013970     05  WS-MIN-DATE-R REDEFINES WS-MIN-DATE.
013980         10  WS-MIN-CCYY             PIC 9(04).
013985         10  WS-MIN-MM               PIC 9(02).
013990         10  WS-MIN-DD               PIC 9(02).
014000     05  WS-U0-ON                    PIC X(01).
014100     05  WS-U0-OFF                   PIC X(01).
014200*----------------------------------------------------------------*
014300 PROCEDURE DIVISION.
014400*----------------------------------------------------------------*
014500 MAIN-MODULE.
014600     PERFORM A000-INITIAL-PROCESSING THRU A099-INITIAL-PROCESSING-EX.
014700     PERFORM B000-SELECT-SCANS-TO-PURGE THRU B099-SELECT-SCANS-TO-PURGE-EX.
014800     PERFORM C000-WRITE-SCANREC-OUT THRU C099-WRITE-SCANREC-OUT-EX.
014900     PERFORM D000-PROCESS-RESULTS THRU D099-PROCESS-RESULTS-EX
015000         UNTIL WS-EOF-RESULTS.
015100     PERFORM E000-WRITE-PURGELOG THRU E099-WRITE-PURGELOG-EX.
015200     PERFORM Z000-END-PROGRAM-ROUTINE THRU Z999-END-PROGRAM-ROUTINE-EX.
015300     GOBACK.
015400*----------------------------------------------------------------*
015500 A000-INITIAL-PROCESSING.
015600     OPEN INPUT PARMCARD.
015700     READ PARMCARD
015800         AT END MOVE ZERO TO WK-PARM-CUTOFF-DATE WK-PARM-MIN-RETAIN
015900         NOT AT END CONTINUE
016000     END-READ.
016100     CLOSE PARMCARD.
016200     OPEN INPUT SCANREC-IN RESULTS-IN.
016300     OPEN OUTPUT SCANREC-OUT RESULTS-OUT PURGELOG.
016400     PERFORM A100-LOAD-SCANS THRU A199-LOAD-SCANS-EX.
016500 A099-INITIAL-PROCESSING-EX.
016600     EXIT.
016700 A100-LOAD-SCANS.
016800     PERFORM A110-READ-ONE-SCAN THRU A119-READ-ONE-SCAN-EX
016900         UNTIL WK-C-FILE-STATUS = "10".
017000 A199-LOAD-SCANS-EX.
017100     EXIT.
017200 A110-READ-ONE-SCAN.
017300     READ SCANREC-IN
017400         AT END CONTINUE
017500         NOT AT END
017600             IF WS-SCAN-COUNT < 5000
017700                 ADD 1 TO WS-SCAN-COUNT
017800                 MOVE SCN-RECORD TO WS-SCAN-DATA(WS-SCAN-COUNT)
017900             END-IF
018000     END-READ.
018100 A119-READ-ONE-SCAN-EX.
018200     EXIT.
018300*----------------------------------------------------------------*
018400* B000 - SELECTION PASS.  WHEN TOTAL COMPLETED SCANS EXCEEDS THE
018500* MINIMUM-RETAIN COUNT, REPEATEDLY FIND THE OLDEST NOT-YET-MARKED
018600* COMPLETED SCAN WHOSE FINISH DATE PRECEDES THE CUTOFF AND MARK IT
018700* FOR PURGE, UNTIL EITHER THE (TOTAL - MINIMUM) TARGET IS REACHED
018800* OR NO FURTHER CANDIDATE QUALIFIES.  NO SORT VERB USED - THIS
018900* SHOP'S CONVENTION IS A REPEATED LINEAR "FIND THE OLDEST" SCAN.
019000*----------------------------------------------------------------*
019100 B000-SELECT-SCANS-TO-PURGE.
019200     IF WS-SCAN-COUNT NOT > WK-PARM-MIN-RETAIN
019300         GO TO B099-SELECT-SCANS-TO-PURGE-EX
019400     END-IF.
019500     COMPUTE WS-TO-PURGE-COUNT = WS-SCAN-COUNT - WK-PARM-MIN-RETAIN.
019600     PERFORM B100-MARK-ONE-SCAN THRU B199-MARK-ONE-SCAN-EX
019700         VARYING WS-SI FROM 1 BY 1
019800             UNTIL WS-SI > WS-TO-PURGE-COUNT.
019900 B099-SELECT-SCANS-TO-PURGE-EX.
020000     EXIT.
020100 B100-MARK-ONE-SCAN.
020200     MOVE 99999999 TO WS-MIN-DATE.
020300     MOVE ZERO TO WS-MIN-IDX.
020400     PERFORM B110-FIND-OLDEST THRU B119-FIND-OLDEST-EX
020500         VARYING WS-DI FROM 1 BY 1
020600             UNTIL WS-DI > WS-SCAN-COUNT.
020700     IF WS-MIN-IDX = ZERO
020800         GO TO B199-MARK-ONE-SCAN-EX
020900     END-IF.
021000     SET WS-SCAN-PURGE(WS-MIN-IDX) TO TRUE.
021100     ADD 1 TO WS-PURGED-SCANS.
021200     MOVE WS-SCAN-DATA(WS-MIN-IDX) TO WS-SCN-RECORD.
021300     IF WS-PURGED-COUNT < 5000
021400         ADD 1 TO WS-PURGED-COUNT
021500         MOVE SCN-ID OF WS-SCN-RECORD TO WS-PURGED-ID(WS-PURGED-COUNT)
021600     END-IF.
021700 B199-MARK-ONE-SCAN-EX.
021800     EXIT.
021900 B110-FIND-OLDEST.
022000     IF WS-SCAN-PURGE(WS-DI)
022100         GO TO B119-FIND-OLDEST-EX
022200     END-IF.
022300     MOVE WS-SCAN-DATA(WS-DI) TO WS-SCN-RECORD.
022400     IF SCN-IS-COMPLETED OF WS-SCN-RECORD
022500             AND SCN-FINISH-DATE OF WS-SCN-RECORD < WK-PARM-CUTOFF-DATE
022600             AND SCN-FINISH-DATE OF WS-SCN-RECORD < WS-MIN-DATE
022700         MOVE SCN-FINISH-DATE OF WS-SCN-RECORD TO WS-MIN-DATE
022800         SET WS-MIN-IDX TO WS-DI
022900     END-IF.
023000 B119-FIND-OLDEST-EX.
023100     EXIT.
023200*----------------------------------------------------------------*
023300* C000 - REWRITE SCANREC-OUT OMITTING EVERY SCAN MARKED FOR PURGE.
023400*----------------------------------------------------------------*
023500 C000-WRITE-SCANREC-OUT.
023600     PERFORM C100-WRITE-ONE-SCAN THRU C199-WRITE-ONE-SCAN-EX
023700         VARYING WS-DI FROM 1 BY 1
023800             UNTIL WS-DI > WS-SCAN-COUNT.
023900 C099-WRITE-SCANREC-OUT-EX.
024000     EXIT.
024100 C100-WRITE-ONE-SCAN.
024200     IF WS-SCAN-PURGE(WS-DI)
024300         GO TO C199-WRITE-ONE-SCAN-EX
024400     END-IF.
024500     MOVE WS-SCAN-DATA(WS-DI) TO OUT-SCN-RECORD.
024600     WRITE WK-C-SCANREC-OUT.
024700 C199-WRITE-ONE-SCAN-EX.
024800     EXIT.
024900*----------------------------------------------------------------*
025000* D000 - CASCADE PASS OVER RESULTS.  A RESULT ROW SURVIVES UNLESS
025100* ITS SCAN-ID APPEARS IN THE PURGED-SCAN TABLE BUILT IN SECTION B.
025200*----------------------------------------------------------------*
025300 D000-PROCESS-RESULTS.
025400     READ RESULTS-IN
025500         AT END SET WS-EOF-RESULTS-SW TO "Y"
025600         NOT AT END
025700             PERFORM D100-CHECK-ONE-RESULT THRU D199-CHECK-ONE-RESULT-EX
025800     END-READ.
025900 D099-PROCESS-RESULTS-EX.
026000     EXIT.
026100 D100-CHECK-ONE-RESULT.
026200     SET WS-FOUND-SW TO "N".
026300     PERFORM D110-FIND-PURGED-ID THRU D119-FIND-PURGED-ID-EX
026400         VARYING WS-PURGE-IDX FROM 1 BY 1
026500             UNTIL WS-PURGE-IDX > WS-PURGED-COUNT OR WS-FOUND.
026600     IF WS-FOUND
026700         ADD 1 TO WS-PURGED-RESULTS
026800     ELSE
026900         MOVE RES-RECORD TO OUT-RES-RECORD
027000         WRITE WK-C-RESULTS-OUT
027100     END-IF.
027200 D199-CHECK-ONE-RESULT-EX.
027300     EXIT.
027400 D110-FIND-PURGED-ID.
027500     IF WS-PURGED-ID(WS-PURGE-IDX) = RES-SCAN-ID
027600         SET WS-FOUND-SW TO "Y"
027700     END-IF.
027800 D119-FIND-PURGED-ID-EX.
027900     EXIT.
028000*----------------------------------------------------------------*
028100 E000-WRITE-PURGELOG.
028150     MOVE WK-PARM-CUTOFF-DATE TO WS-CUTOFF-DISPLAY.
028160     MOVE SPACE TO WK-C-PURGELOG.
028170     STRING "CUTOFF DATE: " DELIMITED BY SIZE
028180             WS-CUTOFF-MM   DELIMITED BY SIZE
028190             "/"            DELIMITED BY SIZE
028195             WS-CUTOFF-DD   DELIMITED BY SIZE
028196             "/"            DELIMITED BY SIZE
028197             WS-CUTOFF-CCYY DELIMITED BY SIZE
028198         INTO WK-C-PURGELOG.
028199     WRITE WK-C-PURGELOG.
028200     MOVE SPACE TO WK-C-PURGELOG.
028300     MOVE WS-PURGED-SCANS TO WS-ED-SCANS.
028400     MOVE WS-PURGED-RESULTS TO WS-ED-RESULTS.
028500     STRING "SCANS DELETED: "   DELIMITED BY SIZE
028600             WS-ED-SCANS        DELIMITED BY SIZE
028700             "   RESULTS DELETED: " DELIMITED BY SIZE
028800             WS-ED-RESULTS      DELIMITED BY SIZE
028900         INTO WK-C-PURGELOG.
029000     WRITE WK-C-PURGELOG.
029100 E099-WRITE-PURGELOG-EX.
029200     EXIT.
029300*----------------------------------------------------------------*
029400 Z000-END-PROGRAM-ROUTINE.
029500     CLOSE SCANREC-IN SCANREC-OUT RESULTS-IN RESULTS-OUT PURGELOG.
029600 Z999-END-PROGRAM-ROUTINE-EX.
029700     EXIT.
029800*----------------------------------------------------------------*
029900****** END OF PROGRAM SOURCE - HCSRETN ******
