000100 * HCSLBLK.cpybk
000200 *----------------------------------------------------------------*
000300 * LINKAGE AREA FOR CALL "HCSVBLK" - BLOCK CHECKER
000400 * CALLER FILLS THE INPUT GROUP FROM THE CURRENT RULE RECORD,
000500 * CHECKER RETURNS THE OUTPUT GROUP
000600 *----------------------------------------------------------------*
000700 * HISTORY OF MODIFICATION:
000800 *----------------------------------------------------------------*
000900 * HCS005  14/06/2022  RKOH    - INITIAL LINKAGE AREA
001000 * HCS019  14/08/2024  RKOH    - CHILD-MODE "S"/"U" FOR CROSS-BLOCK
001100 *                      ALL-SAME/UNIQUE (NET-3107)
001200 *----------------------------------------------------------------*
001300     01  HCSL-BLK.
001400         05  HCSL-BLK-INPUT.
001500             10  HCSL-BLK-BLOCK-START    PIC X(40).
001600             10  HCSL-BLK-BLOCK-EXCLUDE  PIC X(40).
001700             10  HCSL-BLK-BLOCK-LOGIC    PIC X(03).
001800             10  HCSL-BLK-CASE-FLAG      PIC X(01).
001900             10  HCSL-BLK-CHILD-COUNT    PIC 9(02).
002000             10  HCSL-BLK-CHILD  OCCURS 5 TIMES.
002100                 15  HCSL-BLK-CHILD-PATTERN PIC X(40).
002200                 15  HCSL-BLK-CHILD-MODE    PIC X(01).
002300         05  HCSL-BLK-OUTPUT.
002400             10  HCSL-BLK-STATUS         PIC X(07).
002500             10  HCSL-BLK-MESSAGE        PIC X(60).
