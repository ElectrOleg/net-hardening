000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. HCSVBLK.
000300 AUTHOR. R KOH.
000400 INSTALLATION. NETWORK COMPLIANCE UNIT.
000500 DATE-WRITTEN. 03 JUN 1992.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED.
000800*----------------------------------------------------------------*
000900* HCSVBLK - BLOCK CHECKER - CALLED FROM HCSSCAN FOR EVERY RULE
001000* WHOSE RUL-LOGIC-TYPE IS "BLOCK".  A BLOCK IS A PARENT LINE
001100* STARTING IN COLUMN 1 WHOSE TEXT BEGINS WITH THE RULE'S BLOCK-
001200* START PATTERN, PLUS ALL THE INDENTED LINES UNDER IT (THE
001300* CHILD LINES) UP TO THE NEXT UNINDENTED LINE.  EACH CHILD SLOT
001400* ON THE RULE IS A MUST-EXIST/MUST-NOT-EXIST CHECK RUN AGAINST
001500* THE CHILD LINES OF ONE BLOCK ONLY.
001600*----------------------------------------------------------------*
001700* HISTORY OF MODIFICATION:
001800*----------------------------------------------------------------*
001900* HCS005  03/06/1992  RKOH    - INITIAL VERSION, ALL/ANY BLOCK
002000*                      LOGIC OVER PARENT/CHILD CONFIG LINES
002100* HCS009  21/01/1994  RKOH    - ADD RUL-BLOCK-EXCLUDE SO A BLOCK
002200*                      CAN BE SKIPPED OUTRIGHT (E.G. SHUTDOWN
002300*                      INTERFACES) WITHOUT FAILING THE RULE
002400* HCS012  18/11/1998  RKOH    - Y2K REVIEW OF THIS PROGRAM - NO
002500*                      2-DIGIT YEAR FIELDS HELD, NO CHANGES MADE
002600* HCS019  14/08/2024  RKOH    - CROSS-BLOCK ALL-SAME/UNIQUE CHECK
002700*                      ON A DESIGNATED CHILD VALUE (NET-3107)
002800* HCS025  22/07/2025  TMPNGW  - C320 NEVER TRIMMED THE CHILD
002900*                      PATTERN (LENGTH LEFT AT ZERO) AND VARIED
003000*                      THE WRONG SUBSCRIPT, SO THE CAPTURED VALUE
003100*                      SUFFIX WAS JUST THE RAW CHILD LINE - FIXED
003200*                      TO SEED/TRIM THE LENGTH AND SCAN WS-SCAN-
003300*                      POS LIKE E500-LINE-CONTAINS DOES (NET-3458)
003400*----------------------------------------------------------------*
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-AS400.
003800 OBJECT-COMPUTER. IBM-AS400.
003900 SPECIAL-NAMES.
004000     UPSI-0 IS UPSI-SWITCH-0
004100         ON STATUS IS U0-ON
004200         OFF STATUS IS U0-OFF.
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500 01  FILLER                      PIC X(24)
004600                                 VALUE "** PROGRAM HCSVBLK **".
004700 01  WK-C-COMMON.
004800     COPY HCSCOM.
004900 01  WK-CFG-TABLE.
005000     COPY HCSCFG.
005100*----------------------------------------------------------------*
005200* ONE BLOCK FOUND IN THE CONFIG TABLE - START LINE INDEX AND
005300* END LINE INDEX (LAST CHILD, OR THE PARENT ITSELF IF CHILDLESS)
005400*----------------------------------------------------------------*
005500 01  WS-BLOCK-AREA.
005600     05  WS-BLOCK-COUNT              PIC 9(04) COMP VALUE ZERO.
005700     05  WS-BLOCK-CHECKED-COUNT      PIC 9(04) COMP VALUE ZERO.
005800     05  WS-BLOCK-FAILED-COUNT       PIC 9(04) COMP VALUE ZERO.
005900     05  WS-BLOCK-PARENT-IDX         PIC 9(05) COMP.
006000     05  WS-BLOCK-LAST-CHILD-IDX     PIC 9(05) COMP.
006100     05  WS-BLOCK-THIS-FAILED-SW     PIC X(01) VALUE "N".
006200         88  WS-BLOCK-THIS-FAILED        VALUE "Y".
006300     05  WS-BLOCK-EXCLUDED-SW        PIC X(01) VALUE "N".
006400         88  WS-BLOCK-EXCLUDED           VALUE "Y".
006500     05  WS-SUBRULE-PASSED-SW        PIC X(01) VALUE "N".
006600         88  WS-SUBRULE-PASSED           VALUE "Y".
006700     05  WS-SUBRULE-PASSED-COUNT     PIC 9(02) COMP.
006800     05  WS-CI                       PIC 9(02) COMP.
006900     05  WS-FOUND-SW                 PIC X(01) VALUE "N".
007000         88  WS-FOUND                    VALUE "Y".
007100     05  WS-EXCLUDE-FOUND-SW         PIC X(01) VALUE "N".
007200         88  WS-EXCLUDE-FOUND            VALUE "Y".
007300*----------------------------------------------------------------*
007400* CROSS-BLOCK VALUE COLLECTION FOR ALL-SAME/UNIQUE - ONE VALUE
007500* REMEMBERED PER CHECKED BLOCK, FROM THE DESIGNATED CHILD SLOT
007600*----------------------------------------------------------------*
007700 01  WS-XBLOCK-AREA.
007800     05  WS-XBLOCK-SLOT              PIC 9(02) COMP VALUE ZERO.
007900     05  WS-XBLOCK-VALUE-COUNT       PIC 9(04) COMP VALUE ZERO.
008000     05  WS-XBLOCK-VALUE OCCURS 200 TIMES PIC X(40).
008100     05  FILLER REDEFINES WS-XBLOCK-VALUE.
008200         10  WS-XBLOCK-VALUE-R OCCURS 200 TIMES PIC X(40).
008300     05  WS-XBLOCK-MISMATCH-SW       PIC X(01) VALUE "N".
008400         88  WS-XBLOCK-MISMATCH          VALUE "Y".
008500     05  WS-XBLOCK-J                 PIC 9(04) COMP.
008600     05  WS-XBLOCK-K                 PIC 9(04) COMP.
008700     05  WS-XBLOCK-LINE-SAVE         PIC 9(03) COMP.
008800*----------------------------------------------------------------*
008900* GENERIC LINE/PATTERN WORK AREA - SAME MANUAL MATCHING IDIOM
009000* USED IN HCSVSIM, KEPT LOCAL SO THIS ROUTINE STAYS SELF-
009100* CONTAINED (NO CALL OUT TO HCSVSIM FROM HERE)
009200*----------------------------------------------------------------*
009300 01  WS-MATCH-AREA.
009400     05  WS-PATTERN-LEN              PIC 9(03) COMP.
009500     05  WS-LINE-LEN                 PIC 9(03) COMP VALUE 80.
009600     05  WS-SCAN-POS                 PIC 9(03) COMP.
009700     05  WS-MAX-POS                  PIC 9(03) COMP.
009800     05  WS-WORK-PATTERN             PIC X(40).
009900     05  FILLER REDEFINES WS-WORK-PATTERN.
010000         10  WS-WORK-PATTERN-R       PIC X(40).
010100     05  WS-WORK-LINE                PIC X(80).
010200     05  WS-CAND-PIECE               PIC X(40).
010300     05  WS-TRIM-CHAR                PIC X(01).
010400     05  WS-DONE-SW                  PIC X(01) VALUE "N".
010500         88  WS-DONE                     VALUE "Y".
010600     05  WS-VALUE-START              PIC 9(03) COMP.
010700     05  WS-VALUE-LEN                PIC 9(03) COMP.
010800 01  WS-SUFFIX-AREA.
010900     05  WS-SUFFIX-TEXT              PIC X(40) VALUE SPACE.
011000     05  FILLER REDEFINES WS-SUFFIX-TEXT.
011100         10  WS-SUFFIX-TEXT-R        PIC X(40).
011200 LINKAGE SECTION.
011300 01  HCSL-BLK.
011400     COPY HCSLBLK.
011500 PROCEDURE DIVISION USING HCSL-BLK, WK-CFG-TABLE.
011600*----------------------------------------------------------------*
011700 MAIN-MODULE.
011800     PERFORM A000-PROCESS-CALLED-ROUTINE
011900         THRU A099-PROCESS-CALLED-ROUTINE-EX.
012000     EXIT PROGRAM.
012100*----------------------------------------------------------------*
012200 A000-PROCESS-CALLED-ROUTINE.
012300     MOVE SPACE TO HCSL-BLK-STATUS.
012400     MOVE SPACE TO HCSL-BLK-MESSAGE.
012500     MOVE ZERO TO WS-BLOCK-COUNT WS-BLOCK-CHECKED-COUNT
012600                  WS-BLOCK-FAILED-COUNT WS-XBLOCK-VALUE-COUNT.
012700     SET WS-XBLOCK-MISMATCH-SW TO "N".
012800     SET WS-BLOCK-PARENT-IDX TO 1.
012900     PERFORM E100-PREP-PATTERN THRU E100-PREP-PATTERN-EX.
013000     PERFORM B100-FIND-NEXT-BLOCK THRU B199-FIND-NEXT-BLOCK-EX
013100         UNTIL WS-BLOCK-PARENT-IDX > WK-CFG-LINE-COUNT.
013200     IF WS-BLOCK-COUNT = ZERO
013300         MOVE "PASS   " TO HCSL-BLK-STATUS
013400         MOVE "No blocks to check" TO HCSL-BLK-MESSAGE
013500         GO TO A099-PROCESS-CALLED-ROUTINE-EX
013600     END-IF.
013700     IF WS-BLOCK-CHECKED-COUNT > ZERO AND NOT WS-XBLOCK-MISMATCH
013800         PERFORM D100-CHECK-CROSS-BLOCK THRU D199-CHECK-CROSS-BLOCK-EX
013900     END-IF.
014000     IF WS-BLOCK-FAILED-COUNT > ZERO OR WS-XBLOCK-MISMATCH
014100         MOVE "FAIL   " TO HCSL-BLK-STATUS
014200         PERFORM D200-BUILD-FAIL-MESSAGE THRU D299-BUILD-FAIL-MESSAGE-EX
014300         GO TO A099-PROCESS-CALLED-ROUTINE-EX
014400     END-IF.
014500     MOVE "PASS   " TO HCSL-BLK-STATUS
014600     PERFORM D300-BUILD-PASS-MESSAGE THRU D399-BUILD-PASS-MESSAGE-EX.
014700 A099-PROCESS-CALLED-ROUTINE-EX.
014800     EXIT.
014900*----------------------------------------------------------------*
015000* B100 - LOCATE ONE PARENT BLOCK STARTING AT WS-BLOCK-PARENT-IDX
015100* AND ADVANCE WS-BLOCK-PARENT-IDX PAST ITS CHILDREN.  A LINE
015200* QUALIFIES AS A PARENT WHOSE TEXT WE CARE ABOUT ONLY WHEN ITS
015300* FIRST NON-SPACE COLUMN IS COLUMN 1 (WK-CFG-LEVEL-IND = "P")
015400* AND ITS TEXT BEGINS WITH THE BLOCK-START PATTERN.
015500*----------------------------------------------------------------*
015600 B100-FIND-NEXT-BLOCK.
015700     IF WK-CFG-LEVEL-IND(WS-BLOCK-PARENT-IDX) NOT = "P"
015800         ADD 1 TO WS-BLOCK-PARENT-IDX
015900         GO TO B199-FIND-NEXT-BLOCK-EX
016000     END-IF.
016100     MOVE WK-CFG-TEXT(WS-BLOCK-PARENT-IDX) TO WS-CAND-PIECE.
016200     IF HCSL-BLK-CASE-FLAG = "Y"
016300         INSPECT WS-CAND-PIECE CONVERTING
016400           "abcdefghijklmnopqrstuvwxyz" TO
016500           "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
016600     END-IF.
016700     IF WS-CAND-PIECE(1:WS-PATTERN-LEN) NOT = WS-WORK-PATTERN(1:WS-PATTERN-LEN)
016800         ADD 1 TO WS-BLOCK-PARENT-IDX
016900         GO TO B199-FIND-NEXT-BLOCK-EX
017000     END-IF.
017100*    A BLOCK STARTS HERE - COLLECT ITS CHILD RANGE.
017200     ADD 1 TO WS-BLOCK-COUNT.
017300     SET WS-BLOCK-LAST-CHILD-IDX TO WS-BLOCK-PARENT-IDX.
017400     SET WS-CI TO WS-BLOCK-PARENT-IDX.
017500     ADD 1 TO WS-CI.
017600     PERFORM B110-EXTEND-CHILD-RANGE THRU B110-EXTEND-CHILD-RANGE-EX
017700         UNTIL WS-CI > WK-CFG-LINE-COUNT
017800            OR WK-CFG-LEVEL-IND(WS-CI) = "P".
017900     PERFORM C100-EVALUATE-ONE-BLOCK THRU C199-EVALUATE-ONE-BLOCK-EX.
018000     SET WS-BLOCK-PARENT-IDX TO WS-BLOCK-LAST-CHILD-IDX.
018100     ADD 1 TO WS-BLOCK-PARENT-IDX.
018200 B199-FIND-NEXT-BLOCK-EX.
018300     EXIT.
018400 B110-EXTEND-CHILD-RANGE.
018500     SET WS-BLOCK-LAST-CHILD-IDX TO WS-CI.
018600     ADD 1 TO WS-CI.
018700 B110-EXTEND-CHILD-RANGE-EX.
018800     EXIT.
018900*----------------------------------------------------------------*
019000* C100 - EVALUATE ONE BLOCK (PARENT AT WS-BLOCK-PARENT-IDX,
019100* CHILDREN THROUGH WS-BLOCK-LAST-CHILD-IDX).  FIRST CHECK THE
019200* EXCLUDE PATTERN ACROSS THE PARENT LINE AND ALL CHILD LINES -
019300* IF FOUND ANYWHERE IN THE BLOCK, SKIP IT ENTIRELY.
019400*----------------------------------------------------------------*
019500 C100-EVALUATE-ONE-BLOCK.
019600     SET WS-BLOCK-EXCLUDED-SW TO "N".
019700     IF HCSL-BLK-BLOCK-EXCLUDE NOT = SPACE
019800         PERFORM C110-CHECK-EXCLUDE THRU C110-CHECK-EXCLUDE-EX
019900             VARYING WS-CI FROM WS-BLOCK-PARENT-IDX BY 1
020000                 UNTIL WS-CI > WS-BLOCK-LAST-CHILD-IDX
020100                    OR WS-BLOCK-EXCLUDED
020200     END-IF.
020300     IF WS-BLOCK-EXCLUDED
020400         GO TO C199-EVALUATE-ONE-BLOCK-EX
020500     END-IF.
020600     ADD 1 TO WS-BLOCK-CHECKED-COUNT.
020700     SET WS-BLOCK-THIS-FAILED-SW TO "N".
020800     MOVE ZERO TO WS-SUBRULE-PASSED-COUNT.
020900     PERFORM C200-EVAL-SUBRULE THRU C299-EVAL-SUBRULE-EX
021000         VARYING WS-CI FROM 1 BY 1
021100             UNTIL WS-CI > HCSL-BLK-CHILD-COUNT.
021200     IF HCSL-BLK-BLOCK-LOGIC = "ALL"
021300         IF WS-SUBRULE-PASSED-COUNT NOT = HCSL-BLK-CHILD-COUNT
021400             SET WS-BLOCK-THIS-FAILED-SW TO "Y"
021500         END-IF
021600     ELSE
021700         IF WS-SUBRULE-PASSED-COUNT = ZERO
021800             SET WS-BLOCK-THIS-FAILED-SW TO "Y"
021900         END-IF
022000     END-IF.
022100     IF WS-BLOCK-THIS-FAILED
022200         ADD 1 TO WS-BLOCK-FAILED-COUNT
022300     END-IF.
022400     PERFORM C300-SAVE-XBLOCK-VALUE THRU C399-SAVE-XBLOCK-VALUE-EX.
022500 C199-EVALUATE-ONE-BLOCK-EX.
022600     EXIT.
022700 C110-CHECK-EXCLUDE.
022800     MOVE WK-CFG-TEXT(WS-CI) TO WS-WORK-LINE.
022900     IF HCSL-BLK-CASE-FLAG = "Y"
023000         INSPECT WS-WORK-LINE CONVERTING
023100           "abcdefghijklmnopqrstuvwxyz" TO
023200           "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
023300     END-IF.
023400     MOVE HCSL-BLK-BLOCK-EXCLUDE TO WS-SUFFIX-TEXT.
023500     IF HCSL-BLK-CASE-FLAG = "Y"
023600         INSPECT WS-SUFFIX-TEXT CONVERTING
023700           "abcdefghijklmnopqrstuvwxyz" TO
023800           "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
023900     END-IF.
024000     PERFORM E500-LINE-CONTAINS THRU E500-LINE-CONTAINS-EX.
024100     IF WS-FOUND
024200         SET WS-BLOCK-EXCLUDED-SW TO "Y"
024300     END-IF.
024400 C110-CHECK-EXCLUDE-EX.
024500     EXIT.
024600*----------------------------------------------------------------*
024700* C200 - ONE CHILD SUB-RULE AGAINST THE CHILD LINES OF THE
024800* CURRENT BLOCK ONLY (WS-BLOCK-PARENT-IDX + 1 THROUGH
024900* WS-BLOCK-LAST-CHILD-IDX).  "E" MUST EXIST, "N" MUST NOT EXIST.
025000*----------------------------------------------------------------*
025100 C200-EVAL-SUBRULE.
025200     SET WS-FOUND-SW TO "N".
025300     IF HCSL-BLK-CHILD-PATTERN(WS-CI) = SPACE
025400         GO TO C299-EVAL-SUBRULE-EX
025500     END-IF.
025600     SET WS-SCAN-POS TO WS-BLOCK-PARENT-IDX.
025700     ADD 1 TO WS-SCAN-POS.
025800     PERFORM C210-SCAN-CHILD-LINE THRU C210-SCAN-CHILD-LINE-EX
025900         VARYING WS-SCAN-POS FROM WS-SCAN-POS BY 1
026000             UNTIL WS-SCAN-POS > WS-BLOCK-LAST-CHILD-IDX
026100                OR WS-FOUND.
026200     IF HCSL-BLK-CHILD-MODE(WS-CI) = "E"
026300         IF WS-FOUND
026400             ADD 1 TO WS-SUBRULE-PASSED-COUNT
026500         END-IF
026600     ELSE
026700         IF HCSL-BLK-CHILD-MODE(WS-CI) NOT = "S"
026800            AND HCSL-BLK-CHILD-MODE(WS-CI) NOT = "U"
026900             IF NOT WS-FOUND
027000                 ADD 1 TO WS-SUBRULE-PASSED-COUNT
027100             END-IF
027200         ELSE
027300             ADD 1 TO WS-SUBRULE-PASSED-COUNT
027400         END-IF
027500     END-IF.
027600 C299-EVAL-SUBRULE-EX.
027700     EXIT.
027800 C210-SCAN-CHILD-LINE.
027900     MOVE WK-CFG-TEXT(WS-SCAN-POS) TO WS-WORK-LINE.
028000     IF HCSL-BLK-CASE-FLAG = "Y"
028100         INSPECT WS-WORK-LINE CONVERTING
028200           "abcdefghijklmnopqrstuvwxyz" TO
028300           "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
028400     END-IF.
028500     MOVE HCSL-BLK-CHILD-PATTERN(WS-CI) TO WS-SUFFIX-TEXT.
028600     IF HCSL-BLK-CASE-FLAG = "Y"
028700         INSPECT WS-SUFFIX-TEXT CONVERTING
028800           "abcdefghijklmnopqrstuvwxyz" TO
028900           "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
029000     END-IF.
029100     PERFORM E500-LINE-CONTAINS THRU E500-LINE-CONTAINS-EX.
029200 C210-SCAN-CHILD-LINE-EX.
029300     EXIT.
029400*----------------------------------------------------------------*
029500* C300 - IF ANY CHILD SLOT CARRIES CROSS-BLOCK MODE "S" (ALL-
029600* SAME) OR "U" (UNIQUE), REMEMBER THE VALUE FOUND AFTER THAT
029700* CHILD'S PATTERN ON THE MATCHING CHILD LINE OF THIS BLOCK.
029800*----------------------------------------------------------------*
029900 C300-SAVE-XBLOCK-VALUE.
030000     SET WS-XBLOCK-SLOT TO ZERO.
030100     SET WS-CI TO 1.
030200 C310-FIND-XBLOCK-SLOT.
030300     IF WS-CI > HCSL-BLK-CHILD-COUNT
030400         GO TO C390-XBLOCK-SLOT-DONE
030500     END-IF.
030600     IF HCSL-BLK-CHILD-MODE(WS-CI) = "S" OR
030700        HCSL-BLK-CHILD-MODE(WS-CI) = "U"
030800         SET WS-XBLOCK-SLOT TO WS-CI
030900         GO TO C390-XBLOCK-SLOT-DONE
031000     END-IF.
031100     ADD 1 TO WS-CI.
031200     GO TO C310-FIND-XBLOCK-SLOT.
031300 C390-XBLOCK-SLOT-DONE.
031400     IF WS-XBLOCK-SLOT = ZERO
031500         GO TO C399-SAVE-XBLOCK-VALUE-EX
031600     END-IF.
031700     SET WS-CI TO WS-XBLOCK-SLOT.
031800     SET WS-SCAN-POS TO WS-BLOCK-PARENT-IDX.
031900     ADD 1 TO WS-SCAN-POS.
032000     SET WS-FOUND-SW TO "N".
032100     PERFORM C320-FIND-XBLOCK-LINE THRU C320-FIND-XBLOCK-LINE-EX
032200         VARYING WS-SCAN-POS FROM WS-SCAN-POS BY 1
032300             UNTIL WS-SCAN-POS > WS-BLOCK-LAST-CHILD-IDX
032400                OR WS-FOUND.
032500     IF NOT WS-FOUND
032600         GO TO C399-SAVE-XBLOCK-VALUE-EX
032700     END-IF.
032800     IF WS-XBLOCK-VALUE-COUNT < 200
032900         ADD 1 TO WS-XBLOCK-VALUE-COUNT
033000         MOVE WS-SUFFIX-TEXT TO WS-XBLOCK-VALUE(WS-XBLOCK-VALUE-COUNT)
033100     END-IF.
033200 C399-SAVE-XBLOCK-VALUE-EX.
033300     EXIT.
033400*----------------------------------------------------------------*
033500* C320 - TEST ONE CHILD LINE FOR THE DESIGNATED PATTERN; ON A
033600* MATCH, CAPTURE THE TEXT FOLLOWING THE PATTERN (THE VALUE
033700* SUFFIX) INTO WS-SUFFIX-TEXT, TRIMMED OF LEADING SPACE.
033800*----------------------------------------------------------------*
033900 C320-FIND-XBLOCK-LINE.
034000     MOVE WK-CFG-TEXT(WS-SCAN-POS) TO WS-WORK-LINE.
034100     MOVE HCSL-BLK-CHILD-PATTERN(WS-CI) TO WS-WORK-PATTERN.
034200     SET WS-XBLOCK-LINE-SAVE TO WS-SCAN-POS.
034300     SET WS-PATTERN-LEN TO 40.
034400     SET WS-DONE-SW TO "N".
034500     PERFORM E110-TRIM-STEP THRU E110-TRIM-STEP-EX
034600         VARYING WS-TRIM-CHAR FROM SPACE BY ZERO
034700             UNTIL WS-DONE.
034800     SET WS-FOUND-SW TO "N".
034900     IF WS-PATTERN-LEN = ZERO
035000         GO TO C320-FIND-XBLOCK-LINE-EX
035100     END-IF.
035200     SET WS-MAX-POS TO WS-LINE-LEN.
035300     SUBTRACT WS-PATTERN-LEN FROM WS-MAX-POS.
035400     ADD 1 TO WS-MAX-POS.
035500     IF WS-MAX-POS < 1
035600         GO TO C320-FIND-XBLOCK-LINE-EX
035700     END-IF.
035800     PERFORM E510-TEST-POSITION THRU E510-TEST-POSITION-EX
035900         VARYING WS-SCAN-POS FROM 1 BY 1
036000             UNTIL WS-SCAN-POS > WS-MAX-POS
036100                OR WS-FOUND.
036200     IF WS-FOUND
036300         SET WS-VALUE-START TO WS-SCAN-POS
036400         ADD WS-PATTERN-LEN TO WS-VALUE-START
036500         MOVE WS-WORK-LINE(WS-VALUE-START: 40) TO WS-SUFFIX-TEXT
036600         PERFORM E600-TRIM-LEADING-SPACE THRU E600-TRIM-LEADING-SPACE-EX
036700     END-IF.
036800     SET WS-SCAN-POS TO WS-XBLOCK-LINE-SAVE.
036900 C320-FIND-XBLOCK-LINE-EX.
037000     EXIT.
037100*----------------------------------------------------------------*
037200* D100 - CROSS-BLOCK ALL-SAME/UNIQUE COMPARISON OVER EVERY VALUE
037300* CAPTURED IN C300 ABOVE (ONE PER CHECKED, NON-EXCLUDED BLOCK).
037400*----------------------------------------------------------------*
037500 D100-CHECK-CROSS-BLOCK.
037600     IF WS-XBLOCK-VALUE-COUNT < 2
037700         GO TO D199-CHECK-CROSS-BLOCK-EX
037800     END-IF.
037900     SET WS-CI TO 1.
038000     PERFORM D110-FIND-XMODE THRU D110-FIND-XMODE-EX
038100         VARYING WS-CI FROM 1 BY 1
038200             UNTIL WS-CI > HCSL-BLK-CHILD-COUNT
038300                OR HCSL-BLK-CHILD-MODE(WS-CI) = "S"
038400                OR HCSL-BLK-CHILD-MODE(WS-CI) = "U".
038500     IF WS-CI > HCSL-BLK-CHILD-COUNT
038600         GO TO D199-CHECK-CROSS-BLOCK-EX
038700     END-IF.
038800     PERFORM D120-COMPARE-ONE THRU D120-COMPARE-ONE-EX
038900         VARYING WS-XBLOCK-J FROM 1 BY 1
039000             UNTIL WS-XBLOCK-J > WS-XBLOCK-VALUE-COUNT
039100                OR WS-XBLOCK-MISMATCH.
039200     IF HCSL-BLK-CHILD-MODE(WS-CI) = "U" AND NOT WS-XBLOCK-MISMATCH
039300         PERFORM D130-COMPARE-UNIQUE THRU D130-COMPARE-UNIQUE-EX
039400     END-IF.
039500 D199-CHECK-CROSS-BLOCK-EX.
039600     EXIT.
039700 D110-FIND-XMODE.
039800     CONTINUE.
039900 D110-FIND-XMODE-EX.
040000     EXIT.
040100 D120-COMPARE-ONE.
040200     IF HCSL-BLK-CHILD-MODE(WS-CI) = "S"
040300         IF WS-XBLOCK-VALUE(WS-XBLOCK-J) NOT = WS-XBLOCK-VALUE(1)
040400             SET WS-XBLOCK-MISMATCH-SW TO "Y"
040500         END-IF
040600     END-IF.
040700 D120-COMPARE-ONE-EX.
040800     EXIT.
040900 D130-COMPARE-UNIQUE.
041000     SET WS-XBLOCK-J TO 1.
041100 D131-OUTER-LOOP.
041200     IF WS-XBLOCK-J >= WS-XBLOCK-VALUE-COUNT
041300         GO TO D130-COMPARE-UNIQUE-EX
041400     END-IF.
041500     SET WS-XBLOCK-K TO WS-XBLOCK-J.
041600     ADD 1 TO WS-XBLOCK-K.
041700 D132-INNER-LOOP.
041800     IF WS-XBLOCK-K > WS-XBLOCK-VALUE-COUNT
041900         ADD 1 TO WS-XBLOCK-J
042000         GO TO D131-OUTER-LOOP
042100     END-IF.
042200     IF WS-XBLOCK-VALUE(WS-XBLOCK-J) = WS-XBLOCK-VALUE(WS-XBLOCK-K)
042300         SET WS-XBLOCK-MISMATCH-SW TO "Y"
042400         GO TO D130-COMPARE-UNIQUE-EX
042500     END-IF.
042600     ADD 1 TO WS-XBLOCK-K.
042700     GO TO D132-INNER-LOOP.
042800 D130-COMPARE-UNIQUE-EX.
042900     EXIT.
043000*----------------------------------------------------------------*
043100 D200-BUILD-FAIL-MESSAGE.
043200     IF WS-XBLOCK-MISMATCH AND WS-BLOCK-FAILED-COUNT = ZERO
043300         IF HCSL-BLK-CHILD-MODE(WS-CI) = "U"
043400             MOVE "Duplicate value across blocks that must be unique"
043500                 TO HCSL-BLK-MESSAGE
043600         ELSE
043700             MOVE "Value differs across blocks that must match"
043800                 TO HCSL-BLK-MESSAGE
043900         END-IF
044000         GO TO D299-BUILD-FAIL-MESSAGE-EX
044100     END-IF.
044200     MOVE SPACE TO HCSL-BLK-MESSAGE.
044300     STRING "Failed in " DELIMITED BY SIZE
044400         WS-BLOCK-FAILED-COUNT DELIMITED BY SIZE
044500         " of " DELIMITED BY SIZE
044600         WS-BLOCK-CHECKED-COUNT DELIMITED BY SIZE
044700         " blocks" DELIMITED BY SIZE
044800         INTO HCSL-BLK-MESSAGE.
044900 D299-BUILD-FAIL-MESSAGE-EX.
045000     EXIT.
045100 D300-BUILD-PASS-MESSAGE.
045200     MOVE SPACE TO HCSL-BLK-MESSAGE.
045300     STRING "All " DELIMITED BY SIZE
045400         WS-BLOCK-CHECKED-COUNT DELIMITED BY SIZE
045500         " blocks passed" DELIMITED BY SIZE
045600         INTO HCSL-BLK-MESSAGE.
045700 D399-BUILD-PASS-MESSAGE-EX.
045800     EXIT.
045900*----------------------------------------------------------------*
046000* E100 - FOLD (IF REQUESTED) AND TRIM THE BLOCK-START PATTERN
046100* INTO WS-WORK-PATTERN/WS-PATTERN-LEN, ONE TIME PER CALL.
046200*----------------------------------------------------------------*
046300 E100-PREP-PATTERN.
046400     MOVE HCSL-BLK-BLOCK-START TO WS-WORK-PATTERN.
046500     IF HCSL-BLK-CASE-FLAG = "Y"
046600         INSPECT WS-WORK-PATTERN CONVERTING
046700           "abcdefghijklmnopqrstuvwxyz" TO
046800           "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
046900     END-IF.
047000     SET WS-PATTERN-LEN TO 40.
047100     SET WS-DONE-SW TO "N".
047200     PERFORM E110-TRIM-STEP THRU E110-TRIM-STEP-EX
047300         VARYING WS-TRIM-CHAR FROM SPACE BY ZERO
047400             UNTIL WS-DONE.
047500 E100-PREP-PATTERN-EX.
047600     EXIT.
047700 E110-TRIM-STEP.
047800     IF WS-PATTERN-LEN = ZERO
047900         SET WS-DONE-SW TO "Y"
048000         GO TO E110-TRIM-STEP-EX
048100     END-IF.
048200     IF WS-WORK-PATTERN(WS-PATTERN-LEN: 1) NOT = SPACE
048300         SET WS-DONE-SW TO "Y"
048400     ELSE
048500         SUBTRACT 1 FROM WS-PATTERN-LEN
048600     END-IF.
048700 E110-TRIM-STEP-EX.
048800     EXIT.
048900*----------------------------------------------------------------*
049000* E500 - DOES WS-WORK-LINE CONTAIN WS-SUFFIX-TEXT ANYWHERE?
049100* (TRAILING SPACE OF THE PATTERN IS INSIGNIFICANT, SO THE
049200* PATTERN LENGTH IS RE-DERIVED HERE FROM WS-SUFFIX-TEXT.)
049300*----------------------------------------------------------------*
049400 E500-LINE-CONTAINS.
049500     MOVE WS-SUFFIX-TEXT TO WS-WORK-PATTERN.
049600     SET WS-PATTERN-LEN TO 40.
049700     SET WS-DONE-SW TO "N".
049800     PERFORM E110-TRIM-STEP THRU E110-TRIM-STEP-EX
049900         UNTIL WS-DONE.
050000     IF WS-PATTERN-LEN = ZERO
050100         SET WS-FOUND-SW TO "N"
050200         GO TO E500-LINE-CONTAINS-EX
050300     END-IF.
050400     SET WS-MAX-POS TO WS-LINE-LEN.
050500     SUBTRACT WS-PATTERN-LEN FROM WS-MAX-POS.
050600     ADD 1 TO WS-MAX-POS.
050700     SET WS-FOUND-SW TO "N".
050800     PERFORM E510-TEST-POSITION THRU E510-TEST-POSITION-EX
050900         VARYING WS-SCAN-POS FROM 1 BY 1
051000             UNTIL WS-SCAN-POS > WS-MAX-POS
051100                OR WS-FOUND.
051200 E500-LINE-CONTAINS-EX.
051300     EXIT.
051400 E510-TEST-POSITION.
051500     IF WS-WORK-LINE(WS-SCAN-POS: WS-PATTERN-LEN) =
051600        WS-WORK-PATTERN(1: WS-PATTERN-LEN)
051700         SET WS-FOUND-SW TO "Y"
051800     END-IF.
051900 E510-TEST-POSITION-EX.
052000     EXIT.
052100 E600-TRIM-LEADING-SPACE.
052200     IF WS-SUFFIX-TEXT(1: 1) = SPACE
052300         MOVE WS-SUFFIX-TEXT(2: 39) TO WS-SUFFIX-TEXT
052400         MOVE SPACE TO WS-SUFFIX-TEXT(40: 1)
052500     END-IF.
052600 E600-TRIM-LEADING-SPACE-EX.
052700     EXIT.
052800*----------------------------------------------------------------*
052900****** END OF PROGRAM SOURCE - HCSVBLK ******
