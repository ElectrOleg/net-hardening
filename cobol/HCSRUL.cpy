000100 * HCSRUL.cpybk
000200 *----------------------------------------------------------------*
000300 * RULE CATALOGUE RECORD - ONE HARDENING CHECK DEFINITION
000400 * FILE RULES, LINE SEQUENTIAL, FIXED COLUMNS
000500 *----------------------------------------------------------------*
000600 * HISTORY OF MODIFICATION:
000700 *----------------------------------------------------------------*
000800 * HCS001  09/02/2022  RKOH    - INITIAL LAYOUT, SIMPLE/VERSION/
000900 *                      BLOCK LOGIC TYPES ONLY
001000 * HCS006  21/09/2022  RKOH    - ADD SECTION AND TABLE LOGIC TYPES,
001100 *                      RUL-SECTION-NAME
001200 * HCS011  02/02/2023  TMPNGW  - ADD RUL-APPL-FIELD/MATCH/VALUE
001300 *                      APPLICABILITY FILTER (TICKET NET-2281)
001400 * HCS019  14/08/2024  RKOH    - RUL-CHILD-MODE "S"/"U" REPURPOSED
001500 *                      FOR CROSS-BLOCK ALL-SAME/UNIQUE CHECK,
001600 *                      RUL-PATTERN/RUL-BLOCK-START REPURPOSED FOR
001700 *                      TABLE-EVAL ROW FILTER/BOUNDS (NET-3107)
001800 *----------------------------------------------------------------*
001900     05  RUL-RECORD                  PIC X(650).
002000     05  RUL-RECORD-D  REDEFINES RUL-RECORD.
002100         10  RUL-ID                    PIC X(08).
002200 *                                RULE KEY
002300         10  RUL-POLICY-ID             PIC X(08).
002400 *                                OWNING POLICY KEY
002500         10  RUL-VENDOR-CODE           PIC X(20).
002600 *                                VENDOR THE RULE APPLIES TO, OR "ANY"
002700         10  RUL-TITLE                 PIC X(40).
002800 *                                SHORT RULE TITLE
002900         10  RUL-SEVERITY              PIC X(10).
003000 *                                CRITICAL/HIGH/MEDIUM/LOW/INFO
003100         10  RUL-LOGIC-TYPE            PIC X(15).
003200 *                                SIMPLE/BLOCK/VERSION/SECTION/TABLE
003300         10  RUL-PATTERN               PIC X(60).
003400 *                                PRIMARY PATTERN, MEANING BY LOGIC TYPE
003500 *                                (TABLE) ROW FILTER "FIELDNAME=TEXT",
003600 *                                BLANK MEANS NO ROW FILTER
003700         10  RUL-MATCH-MODE            PIC X(01).
003800 *                                "E" MUST-EXIST / "N" MUST-NOT-EXIST
003900         10  RUL-CASE-FLAG             PIC X(01).
004000 *                                "Y" CASE-INSENSITIVE COMPARE
004100         10  RUL-ANCHOR-FLAG           PIC X(01).
004200 *                                "Y" PATTERN MUST START THE LINE
004300         10  RUL-BLOCK-START           PIC X(40).
004400 *                                (BLOCK) PARENT-BLOCK HEADER PREFIX
004500 *                                (TABLE) ROW-COUNT BOUNDS "MIN:MAX",
004600 *                                MAX BLANK MEANS UNBOUNDED - SEE
004700 *                                HCSVTBL A200 PARAGRAPH
004800         10  RUL-BLOCK-EXCLUDE         PIC X(40).
004900 *                                (BLOCK) SKIP BLOCKS CONTAINING THIS
005000         10  RUL-BLOCK-LOGIC           PIC X(03).
005100 *                                (BLOCK) "ALL" OR "ANY"
005200         10  RUL-CHILD-COUNT           PIC 9(02).
005300 *                                (BLOCK/TABLE) NUMBER OF CHILD SLOTS
005400 *                                IN USE BELOW, MAXIMUM 5
005500         10  RUL-CHILD  OCCURS 5 TIMES.
005600             15  RUL-CHILD-PATTERN     PIC X(40).
005700 *                                CHILD LINE PATTERN, OR (TABLE)
005800 *                                "FIELDNAME:OP:VALUE"
005900             15  RUL-CHILD-MODE        PIC X(01).
006000 *                                "E" MUST-EXIST  "N" MUST-NOT-EXIST
006100 *                                "S" CROSS-BLOCK ALL-SAME
006200 *                                "U" CROSS-BLOCK UNIQUE
006300 *                                (TABLE) "F" FIRST ROW  "A" ON-ALL
006400         10  RUL-SECTION-NAME          PIC X(30).
006500 *                                (SECTION) SECTION PATTERN IS CHECKED IN
006600 *                                (TABLE) SECTION HOLDING THE TABLE ROWS
006700         10  RUL-VER-OPERATOR          PIC X(02).
006800 *                                (VERSION) EQ NE GT LT GE LE
006900         10  RUL-VER-VALUE             PIC X(15).
007000 *                                (VERSION) REQUIRED VERSION STRING
007100         10  RUL-APPL-FIELD            PIC X(20).
007200 *                                APPLICABILITY DEVICE FIELD, OR SPACE
007300         10  RUL-APPL-MATCH            PIC X(01).
007400 *                                "X" EXACT / "C" CONTAINS
007500         10  RUL-APPL-VALUE            PIC X(20).
007600 *                                REQUIRED DEVICE-FIELD VALUE
007700         10  RUL-REMEDIATION           PIC X(60).
007800 *                                FIX COMMAND TEXT, FREE FORM
007900         10  RUL-ACTIVE-FLAG           PIC X(01).
008000             88  RUL-IS-ACTIVE             VALUE "Y".
008100             88  RUL-IS-INACTIVE           VALUE "N".
008200         10  FILLER                    PIC X(47).
