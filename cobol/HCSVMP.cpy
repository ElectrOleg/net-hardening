000100 * HCSVMP.cpybk
000200 *----------------------------------------------------------------*
000300 * VENDOR-MAPPING RECORD - VENDOR DETECTION BY TEXT PATTERN
000400 * FILE VENDMAP, LINE SEQUENTIAL, ASCENDING VMP-PRIORITY
000500 *----------------------------------------------------------------*
000600 * HISTORY OF MODIFICATION:
000700 *----------------------------------------------------------------*
000800 * HCS001  09/02/2022  RKOH    - INITIAL LAYOUT
000900 *----------------------------------------------------------------*
001000     05  VMP-RECORD                  PIC X(90).
001100     05  VMP-RECORD-D  REDEFINES VMP-RECORD.
001200         10  VMP-VENDOR-CODE           PIC X(20).
001300 *                                VENDOR ASSIGNED ON MATCH
001400         10  VMP-PATTERN               PIC X(40).
001500 *                                TEXT SEARCHED FOR IN THE CONFIG
001600         10  VMP-PRIORITY              PIC 9(03).
001700 *                                LOWER VALUE CHECKED FIRST
001800         10  VMP-ACTIVE-FLAG           PIC X(01).
001900             88  VMP-IS-ACTIVE             VALUE "Y".
002000             88  VMP-IS-INACTIVE           VALUE "N".
002100         10  FILLER                    PIC X(26).
