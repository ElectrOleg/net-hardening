000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. HCSRAGG.
000300 AUTHOR. R KOH.
000400 INSTALLATION. NETWORK COMPLIANCE UNIT.
000500 DATE-WRITTEN. 25 MAY 1992.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED.
000800*----------------------------------------------------------------*
000900*
001000*DESCRIPTION : COMPLY-AGG / EXPORTS BATCH DRIVER.  RE-READS THE
001100*              RESULTS AND SCANREC FILES LEFT BY THE LATEST HCSSCAN
001200*              RUN AND PRODUCES THE EXPORT EXTRACTS (RESULTS,
001300*              FAILURES, DEVICE X POLICY MATRIX) ON CSVOUT AND THE
001400*              OPERATOR SUMMARY REPORT ON RPTFILE.  DOES NOT RE-
001500*              EVALUATE ANY RULE - PURELY AN AGGREGATION PASS OVER
001600*              ONE SCAN'S RESULTS.
001700*
001800*----------------------------------------------------------------*
001900* HISTORY OF AMENDMENT :
002000*----------------------------------------------------------------*
002100*
002200* HCS003  25/05/1992  RKOH    - INITIAL VERSION.  RESULTS EXTRACT
002300*                     AND SUMMARY REPORT ONLY.
002400* HCS024  11/02/1995  RKOH    - ADD FAILURES EXTRACT WITH
002500*                     REMEDIATION TEXT (REQ FROM AUDIT TEAM).
002600* HCS027  30/06/1996  RKOH    - ADD DEVICE X POLICY COMPLIANCE
002700*                     MATRIX EXTRACT AND DEVICE TOTAL-SCORE COLUMN.
002800* HCS021  18/11/1998  RKOH    - YEAR 2000 REVIEW.  SCN-FINISH-DATE
002900*                     NOT YET PRESENT AT THIS RELEASE - NO CHANGE.
003000* HCS028  17/03/2008  TMPNGW  - WORST-10-DEVICES AND TOP-10-
003100*                     FAILING-RULES SECTIONS ADDED TO THE SUMMARY
003200*                     REPORT (INC-1102).
003300* HCS030  14/08/2024  RKOH    - COMPLIANT-DEVICE COUNT (ZERO FAIL
003400*                     RESULTS) ADDED TO SUMMARY TOTALS (NET-3107).
003500* HCS031  22/07/2025  TMPNGW  - ADD D150 DEVICE DETAIL SECTION TO
003600*                     THE SUMMARY REPORT - ONE LINE PER DEVICE
003700*                     (PASS/FAIL/ERROR/SCORE) PLUS A COMPLIANCE
003800*                     LINE, RUN BEFORE THE WORST-10 PASS SINCE
003900*                     D310 ZEROES THE FAIL COUNTERS (NET-3458).
004000*----------------------------------------------------------------*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-AS400.
004400 OBJECT-COMPUTER. IBM-AS400.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     UPSI-0 ON STATUS IS WS-U0-ON
004800     UPSI-0 OFF STATUS IS WS-U0-OFF.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT RESULTS-FILE  ASSIGN TO "RESULTS"
005200            ORGANIZATION IS LINE SEQUENTIAL
005300            FILE STATUS IS WK-C-FILE-STATUS.
005400     SELECT SCANREC-FILE  ASSIGN TO "SCANREC"
005500            ORGANIZATION IS LINE SEQUENTIAL
005600            FILE STATUS IS WK-C-FILE-STATUS.
005700     SELECT RULES-FILE    ASSIGN TO "RULES"
005800            ORGANIZATION IS LINE SEQUENTIAL
005900            FILE STATUS IS WK-C-FILE-STATUS.
006000     SELECT POLICIES-FILE ASSIGN TO "POLICIES"
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS IS WK-C-FILE-STATUS.
006300     SELECT DEVICES-FILE  ASSIGN TO "DEVICES"
006400            ORGANIZATION IS LINE SEQUENTIAL
006500            FILE STATUS IS WK-C-FILE-STATUS.
006600     SELECT RPTFILE       ASSIGN TO "RPTFILE"
006700            ORGANIZATION IS LINE SEQUENTIAL
006800            FILE STATUS IS WK-C-FILE-STATUS.
006900     SELECT CSVOUT        ASSIGN TO "CSVOUT"
007000            ORGANIZATION IS LINE SEQUENTIAL
007100            FILE STATUS IS WK-C-FILE-STATUS.
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  RESULTS-FILE
007500     LABEL RECORDS ARE OMITTED.
007600 01  WK-C-RESULTS.
007700     COPY HCSRES.
007800 FD  SCANREC-FILE
007900     LABEL RECORDS ARE OMITTED.
008000 01  WK-C-SCANREC.
008100     COPY HCSSCN.
008200 FD  RULES-FILE
008300     LABEL RECORDS ARE OMITTED.
008400 01  WK-C-RULES.
008500     COPY HCSRUL.
008600 FD  POLICIES-FILE
008700     LABEL RECORDS ARE OMITTED.
008800 01  WK-C-POLICIES.
008900     COPY HCSPOL.
009000 FD  DEVICES-FILE
009100     LABEL RECORDS ARE OMITTED.
009200 01  WK-C-DEVICES.
009300     COPY HCSDEV.
009400 FD  RPTFILE
009500     LABEL RECORDS ARE OMITTED.
009600 01  WK-C-RPTLINE                PIC X(132).
009700 FD  CSVOUT
009800     LABEL RECORDS ARE OMITTED.
009900 01  WK-C-CSVLINE                PIC X(200).
010000 WORKING-STORAGE SECTION.
010100 01  FILLER                      PIC X(24) VALUE
010200         "** PROGRAM HCSRAGG **".
010300 01  WK-C-COMMON.
010400     COPY HCSCOM.
010500*----------------------------------------------------------------*
010600* CATALOGUE TABLES - LOADED ONCE FOR NAME/TITLE LOOKUP
010700*----------------------------------------------------------------*
010800 01  WS-RULE-TABLE.
010900     05  WS-RULE-COUNT               PIC 9(04) COMP VALUE ZERO.
011000     05  WS-RULE-ENTRY OCCURS 500 TIMES INDEXED BY WS-RULE-IDX.
011100         10  WS-RULE-DATA            PIC X(650).
011200     05  FILLER REDEFINES WS-RULE-ENTRY.
011300         10  WS-RULE-ENTRY-R OCCURS 500 TIMES PIC X(650).
011400 01  WS-RULE-FAIL-TABLE.
011500     05  WS-RULE-FAIL-COUNT OCCURS 500 TIMES PIC 9(05) COMP VALUE ZERO.
011600 01  WS-POLICY-TABLE.
011700     05  WS-POLICY-COUNT             PIC 9(03) COMP VALUE ZERO.
011800     05  WS-POLICY-ENTRY OCCURS 100 TIMES INDEXED BY WS-POLICY-IDX.
011900         10  WS-POLICY-DATA          PIC X(120).
012000 01  WS-DEVICE-TABLE.
012100     05  WS-DEVICE-COUNT             PIC 9(04) COMP VALUE ZERO.
012200     05  WS-DEVICE-ENTRY OCCURS 2000 TIMES INDEXED BY WS-DEVICE-IDX.
012300         10  WS-DEVICE-DATA          PIC X(200).
012400     05  FILLER REDEFINES WS-DEVICE-ENTRY.
012500         10  WS-DEVICE-ENTRY-R OCCURS 2000 TIMES PIC X(200).
012600*----------------------------------------------------------------*
012700* PER-DEVICE AGGREGATES, ONE ROW PER DEVICE SEEN IN RESULTS, AND
012800* THE DEVICE X POLICY MATRIX CELLS ALONGSIDE THEM.
012900*----------------------------------------------------------------*
013000 01  WS-MATRIX-AREA.
013100     05  WS-MTX-DEVICE-COUNT         PIC 9(04) COMP VALUE ZERO.
013200     05  WS-MTX-DEVICE OCCURS 500 TIMES INDEXED BY WS-MDI.
013300         10  WS-MTX-HOSTNAME         PIC X(30).
013400         10  WS-MTX-PASS             PIC 9(05) COMP VALUE ZERO.
013500         10  WS-MTX-FAIL             PIC 9(05) COMP VALUE ZERO.
013600         10  WS-MTX-ERROR            PIC 9(05) COMP VALUE ZERO.
013700         10  WS-MTX-CELL OCCURS 100 TIMES INDEXED BY WS-MPI.
013800             15  WS-MTX-CELL-PASS    PIC 9(05) COMP VALUE ZERO.
013900             15  WS-MTX-CELL-TOTAL   PIC 9(05) COMP VALUE ZERO.
014000 01  WS-MTX-SWAP.
014100     05  WS-SWP-HOSTNAME             PIC X(30).
014200     05  WS-SWP-PASS                 PIC 9(05) COMP.
014300     05  WS-SWP-FAIL                 PIC 9(05) COMP.
014400     05  WS-SWP-ERROR                PIC 9(05) COMP.
014500     05  WS-SWP-CELL OCCURS 100 TIMES.
014600         10  WS-SWP-CELL-PASS        PIC 9(05) COMP.
014700         10  WS-SWP-CELL-TOTAL       PIC 9(05) COMP.
014800*----------------------------------------------------------------*
014900* COPYBOOK OVERLAYS
015000*----------------------------------------------------------------*
015100 01  WS-RULE-ROW.
015200     COPY HCSRUL REPLACING RUL-RECORD BY WS-RUL-RECORD
015300                           RUL-RECORD-D BY WS-RUL-RECORD-D.
015400 01  WS-POLICY-ROW.
015500     COPY HCSPOL REPLACING POL-RECORD BY WS-POL-RECORD
015600                           POL-RECORD-D BY WS-POL-RECORD-D.
015700 01  WS-DEVICE-ROW.
015800     COPY HCSDEV REPLACING DEV-RECORD BY WS-DEV-RECORD
015900                           DEV-RECORD-D BY WS-DEV-RECORD-D.
016000*----------------------------------------------------------------*
016100 01  WS-EOF-AREA.
016200     05  WS-EOF-RESULTS-SW          PIC X(01) VALUE "N".
016300         88  WS-EOF-RESULTS             VALUE "Y".
016400 01  WS-RUN-AREA.
016500     05  WS-RI                       PIC 9(04) COMP.
016600     05  WS-PI                       PIC 9(03) COMP.
016700     05  WS-EI                       PIC 9(03) COMP.
016800     05  WS-TOTAL-RESULTS            PIC 9(07) COMP VALUE ZERO.
016900     05  WS-COMPLIANT-DEVICES        PIC 9(05) COMP VALUE ZERO.
017000     05  WS-FOUND-SW                 PIC X(01) VALUE "N".
017100         88  WS-FOUND                    VALUE "Y".
017200     05  WS-CURR-TITLE               PIC X(40).
017300     05  WS-CURR-POLNAME             PIC X(30).
017400     05  WS-CURR-VENDOR              PIC X(20).
017500     05  WS-CURR-REMED               PIC X(60).
017600     05  WS-CELL-PCT                 PIC 9(03) COMP.
017700     05  WS-CELL-PCT-X               PIC ZZ9.
017800     05  WS-DEV-SCORE-PCT            PIC 9(03) COMP.
017900     05  WS-DEV-SCORE-X              PIC ZZ9.
018000     05  WS-DENOM                    PIC 9(07) COMP.
018100     05  WS-MAX-FAIL                 PIC 9(05) COMP.
018200     05  WS-MAX-IDX                  PIC 9(04) COMP.
018300     05  WS-RANK                     PIC 9(02) COMP.
018400     05  WS-LINE-CNT                 PIC 9(02) COMP.
018500     05  WS-RUN-DATE                 PIC 9(08) VALUE ZERO.
018600     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
018700         10  WS-RUN-CCYY             PIC 9(04).
018800         10  WS-RUN-MM               PIC 9(02).
018900         10  WS-RUN-DD               PIC 9(02).
019000     05  WS-U0-ON                    PIC X(01).
019100     05  WS-U0-OFF                   PIC X(01).
019200 01  WS-EDIT-AREA.
019300     05  WS-ED-PASS                  PIC ZZZZ9.
019400     05  WS-ED-FAIL                  PIC ZZZZ9.
019500     05  WS-ED-ERROR                 PIC ZZZZ9.
019600     05  WS-ED-SCORE                 PIC ZZZ9.9.
019700     05  WS-ED-COUNT                 PIC ZZZZ9.
019800*----------------------------------------------------------------*
019900 PROCEDURE DIVISION.
020000*----------------------------------------------------------------*
020100 MAIN-MODULE.
020200     PERFORM A000-INITIAL-PROCESSING THRU A099-INITIAL-PROCESSING-EX.
020300     PERFORM B000-PROCESS-RESULTS THRU B099-PROCESS-RESULTS-EX
020400         UNTIL WS-EOF-RESULTS.
020500     PERFORM C000-WRITE-MATRIX THRU C099-WRITE-MATRIX-EX.
020600     PERFORM D000-WRITE-SUMMARY THRU D099-WRITE-SUMMARY-EX.
020700     PERFORM Z000-END-PROGRAM-ROUTINE THRU Z999-END-PROGRAM-ROUTINE-EX.
020800     GOBACK.
020900*----------------------------------------------------------------*
021000 A000-INITIAL-PROCESSING.
021100     OPEN INPUT RESULTS-FILE SCANREC-FILE RULES-FILE
021200               POLICIES-FILE DEVICES-FILE.
021300     OPEN OUTPUT RPTFILE CSVOUT.
021400     PERFORM A100-LOAD-RULES THRU A199-LOAD-RULES-EX.
021500     PERFORM A200-LOAD-POLICIES THRU A299-LOAD-POLICIES-EX.
021600     PERFORM A300-LOAD-DEVICES THRU A399-LOAD-DEVICES-EX.
021700     READ SCANREC-FILE
021800         AT END MOVE SPACE TO WK-C-SCANREC
021900         NOT AT END CONTINUE
022000     END-READ.
022100 A099-INITIAL-PROCESSING-EX.
022200     EXIT.
022300 A100-LOAD-RULES.
022400     PERFORM A110-READ-ONE-RULE THRU A119-READ-ONE-RULE-EX
022500         UNTIL WK-C-FILE-STATUS = "10".
022600 A199-LOAD-RULES-EX.
022700     EXIT.
022800 A110-READ-ONE-RULE.
022900     READ RULES-FILE
023000         AT END CONTINUE
023100         NOT AT END
023200             IF WS-RULE-COUNT < 500
023300                 ADD 1 TO WS-RULE-COUNT
023400                 MOVE RUL-RECORD TO WS-RULE-ENTRY(WS-RULE-COUNT)
023500             END-IF
023600     END-READ.
023700 A119-READ-ONE-RULE-EX.
023800     EXIT.
023900 A200-LOAD-POLICIES.
024000     PERFORM A210-READ-ONE-POLICY THRU A219-READ-ONE-POLICY-EX
024100         UNTIL WK-C-FILE-STATUS = "10".
024200 A299-LOAD-POLICIES-EX.
024300     EXIT.
024400 A210-READ-ONE-POLICY.
024500     READ POLICIES-FILE
024600         AT END CONTINUE
024700         NOT AT END
024800             IF WS-POLICY-COUNT < 100
024900                 ADD 1 TO WS-POLICY-COUNT
025000                 MOVE POL-RECORD TO WS-POLICY-ENTRY(WS-POLICY-COUNT)
025100             END-IF
025200     END-READ.
025300 A219-READ-ONE-POLICY-EX.
025400     EXIT.
025500 A300-LOAD-DEVICES.
025600     PERFORM A310-READ-ONE-DEVICE THRU A319-READ-ONE-DEVICE-EX
025700         UNTIL WK-C-FILE-STATUS = "10".
025800 A399-LOAD-DEVICES-EX.
025900     EXIT.
026000 A310-READ-ONE-DEVICE.
026100     READ DEVICES-FILE
026200         AT END CONTINUE
026300         NOT AT END
026400             IF WS-DEVICE-COUNT < 2000
026500                 ADD 1 TO WS-DEVICE-COUNT
026600                 MOVE DEV-RECORD TO WS-DEVICE-ENTRY(WS-DEVICE-COUNT)
026700             END-IF
026800     END-READ.
026900 A319-READ-ONE-DEVICE-EX.
027000     EXIT.
027100*----------------------------------------------------------------*
027200* B000 - ONE RESULT RECORD PER PASS.  WRITES THE RESULTS-EXTRACT
027300* LINE (AND A FAILURES-EXTRACT LINE WHEN FAIL) IMMEDIATELY, THEN
027400* ROLLS THE OUTCOME INTO THE DEVICE/RULE/MATRIX ACCUMULATORS FOR
027500* THE LATER SUMMARY AND MATRIX PASSES.
027600*----------------------------------------------------------------*
027700 B000-PROCESS-RESULTS.
027800     READ RESULTS-FILE
027900         AT END SET WS-EOF-RESULTS-SW TO "Y"
028000         NOT AT END
028100             ADD 1 TO WS-TOTAL-RESULTS
028200             PERFORM C100-LOOKUP-NAMES THRU C199-LOOKUP-NAMES-EX
028300             PERFORM C200-WRITE-RESULT-LINE THRU C299-WRITE-RESULT-LINE-EX
028400             IF RES-IS-FAIL
028500                 PERFORM C300-WRITE-FAILURE-LINE THRU C399-WRITE-FAILURE-LINE-EX
028600             END-IF
028700             IF RES-STATUS NOT = "SKIPPED"
028800                 PERFORM C400-ROLL-MATRIX THRU C499-ROLL-MATRIX-EX
028900                 PERFORM C500-ROLL-RULE-FAIL THRU C599-ROLL-RULE-FAIL-EX
029000             END-IF
029100     END-READ.
029200 B099-PROCESS-RESULTS-EX.
029300     EXIT.
029400*----------------------------------------------------------------*
029500* C100 - LOOK UP THE RULE TITLE/REMEDIATION, THE POLICY NAME AND
029600* THE DEVICE'S VENDOR CODE FOR THE CURRENT RESULT RECORD.
029700*----------------------------------------------------------------*
029800 C100-LOOKUP-NAMES.
029900     MOVE SPACE TO WS-CURR-TITLE WS-CURR-POLNAME
030000                    WS-CURR-VENDOR WS-CURR-REMED.
030100     SET WS-FOUND-SW TO "N".
030200     PERFORM C110-FIND-RULE THRU C119-FIND-RULE-EX
030300         VARYING WS-RULE-IDX FROM 1 BY 1
030400             UNTIL WS-RULE-IDX > WS-RULE-COUNT OR WS-FOUND.
030500     SET WS-FOUND-SW TO "N".
030600     PERFORM C120-FIND-POLICY THRU C129-FIND-POLICY-EX
030700         VARYING WS-POLICY-IDX FROM 1 BY 1
030800             UNTIL WS-POLICY-IDX > WS-POLICY-COUNT OR WS-FOUND.
030900     SET WS-FOUND-SW TO "N".
031000     PERFORM C130-FIND-DEVICE THRU C139-FIND-DEVICE-EX
031100         VARYING WS-DEVICE-IDX FROM 1 BY 1
031200             UNTIL WS-DEVICE-IDX > WS-DEVICE-COUNT OR WS-FOUND.
031300 C199-LOOKUP-NAMES-EX.
031400     EXIT.
031500 C110-FIND-RULE.
031600     MOVE WS-RULE-ENTRY(WS-RULE-IDX) TO WS-RUL-RECORD.
031700     IF RUL-ID OF WS-RUL-RECORD = RES-RULE-ID
031800         MOVE RUL-TITLE OF WS-RUL-RECORD TO WS-CURR-TITLE
031900         MOVE RUL-REMEDIATION OF WS-RUL-RECORD TO WS-CURR-REMED
032000         SET WS-FOUND-SW TO "Y"
032100     END-IF.
032200 C119-FIND-RULE-EX.
032300     EXIT.
032400 C120-FIND-POLICY.
032500     MOVE WS-POLICY-ENTRY(WS-POLICY-IDX) TO WS-POL-RECORD.
032600     IF POL-ID OF WS-POL-RECORD = RES-POLICY-ID
032700         MOVE POL-NAME OF WS-POL-RECORD TO WS-CURR-POLNAME
032800         SET WS-FOUND-SW TO "Y"
032900     END-IF.
033000 C129-FIND-POLICY-EX.
033100     EXIT.
033200 C130-FIND-DEVICE.
033300     MOVE WS-DEVICE-ENTRY(WS-DEVICE-IDX) TO WS-DEV-RECORD.
033400     IF DEV-HOSTNAME OF WS-DEV-RECORD = RES-DEVICE-ID
033500         MOVE DEV-VENDOR-CODE OF WS-DEV-RECORD TO WS-CURR-VENDOR
033600         SET WS-FOUND-SW TO "Y"
033700     END-IF.
033800 C139-FIND-DEVICE-EX.
033900     EXIT.
034000*----------------------------------------------------------------*
034100* C200 - RESULTS EXTRACT: ONE PIPE-DELIMITED LINE PER RESULT.
034200*----------------------------------------------------------------*
034300 C200-WRITE-RESULT-LINE.
034400     MOVE SPACE TO WK-C-CSVLINE.
034500     STRING "RES|"            DELIMITED BY SIZE
034600             RES-DEVICE-ID    DELIMITED BY SPACE
034700             "|"              DELIMITED BY SIZE
034800             WS-CURR-TITLE    DELIMITED BY SPACE
034900             "|"              DELIMITED BY SIZE
035000             WS-CURR-POLNAME  DELIMITED BY SPACE
035100             "|"              DELIMITED BY SIZE
035200             WS-CURR-VENDOR   DELIMITED BY SPACE
035300             "|"              DELIMITED BY SIZE
035400             RES-STATUS       DELIMITED BY SPACE
035500             "|"              DELIMITED BY SIZE
035600             RES-MESSAGE      DELIMITED BY SPACE
035700         INTO WK-C-CSVLINE.
035800     WRITE WK-C-CSVLINE.
035900 C299-WRITE-RESULT-LINE-EX.
036000     EXIT.
036100*----------------------------------------------------------------*
036200* C300 - FAILURES EXTRACT: ONE PIPE-DELIMITED LINE PER FAIL.
036300*----------------------------------------------------------------*
036400 C300-WRITE-FAILURE-LINE.
036500     MOVE SPACE TO WK-C-CSVLINE.
036600     STRING "FAIL|"          DELIMITED BY SIZE
036700             RES-DEVICE-ID    DELIMITED BY SPACE
036800             "|"              DELIMITED BY SIZE
036900             WS-CURR-TITLE    DELIMITED BY SPACE
037000             "|"              DELIMITED BY SIZE
037100             WS-CURR-REMED    DELIMITED BY SPACE
037200         INTO WK-C-CSVLINE.
037300     WRITE WK-C-CSVLINE.
037400 C399-WRITE-FAILURE-LINE-EX.
037500     EXIT.
037600*----------------------------------------------------------------*
037700* C400 - ROLL THIS RESULT INTO THE PER-DEVICE / PER-POLICY MATRIX
037800* CELL, CREATING A NEW MATRIX ROW WHEN THE DEVICE IS FIRST SEEN.
037900*----------------------------------------------------------------*
038000 C400-ROLL-MATRIX.
038100     SET WS-FOUND-SW TO "N".
038200     PERFORM C410-FIND-MTX-DEVICE THRU C419-FIND-MTX-DEVICE-EX
038300         VARYING WS-MDI FROM 1 BY 1
038400             UNTIL WS-MDI > WS-MTX-DEVICE-COUNT OR WS-FOUND.
038500     IF NOT WS-FOUND
038600         IF WS-MTX-DEVICE-COUNT < 500
038700             ADD 1 TO WS-MTX-DEVICE-COUNT
038800             SET WS-MDI TO WS-MTX-DEVICE-COUNT
038900             MOVE RES-DEVICE-ID TO WS-MTX-HOSTNAME(WS-MDI)
039000         ELSE
039100             GO TO C499-ROLL-MATRIX-EX
039200         END-IF
039300     END-IF.
039400     EVALUATE TRUE
039500         WHEN RES-IS-PASS   ADD 1 TO WS-MTX-PASS(WS-MDI)
039600         WHEN RES-IS-FAIL   ADD 1 TO WS-MTX-FAIL(WS-MDI)
039700         WHEN RES-IS-ERROR  ADD 1 TO WS-MTX-ERROR(WS-MDI)
039800     END-EVALUATE.
039900     SET WS-FOUND-SW TO "N".
040000     PERFORM C420-FIND-MTX-POLICY THRU C429-FIND-MTX-POLICY-EX
040100         VARYING WS-PI FROM 1 BY 1
040200             UNTIL WS-PI > WS-POLICY-COUNT OR WS-FOUND.
040300     IF WS-FOUND
040400         ADD 1 TO WS-MTX-CELL-TOTAL(WS-MDI, WS-PI)
040500         IF RES-IS-PASS
040600             ADD 1 TO WS-MTX-CELL-PASS(WS-MDI, WS-PI)
040700         END-IF
040800     END-IF.
040900 C499-ROLL-MATRIX-EX.
041000     EXIT.
041100 C410-FIND-MTX-DEVICE.
041200     IF WS-MTX-HOSTNAME(WS-MDI) = RES-DEVICE-ID
041300         SET WS-FOUND-SW TO "Y"
041400     END-IF.
041500 C419-FIND-MTX-DEVICE-EX.
041600     EXIT.
041700 C420-FIND-MTX-POLICY.
041800     MOVE WS-POLICY-ENTRY(WS-PI) TO WS-POL-RECORD.
041900     IF POL-ID OF WS-POL-RECORD = RES-POLICY-ID
042000         SET WS-FOUND-SW TO "Y"
042100     END-IF.
042200 C429-FIND-MTX-POLICY-EX.
042300     EXIT.
042400*----------------------------------------------------------------*
042500* C500 - TALLY A FAIL AGAINST THE OWNING RULE FOR THE "TOP-10
042600* FAILING RULES" SECTION OF THE SUMMARY.
042700*----------------------------------------------------------------*
042800 C500-ROLL-RULE-FAIL.
042900     IF NOT RES-IS-FAIL
043000         GO TO C599-ROLL-RULE-FAIL-EX
043100     END-IF.
043200     SET WS-FOUND-SW TO "N".
043300     PERFORM C510-FIND-RULE-SLOT THRU C519-FIND-RULE-SLOT-EX
043400         VARYING WS-RULE-IDX FROM 1 BY 1
043500             UNTIL WS-RULE-IDX > WS-RULE-COUNT OR WS-FOUND.
043600 C599-ROLL-RULE-FAIL-EX.
043700     EXIT.
043800 C510-FIND-RULE-SLOT.
043900     MOVE WS-RULE-ENTRY(WS-RULE-IDX) TO WS-RUL-RECORD.
044000     IF RUL-ID OF WS-RUL-RECORD = RES-RULE-ID
044100         ADD 1 TO WS-RULE-FAIL-COUNT(WS-RULE-IDX)
044200         SET WS-FOUND-SW TO "Y"
044300     END-IF.
044400 C519-FIND-RULE-SLOT-EX.
044500     EXIT.
044600*----------------------------------------------------------------*
044700* C000 - MATRIX EXTRACT: ONE PIPE-DELIMITED LINE PER DEVICE, ONE
044800* PERCENTAGE FIELD PER POLICY IN ASCENDING POLICY-ID ORDER, PLUS
044900* THE DEVICE TOTAL-SCORE COLUMN.  DEVICES WRITTEN IN ASCENDING
045000* HOSTNAME ORDER (A SMALL BUBBLE SORT FIRST).
045100*----------------------------------------------------------------*
045200 C000-WRITE-MATRIX.
045300     PERFORM C010-SORT-MTX-DEVICES THRU C019-SORT-MTX-DEVICES-EX.
045400     PERFORM C020-WRITE-ONE-MTX-ROW THRU C029-WRITE-ONE-MTX-ROW-EX
045500         VARYING WS-MDI FROM 1 BY 1
045600             UNTIL WS-MDI > WS-MTX-DEVICE-COUNT.
045700 C099-WRITE-MATRIX-EX.
045800     EXIT.
045900 C010-SORT-MTX-DEVICES.
046000     IF WS-MTX-DEVICE-COUNT < 2
046100         GO TO C019-SORT-MTX-DEVICES-EX
046200     END-IF.
046300     PERFORM C011-SORT-PASS THRU C018-SORT-PASS-EX
046400         VARYING WS-PI FROM 1 BY 1
046500             UNTIL WS-PI >= WS-MTX-DEVICE-COUNT.
046600 C019-SORT-MTX-DEVICES-EX.
046700     EXIT.
046800 C011-SORT-PASS.
046900     PERFORM C012-SORT-STEP THRU C018-SORT-PASS-EX
047000         VARYING WS-EI FROM 1 BY 1
047100             UNTIL WS-EI > WS-MTX-DEVICE-COUNT - WS-PI.
047200 C018-SORT-PASS-EX.
047300     EXIT.
047400 C012-SORT-STEP.
047500     IF WS-MTX-HOSTNAME(WS-EI) > WS-MTX-HOSTNAME(WS-EI + 1)
047600         MOVE WS-MTX-DEVICE(WS-EI)   TO WS-MTX-SWAP
047700         MOVE WS-MTX-DEVICE(WS-EI + 1) TO WS-MTX-DEVICE(WS-EI)
047800         MOVE WS-MTX-SWAP            TO WS-MTX-DEVICE(WS-EI + 1)
047900     END-IF.
048000 C020-WRITE-ONE-MTX-ROW.
048100     MOVE SPACE TO WK-C-CSVLINE.
048200     STRING "MTRX|"             DELIMITED BY SIZE
048300             WS-MTX-HOSTNAME(WS-MDI) DELIMITED BY SPACE
048400         INTO WK-C-CSVLINE.
048500     PERFORM C030-APPEND-CELL THRU C039-APPEND-CELL-EX
048600         VARYING WS-MPI FROM 1 BY 1
048700             UNTIL WS-MPI > WS-POLICY-COUNT.
048800     COMPUTE WS-DENOM = WS-MTX-PASS(WS-MDI) + WS-MTX-FAIL(WS-MDI)
048900                       + WS-MTX-ERROR(WS-MDI).
049000     IF WS-DENOM = ZERO
049100         MOVE 100 TO WS-DEV-SCORE-PCT
049200     ELSE
049300         COMPUTE WS-DEV-SCORE-PCT ROUNDED =
049400             WS-MTX-PASS(WS-MDI) / WS-DENOM * 100
049500     END-IF.
049600     MOVE WS-DEV-SCORE-PCT TO WS-DEV-SCORE-X.
049700     STRING WK-C-CSVLINE  DELIMITED BY SPACE
049800             "|"          DELIMITED BY SIZE
049900             WS-DEV-SCORE-X DELIMITED BY SIZE
050000         INTO WK-C-CSVLINE.
050100     WRITE WK-C-CSVLINE.
050200 C029-WRITE-ONE-MTX-ROW-EX.
050300     EXIT.
050400 C030-APPEND-CELL.
050500     IF WS-MTX-CELL-TOTAL(WS-MDI, WS-MPI) = ZERO
050600         STRING WK-C-CSVLINE  DELIMITED BY SPACE
050700                 "|N/A"       DELIMITED BY SIZE
050800             INTO WK-C-CSVLINE
050900     ELSE
051000         COMPUTE WS-CELL-PCT ROUNDED =
051100             WS-MTX-CELL-PASS(WS-MDI, WS-MPI) /
051200             WS-MTX-CELL-TOTAL(WS-MDI, WS-MPI) * 100
051300         MOVE WS-CELL-PCT TO WS-CELL-PCT-X
051400         STRING WK-C-CSVLINE  DELIMITED BY SPACE
051500                 "|"          DELIMITED BY SIZE
051600                 WS-CELL-PCT-X DELIMITED BY SIZE
051700             INTO WK-C-CSVLINE
051800     END-IF.
051900 C039-APPEND-CELL-EX.
052000     EXIT.
052100*----------------------------------------------------------------*
052200* D000 - OPERATOR SUMMARY REPORT - HEADING, OVERALL SCORE, THE
052300* WORST 10 DEVICES, THE TOP 10 FAILING RULES, AND THE COMPLIANT-
052400* DEVICE COUNT.
052500*----------------------------------------------------------------*
052600 D000-WRITE-SUMMARY.
052700     PERFORM D100-COUNT-COMPLIANT THRU D199-COUNT-COMPLIANT-EX
052800         VARYING WS-MDI FROM 1 BY 1
052900             UNTIL WS-MDI > WS-MTX-DEVICE-COUNT.
053000     PERFORM D200-WRITE-HEADING THRU D299-WRITE-HEADING-EX.
053100     PERFORM D150-WRITE-DEVICE-DETAIL THRU D159-WRITE-DEVICE-DETAIL-EX.
053200     PERFORM D300-WRITE-WORST-DEVICES THRU D399-WRITE-WORST-DEVICES-EX.
053300     PERFORM D400-WRITE-TOP-RULES THRU D499-WRITE-TOP-RULES-EX.
053400     PERFORM D500-WRITE-TOTALS THRU D599-WRITE-TOTALS-EX.
053500 D099-WRITE-SUMMARY-EX.
053600     EXIT.
053700 D100-COUNT-COMPLIANT.
053800     IF WS-MTX-FAIL(WS-MDI) = ZERO
053900         ADD 1 TO WS-COMPLIANT-DEVICES
054000     END-IF.
054100 D199-COUNT-COMPLIANT-EX.
054200     EXIT.
054300 D200-WRITE-HEADING.
054400     MOVE SPACE TO WK-C-RPTLINE.
054500     MOVE "HCS-100   NETWORK HARDENING COMPLIANCE - SUMMARY REPORT"
054600         TO WK-C-RPTLINE(1:56).
054700     WRITE WK-C-RPTLINE AFTER ADVANCING TOP-OF-FORM.
054800     MOVE SPACE TO WK-C-RPTLINE.
054900     STRING "SCAN ID: " DELIMITED BY SIZE
055000             SCN-ID     DELIMITED BY SIZE
055100         INTO WK-C-RPTLINE.
055200     WRITE WK-C-RPTLINE AFTER ADVANCING 2 LINES.
055300     MOVE SCN-FINISH-DATE TO WS-RUN-DATE.
055400     MOVE SPACE TO WK-C-RPTLINE.
055500     STRING "SCAN DATE: " DELIMITED BY SIZE
055600             WS-RUN-MM    DELIMITED BY SIZE
055700             "/"          DELIMITED BY SIZE
055800             WS-RUN-DD    DELIMITED BY SIZE
055900             "/"          DELIMITED BY SIZE
056000             WS-RUN-CCYY  DELIMITED BY SIZE
056100         INTO WK-C-RPTLINE.
056200     WRITE WK-C-RPTLINE AFTER ADVANCING 1 LINES.
056300     MOVE SPACE TO WK-C-RPTLINE.
056400     MOVE SCN-TOTAL-DEVICES TO WS-ED-COUNT.
056500     STRING "DEVICES SCANNED..... " DELIMITED BY SIZE
056600             WS-ED-COUNT             DELIMITED BY SIZE
056700         INTO WK-C-RPTLINE.
056800     WRITE WK-C-RPTLINE AFTER ADVANCING 1 LINES.
056900     MOVE SPACE TO WK-C-RPTLINE.
057000     MOVE SCN-SCORE TO WS-ED-SCORE.
057100     STRING "OVERALL SCORE....... " DELIMITED BY SIZE
057200             WS-ED-SCORE             DELIMITED BY SIZE
057300         INTO WK-C-RPTLINE.
057400     WRITE WK-C-RPTLINE AFTER ADVANCING 1 LINES.
057500 D299-WRITE-HEADING-EX.
057600     EXIT.
057700*----------------------------------------------------------------*
057800* D150 - DEVICE DETAIL SECTION - ONE LINE PER DEVICE (CONTROL
057900* BREAK ON DEVICE) SHOWING PASS/FAIL/ERROR COUNTS AND THE DEVICE
058000* SCORE, FOLLOWED BY A COMPLIANCE LINE.  DEVICES ARE ALREADY IN
058100* ASCENDING HOSTNAME ORDER FROM C010-SORT-MTX-DEVICES (RUN BY
058200* C000-WRITE-MATRIX, ABOVE, BEFORE THIS SECTION IS REACHED).
058300*----------------------------------------------------------------*
058400 D150-WRITE-DEVICE-DETAIL.
058500     MOVE SPACE TO WK-C-RPTLINE.
058600     MOVE "DEVICE DETAIL" TO WK-C-RPTLINE(1:13).
058700     WRITE WK-C-RPTLINE AFTER ADVANCING 2 LINES.
058800     PERFORM D160-WRITE-ONE-DEVICE-DETAIL
058900         THRU D169-WRITE-ONE-DEVICE-DETAIL-EX
059000         VARYING WS-MDI FROM 1 BY 1
059100             UNTIL WS-MDI > WS-MTX-DEVICE-COUNT.
059200 D159-WRITE-DEVICE-DETAIL-EX.
059300     EXIT.
059400 D160-WRITE-ONE-DEVICE-DETAIL.
059500     MOVE SPACE TO WK-C-RPTLINE.
059600     MOVE WS-MTX-PASS(WS-MDI)  TO WS-ED-PASS.
059700     MOVE WS-MTX-FAIL(WS-MDI)  TO WS-ED-FAIL.
059800     MOVE WS-MTX-ERROR(WS-MDI) TO WS-ED-ERROR.
059900     COMPUTE WS-DENOM = WS-MTX-PASS(WS-MDI) + WS-MTX-FAIL(WS-MDI)
060000                       + WS-MTX-ERROR(WS-MDI).
060100     IF WS-DENOM = ZERO
060200         MOVE 100 TO WS-DEV-SCORE-PCT
060300     ELSE
060400         COMPUTE WS-DEV-SCORE-PCT ROUNDED =
060500             WS-MTX-PASS(WS-MDI) / WS-DENOM * 100
060600     END-IF.
060700     MOVE WS-DEV-SCORE-PCT TO WS-DEV-SCORE-X.
060800     STRING WS-MTX-HOSTNAME(WS-MDI) DELIMITED BY SPACE
060900             "  PASS:"             DELIMITED BY SIZE
061000             WS-ED-PASS             DELIMITED BY SIZE
061100             "  FAIL:"             DELIMITED BY SIZE
061200             WS-ED-FAIL             DELIMITED BY SIZE
061300             "  ERROR:"            DELIMITED BY SIZE
061400             WS-ED-ERROR            DELIMITED BY SIZE
061500             "  SCORE:"            DELIMITED BY SIZE
061600             WS-DEV-SCORE-X         DELIMITED BY SIZE
061700         INTO WK-C-RPTLINE.
061800     WRITE WK-C-RPTLINE AFTER ADVANCING 1 LINES.
061900     MOVE SPACE TO WK-C-RPTLINE.
062000     IF WS-MTX-FAIL(WS-MDI) = ZERO
062100         MOVE "     DEVICE COMPLIANT" TO WK-C-RPTLINE(1:20)
062200     ELSE
062300         MOVE "     DEVICE NON-COMPLIANT" TO WK-C-RPTLINE(1:24)
062400     END-IF.
062500     WRITE WK-C-RPTLINE AFTER ADVANCING 1 LINES.
062600 D169-WRITE-ONE-DEVICE-DETAIL-EX.
062700     EXIT.
062800*----------------------------------------------------------------*
062900* D300 - REPEATED SELECTION OF THE NOT-YET-PRINTED DEVICE WITH
063000* THE MOST FAILURES, UP TO 10 TIMES (NO SORT VERB, NO FUNCTION).
063100*----------------------------------------------------------------*
063200 D300-WRITE-WORST-DEVICES.
063300     MOVE SPACE TO WK-C-RPTLINE.
063400     MOVE "WORST 10 DEVICES (MOST FAILURES)" TO WK-C-RPTLINE(1:32).
063500     WRITE WK-C-RPTLINE AFTER ADVANCING 2 LINES.
063600     PERFORM D310-PICK-ONE-DEVICE THRU D319-PICK-ONE-DEVICE-EX
063700         VARYING WS-RANK FROM 1 BY 1
063800             UNTIL WS-RANK > 10.
063900 D399-WRITE-WORST-DEVICES-EX.
064000     EXIT.
064100 D310-PICK-ONE-DEVICE.
064200     MOVE ZERO TO WS-MAX-FAIL.
064300     MOVE ZERO TO WS-MAX-IDX.
064400     PERFORM D320-FIND-MAX-DEVICE THRU D329-FIND-MAX-DEVICE-EX
064500         VARYING WS-MDI FROM 1 BY 1
064600             UNTIL WS-MDI > WS-MTX-DEVICE-COUNT.
064700     IF WS-MAX-IDX = ZERO OR WS-MAX-FAIL = ZERO
064800         GO TO D319-PICK-ONE-DEVICE-EX
064900     END-IF.
065000     MOVE SPACE TO WK-C-RPTLINE.
065100     MOVE WS-MTX-FAIL(WS-MAX-IDX) TO WS-ED-FAIL.
065200     STRING WS-MTX-HOSTNAME(WS-MAX-IDX) DELIMITED BY SPACE
065300             "   FAILURES: "            DELIMITED BY SIZE
065400             WS-ED-FAIL                 DELIMITED BY SIZE
065500         INTO WK-C-RPTLINE.
065600     WRITE WK-C-RPTLINE AFTER ADVANCING 1 LINES.
065700*    DEVICE ALREADY PRINTED - ZERO ITS FAIL COUNT SO THE NEXT
065800*    PASS PICKS THE RUNNER-UP.  SAFE HERE - THE MATRIX EXTRACT
065900*    HAS ALREADY BEEN WRITTEN FROM THESE COUNTERS ABOVE.
066000     MOVE ZERO TO WS-MTX-FAIL(WS-MAX-IDX).
066100 D319-PICK-ONE-DEVICE-EX.
066200     EXIT.
066300 D320-FIND-MAX-DEVICE.
066400     IF WS-MTX-FAIL(WS-MDI) > WS-MAX-FAIL
066500         MOVE WS-MTX-FAIL(WS-MDI) TO WS-MAX-FAIL
066600         SET WS-MAX-IDX TO WS-MDI
066700     END-IF.
066800 D329-FIND-MAX-DEVICE-EX.
066900     EXIT.
067000*----------------------------------------------------------------*
067100 D400-WRITE-TOP-RULES.
067200     MOVE SPACE TO WK-C-RPTLINE.
067300     MOVE "TOP 10 FAILING RULES" TO WK-C-RPTLINE(1:20).
067400     WRITE WK-C-RPTLINE AFTER ADVANCING 2 LINES.
067500     PERFORM D410-PICK-ONE-RULE THRU D419-PICK-ONE-RULE-EX
067600         VARYING WS-RANK FROM 1 BY 1
067700             UNTIL WS-RANK > 10.
067800 D499-WRITE-TOP-RULES-EX.
067900     EXIT.
068000 D410-PICK-ONE-RULE.
068100     MOVE ZERO TO WS-MAX-FAIL.
068200     MOVE ZERO TO WS-MAX-IDX.
068300     PERFORM D420-FIND-MAX-RULE THRU D429-FIND-MAX-RULE-EX
068400         VARYING WS-RULE-IDX FROM 1 BY 1
068500             UNTIL WS-RULE-IDX > WS-RULE-COUNT.
068600     IF WS-MAX-IDX = ZERO OR WS-MAX-FAIL = ZERO
068700         GO TO D419-PICK-ONE-RULE-EX
068800     END-IF.
068900     MOVE WS-RULE-ENTRY(WS-MAX-IDX) TO WS-RUL-RECORD.
069000     MOVE SPACE TO WK-C-RPTLINE.
069100     MOVE WS-MAX-FAIL TO WS-ED-FAIL.
069200     STRING RUL-TITLE OF WS-RUL-RECORD DELIMITED BY SPACE
069300             "   FAILURES: "                DELIMITED BY SIZE
069400             WS-ED-FAIL                     DELIMITED BY SIZE
069500         INTO WK-C-RPTLINE.
069600     WRITE WK-C-RPTLINE AFTER ADVANCING 1 LINES.
069700     MOVE ZERO TO WS-RULE-FAIL-COUNT(WS-MAX-IDX).
069800 D419-PICK-ONE-RULE-EX.
069900     EXIT.
070000 D420-FIND-MAX-RULE.
070100     IF WS-RULE-FAIL-COUNT(WS-RULE-IDX) > WS-MAX-FAIL
070200         MOVE WS-RULE-FAIL-COUNT(WS-RULE-IDX) TO WS-MAX-FAIL
070300         SET WS-MAX-IDX TO WS-RULE-IDX
070400     END-IF.
070500 D429-FIND-MAX-RULE-EX.
070600     EXIT.
070700*----------------------------------------------------------------*
070800 D500-WRITE-TOTALS.
070900     MOVE SPACE TO WK-C-RPTLINE.
071000     MOVE SCN-PASSED TO WS-ED-PASS.
071100     MOVE SCN-FAILED TO WS-ED-FAIL.
071200     MOVE SCN-ERRORS TO WS-ED-ERROR.
071300     STRING "TOTAL PASS/FAIL/ERROR: " DELIMITED BY SIZE
071400             WS-ED-PASS               DELIMITED BY SIZE
071500             "/"                      DELIMITED BY SIZE
071600             WS-ED-FAIL               DELIMITED BY SIZE
071700             "/"                      DELIMITED BY SIZE
071800             WS-ED-ERROR              DELIMITED BY SIZE
071900         INTO WK-C-RPTLINE.
072000     WRITE WK-C-RPTLINE AFTER ADVANCING 2 LINES.
072100     MOVE SPACE TO WK-C-RPTLINE.
072200     MOVE WS-COMPLIANT-DEVICES TO WS-ED-COUNT.
072300     STRING "COMPLIANT DEVICES (ZERO FAIL): " DELIMITED BY SIZE
072400             WS-ED-COUNT                      DELIMITED BY SIZE
072500         INTO WK-C-RPTLINE.
072600     WRITE WK-C-RPTLINE AFTER ADVANCING 1 LINES.
072700 D599-WRITE-TOTALS-EX.
072800     EXIT.
072900*----------------------------------------------------------------*
073000 Z000-END-PROGRAM-ROUTINE.
073100     CLOSE RESULTS-FILE SCANREC-FILE RULES-FILE POLICIES-FILE
073200           DEVICES-FILE RPTFILE CSVOUT.
073300 Z999-END-PROGRAM-ROUTINE-EX.
073400     EXIT.
073500*----------------------------------------------------------------*
073600****** END OF PROGRAM SOURCE - HCSRAGG ******
