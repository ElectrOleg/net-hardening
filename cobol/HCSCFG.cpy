000100 * HCSCFG.cpybk
000200 *----------------------------------------------------------------*
000300 * WORKING CONFIG TABLE - ONE DEVICE'S LOADED CONFIGURATION TEXT
000400 * BUILT BY HCSSCAN WHILE READING THE CONFIGS FILE, PASSED BY
000500 * REFERENCE TO THE CALLED CHECKER ROUTINES (HCSVSIM/HCSVBLK/
000600 * HCSVSEC/HCSVTBL) - NOT A DISK FILE RECORD
000700 *----------------------------------------------------------------*
000800 * HISTORY OF MODIFICATION:
000900 *----------------------------------------------------------------*
001000 * HCS002  23/02/2022  RKOH    - INITIAL TABLE, 1000 LINE MAXIMUM
001100 * HCS010  11/07/2023  RKOH    - RAISE MAXIMUM TO 2000 LINES -
001200 *                      CORE DEVICE CONFIGS EXCEEDED 1000 (INC-5510)
001300 *----------------------------------------------------------------*
001400     05  WK-CFG-LINE-COUNT           PIC 9(05) COMP-3 VALUE ZERO.
001500     05  WK-CFG-HOSTNAME             PIC X(30) VALUE SPACE.
001600     05  WK-CFG-LINE OCCURS 2000 TIMES
001700                     INDEXED BY WK-CFG-IDX.
001800         10  WK-CFG-TEXT               PIC X(80).
001900 *                                ONE CONFIGURATION LINE, AS READ
002000         10  WK-CFG-SECTION            PIC X(30).
002100 *                                SECTION NAME THE LINE BELONGS TO
002200 *                                ("_DEFAULT" UNTIL FIRST HEADER)
002300         10  WK-CFG-LEVEL-IND          PIC X(01).
002400 *                                "P" PARENT (COLUMN 1) / "C" CHILD
002500 *                                (INDENTED) / "H" SECTION HEADER LINE
002600             88  WK-CFG-IS-PARENT          VALUE "P".
002700             88  WK-CFG-IS-CHILD           VALUE "C".
002800             88  WK-CFG-IS-HEADER          VALUE "H".
002900         10  FILLER                    PIC X(09).
