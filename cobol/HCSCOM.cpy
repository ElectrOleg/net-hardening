000100 *----------------------------------------------------------------*
000200 * HCSCOM.cpybk
000300 * COMMON WORK AREA - FILE STATUS CONDITIONS AND RUN-DATE FIELDS
000400 * SHARED BY ALL HCS PROGRAMS AND CALLED CHECKER ROUTINES
000500 *----------------------------------------------------------------*
000600 * HISTORY OF MODIFICATION:
000700 *----------------------------------------------------------------*
000800 * HCS001  09/02/2022  RKOH    - INITIAL COPYBOOK FOR HCS BATCH
000900 *                      SUITE (SEC-4471 NETWORK HARDENING SCAN)
001000 * HCS014  17/11/2023  TMPNGW  - ADD WK-C-DUPLICATE-KEY CONDITION
001100 *                      FOR INV-SYNC MASTER REWRITE PATH
001200 *----------------------------------------------------------------*
001300     05  WK-C-FILE-STATUS        PIC X(02) VALUE SPACE.
001400         88  WK-C-SUCCESSFUL             VALUE "00" "02" "04".
001500         88  WK-C-END-OF-FILE            VALUE "10".
001600         88  WK-C-RECORD-NOT-FOUND       VALUE "23".
001700         88  WK-C-DUPLICATE-KEY          VALUE "22".
001800         88  WK-C-NOT-FOUND              VALUE "23" "46".
001900 *
002000     05  WK-C-RUN-DATE                PIC 9(08) VALUE ZERO.
002100         10  FILLER REDEFINES WK-C-RUN-DATE.
002200             15  WK-C-RUN-DATE-CCYY   PIC 9(04).
002300             15  WK-C-RUN-DATE-MM     PIC 9(02).
002400             15  WK-C-RUN-DATE-DD     PIC 9(02).
002500 *
002600     05  WK-N-CURRENT-DATE            PIC 9(08) COMP-3 VALUE ZERO.
002700     05  WK-C-PGM-LIT                 PIC X(08) VALUE SPACE.
