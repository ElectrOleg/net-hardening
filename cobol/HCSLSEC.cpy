000100 * HCSLSEC.cpybk
000200 *----------------------------------------------------------------*
000300 * LINKAGE AREA FOR CALL "HCSVSEC" - SECTION CHECKER
000400 * CALLER FILLS THE INPUT GROUP FROM THE CURRENT RULE RECORD -
000500 * CONDITION 1 IS THE RULE'S PRIMARY PATTERN, CONDITIONS 2-6 ARE
000600 * THE RULE'S CHILD SLOTS (RE-USED HERE AS EXTRA SECTION PATTERNS,
000700 * SEE HCSRUL.cpybk)
000800 *----------------------------------------------------------------*
000900 * HISTORY OF MODIFICATION:
001000 *----------------------------------------------------------------*
001100 * HCS007  03/10/2022  RKOH    - INITIAL LINKAGE AREA
001200 *----------------------------------------------------------------*
001300     01  HCSL-SEC.
001400         05  HCSL-SEC-INPUT.
001500             10  HCSL-SEC-SECTION-NAME   PIC X(30).
001600             10  HCSL-SEC-COMBINE-OP     PIC X(03).
001700 *                                "ALL" OR "ANY"
001800             10  HCSL-SEC-COND-COUNT     PIC 9(02).
001900             10  HCSL-SEC-COND  OCCURS 6 TIMES.
002000                 15  HCSL-SEC-COND-PATTERN PIC X(60).
002100                 15  HCSL-SEC-COND-MODE    PIC X(01).
002200                 15  HCSL-SEC-COND-CASE    PIC X(01).
002300                 15  HCSL-SEC-COND-ANCHOR  PIC X(01).
002400         05  HCSL-SEC-OUTPUT.
002500             10  HCSL-SEC-STATUS         PIC X(07).
002600             10  HCSL-SEC-MESSAGE        PIC X(60).
