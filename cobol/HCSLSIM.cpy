000100 * HCSLSIM.cpybk
000200 *----------------------------------------------------------------*
000300 * LINKAGE AREA FOR CALL "HCSVSIM" - SIMPLE/VERSION CHECKER
000400 * CALLER FILLS THE INPUT GROUP FROM THE CURRENT RULE RECORD,
000500 * CHECKER RETURNS THE OUTPUT GROUP
000600 *----------------------------------------------------------------*
000700 * HISTORY OF MODIFICATION:
000800 *----------------------------------------------------------------*
000900 * HCS003  02/03/2022  RKOH    - INITIAL LINKAGE AREA
001000 *----------------------------------------------------------------*
001100     01  HCSL-SIM.
001200         05  HCSL-SIM-INPUT.
001300             10  HCSL-SIM-LOGIC-TYPE    PIC X(15).
001400 *                                "SIMPLE" OR "VERSION"
001500             10  HCSL-SIM-PATTERN       PIC X(60).
001600             10  HCSL-SIM-MATCH-MODE    PIC X(01).
001700             10  HCSL-SIM-CASE-FLAG     PIC X(01).
001800             10  HCSL-SIM-ANCHOR-FLAG   PIC X(01).
001900             10  HCSL-SIM-VER-OPERATOR  PIC X(02).
002000             10  HCSL-SIM-VER-VALUE     PIC X(15).
002100         05  HCSL-SIM-OUTPUT.
002200             10  HCSL-SIM-STATUS        PIC X(07).
002300             10  HCSL-SIM-MESSAGE       PIC X(60).
