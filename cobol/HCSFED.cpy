000100 * HCSFED.cpybk
000200 *----------------------------------------------------------------*
000300 * SYNC FEED RECORD - EXTERNAL INVENTORY FEED INPUT
000400 * FILE SYNCFEED, LINE SEQUENTIAL
000500 *----------------------------------------------------------------*
000600 * HISTORY OF MODIFICATION:
000700 *----------------------------------------------------------------*
000800 * HCS004  18/04/2022  RKOH    - INITIAL LAYOUT
000900 *----------------------------------------------------------------*
001000     05  FEED-RECORD                 PIC X(160).
001100     05  FEED-RECORD-D  REDEFINES FEED-RECORD.
001200         10  FEED-EXTERNAL-ID          PIC X(20).
001300 *                                KEY IN THE EXTERNAL INVENTORY FEED
001400         10  FEED-HOSTNAME             PIC X(30).
001500 *                                DEVICE HOSTNAME
001600         10  FEED-IP                   PIC X(15).
001700 *                                IPV4 DOTTED ADDRESS
001800         10  FEED-VENDOR-CODE          PIC X(20).
001900 *                                VENDOR/PLATFORM CODE
002000         10  FEED-LOCATION             PIC X(20).
002100 *                                SITE/LOCATION
002200         10  FEED-OS-VERSION           PIC X(15).
002300 *                                OPERATING-SYSTEM VERSION STRING
002400         10  FEED-HARDWARE             PIC X(20).
002500 *                                HARDWARE MODEL
002600         10  FEED-ACTIVE               PIC X(01).
002700 *                                "Y"/"N" AS SUPPLIED BY THE SOURCE
002800         10  FILLER                    PIC X(19).
