000100 * HCSLOG.cpybk
000200 *----------------------------------------------------------------*
000300 * SYNC-LOG RECORD - ONE INVENTORY-SYNC RUN'S AUDIT SUMMARY
000400 * FILE SYNCLOG, LINE SEQUENTIAL
000500 *----------------------------------------------------------------*
000600 * HISTORY OF MODIFICATION:
000700 *----------------------------------------------------------------*
000800 * HCS004  18/04/2022  RKOH    - INITIAL LAYOUT
000900 * HCS017  05/01/2024  TMPNGW  - ADD SLG-DURATION-SECS, REQUESTED
001000 *                      BY OPS TO TREND SYNC RUN TIMES (NET-3250)
001100 *----------------------------------------------------------------*
001200     05  SLG-RECORD                  PIC X(60).
001300     05  SLG-RECORD-D  REDEFINES SLG-RECORD.
001400         10  SLG-SOURCE-ID             PIC X(08).
001500 *                                INVENTORY SOURCE KEY
001600         10  SLG-CREATED               PIC 9(05).
001700 *                                DEVICES CREATED
001800         10  SLG-UPDATED               PIC 9(05).
001900 *                                DEVICES UPDATED
002000         10  SLG-DEACTIVATED           PIC 9(05).
002100 *                                DEVICES DEACTIVATED
002200         10  SLG-ERRORS                PIC 9(05).
002300 *                                FEED RECORDS IN ERROR
002400         10  SLG-STATUS                PIC X(08).
002500 *                                SUCCESS / PARTIAL / FAILED
002600         10  SLG-DURATION-SECS         PIC 9(05).
002700 *                                ELAPSED RUN TIME, SECONDS
002800         10  FILLER                    PIC X(14).
