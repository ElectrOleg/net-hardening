000100 * HCSSCN.cpybk
000200 *----------------------------------------------------------------*
000300 * SCAN RECORD - ONE SCAN RUN'S CONTROL TOTALS
000400 * FILE SCANREC, LINE SEQUENTIAL
000500 *----------------------------------------------------------------*
000600 * HISTORY OF MODIFICATION:
000700 *----------------------------------------------------------------*
000800 * HCS001  09/02/2022  RKOH    - INITIAL LAYOUT
000900 * HCS021  03/03/2025  RKOH    - ADD SCN-FINISH-DATE, REQUIRED BY
001000 *                      THE RETENTION BATCH (HCSRETN) TO ORDER
001100 *                      SCANS FOR PURGE (NET-3402)
001200 *----------------------------------------------------------------*
001300     05  SCN-RECORD                  PIC X(90).
001400     05  SCN-RECORD-D  REDEFINES SCN-RECORD.
001500         10  SCN-ID                    PIC X(08).
001600 *                                SCAN KEY
001700         10  SCN-STATUS                PIC X(10).
001800 *                                COMPLETED / FAILED
001900             88  SCN-IS-COMPLETED          VALUE "COMPLETED ".
002000             88  SCN-IS-FAILED             VALUE "FAILED    ".
002100         10  SCN-FINISH-DATE           PIC 9(08).
002200 *                                RUN-DATE THE SCAN COMPLETED, YYYYMMDD
002300         10  SCN-TOTAL-DEVICES         PIC 9(05).
002400 *                                DEVICES SCANNED
002500         10  SCN-TOTAL-RULES           PIC 9(05).
002600 *                                ACTIVE RULES CONSIDERED
002700         10  SCN-PASSED                PIC 9(07).
002800 *                                PASS COUNT
002900         10  SCN-FAILED                PIC 9(07).
003000 *                                FAIL COUNT
003100         10  SCN-ERRORS                PIC 9(07).
003200 *                                ERROR COUNT
003300         10  SCN-SCORE                 PIC 9(03)V9.
003400 *                                COMPLIANCE SCORE, PERCENT, 1 DECIMAL
003500         10  FILLER                    PIC X(29).
