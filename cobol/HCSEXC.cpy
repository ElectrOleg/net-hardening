000100 * HCSEXC.cpybk
000200 *----------------------------------------------------------------*
000300 * EXCEPTION (WAIVER) RECORD - SUPPRESSES ONE RULE ON ONE DEVICE,
000400 * OR ON ALL DEVICES, UNTIL AN EXPIRY DATE
000500 * FILE EXCEPTS, LINE SEQUENTIAL, FIXED COLUMNS
000600 *----------------------------------------------------------------*
000700 * HISTORY OF MODIFICATION:
000800 *----------------------------------------------------------------*
000900 * HCS001  09/02/2022  RKOH    - INITIAL LAYOUT
001000 * HCS013  30/06/2023  TMPNGW  - EXC-EXPIRY-DATE 0 = NEVER EXPIRES
001100 *                      (AUDIT FINDING AUD-0871)
001200 *----------------------------------------------------------------*
001300     05  EXC-RECORD                  PIC X(130).
001400     05  EXC-RECORD-D  REDEFINES EXC-RECORD.
001500         10  EXC-DEVICE-ID             PIC X(30).
001600 *                                HOSTNAME, OR SPACE = ALL DEVICES
001700         10  EXC-RULE-ID               PIC X(08).
001800 *                                RULE KEY
001900         10  EXC-REASON                PIC X(40).
002000 *                                JUSTIFICATION
002100         10  EXC-APPROVED-BY           PIC X(20).
002200 *                                APPROVER
002300         10  EXC-EXPIRY-DATE           PIC 9(08).
002400 *                                YYYYMMDD, 0 = NEVER EXPIRES
002500         10  EXC-ACTIVE-FLAG           PIC X(01).
002600             88  EXC-IS-ACTIVE             VALUE "Y".
002700             88  EXC-IS-INACTIVE           VALUE "N".
002800         10  FILLER                    PIC X(23).
