000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. HCSSCAN.
000300 AUTHOR. R KOH.
000400 INSTALLATION. NETWORK COMPLIANCE UNIT.
000500 DATE-WRITTEN. 09 FEB 1992.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED.
000800*----------------------------------------------------------------*
000900* HCSSCAN - COMPLIANCE SCAN DRIVER - THE NIGHTLY MAIN LINE OF
001000* THE HARDENING COMPLIANCE SUITE.  LOADS THE RULE/POLICY/
001100* EXCEPTION/VENDOR-MAPPING TABLES, THEN READS THE CONFIGS FILE
001200* DEVICE BY DEVICE (EACH DEVICE INTRODUCED BY A "*DEVICE name"
001300* HEADER LINE), RUNS EVERY ACTIVE RULE AGAINST THAT DEVICE'S
001400* CONFIG TEXT, WRITES ONE RESULT RECORD PER EVALUATION AND ONE
001500* SCAN RECORD FOR THE WHOLE RUN, AND CALLS HCSRAGG TO LAY DOWN
001600* THE SUMMARY REPORT AND THE EXTRACT FILES.
001700*----------------------------------------------------------------*
001800* HISTORY OF MODIFICATION:
001900*----------------------------------------------------------------*
002000* HCS001  09/02/1992  RKOH    - INITIAL DRIVER - SIMPLE CHECKS
002100*                      ONLY, ONE DEVICE PER RUN
002200* HCS004  14/02/1993  RKOH    - MULTI-DEVICE CONFIGS FILE, ADD
002300*                      BLOCK/VERSION LOGIC TYPES (CALLS HCSVSIM,
002400*                      HCSVBLK)
002500* HCS008  21/09/1994  RKOH    - ADD SECTION AND TABLE LOGIC TYPES
002600*                      (CALLS HCSVSEC, HCSVTBL), "=== name ==="
002700*                      SECTION HEADER PARSING ADDED TO B200
002800* HCS011  02/02/1995  TMPNGW  - ADD RULE APPLICABILITY FILTER AND
002900*                      POLICY SCOPE FILTER (NET-2281)
003000* HCS013  30/06/1996  TMPNGW  - HONOUR EXCEPTION/WAIVER TABLE -
003100*                      WAIVED EVALUATIONS WRITE A SKIPPED RESULT
003200*                      AND DO NOT COUNT TOWARD THE SCORE
003300* HCS015  18/11/1998  RKOH    - Y2K REVIEW - WK-C-RUN-DATE AND
003400*                      ALL DATE FIELDS ALREADY CCYYMMDD, NO
003500*                      CHANGES REQUIRED
003600* HCS017  11/07/2000  RKOH    - VENDOR CODE AUTO-DETECTION WHEN
003700*                      THE DEVICE MASTER HAS NO VENDOR CODE ON
003800*                      FILE (NET-2690)
003900* HCS021  03/03/2025  RKOH    - WRITE SCN-FINISH-DATE FOR THE
004000*                      RETENTION BATCH TO ORDER ON (NET-3402)
004050* HCS023  22/07/2025  TMPNGW  - POLICY SCOPE AND RULE APPLICABILITY
004060*                      FIELD TESTS WERE CASE SENSITIVE - FOLD BOTH
004070*                      SIDES TO UPPER CASE BEFORE THE 'X' EXACT
004080*                      TEST AND THE CONTAINS SCAN (NET-3458)
004090* HCS033  29/07/2025  TMPNGW  - D000 ROUNDED THE SCORE TO 4
004095*                      DECIMALS THEN MOVED IT INTO THE 1-DECIMAL
004096*                      SCN-SCORE, WHICH TRUNCATES INSTEAD OF
004097*                      RE-ROUNDING - COMPUTE ROUNDED NOW GOES
004098*                      STRAIGHT INTO WS-SCORE-FINAL AT 1 DECIMAL
004099*                      (NET-3458)
004100*----------------------------------------------------------------*
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-AS400.
004500 OBJECT-COMPUTER. IBM-AS400.
004600 SPECIAL-NAMES.
004700     UPSI-0 IS UPSI-SWITCH-0
004800         ON STATUS IS U0-ON
004900         OFF STATUS IS U0-OFF.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT DEVICES-FILE  ASSIGN TO DEVICES
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS WK-C-FILE-STATUS.
005500     SELECT RULES-FILE    ASSIGN TO RULES
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS WK-C-FILE-STATUS.
005800     SELECT POLICIES-FILE ASSIGN TO POLICIES
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS WK-C-FILE-STATUS.
006100     SELECT EXCEPTS-FILE  ASSIGN TO EXCEPTS
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS WK-C-FILE-STATUS.
006400     SELECT VENDMAP-FILE  ASSIGN TO VENDMAP
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS WK-C-FILE-STATUS.
006700     SELECT CONFIGS-FILE  ASSIGN TO CONFIGS
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS WK-C-FILE-STATUS.
007000     SELECT RESULTS-FILE  ASSIGN TO RESULTS
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS WK-C-FILE-STATUS.
007300     SELECT SCANREC-FILE  ASSIGN TO SCANREC
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS WK-C-FILE-STATUS.
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  DEVICES-FILE.
007900 01  WK-C-DEVICES.
008000     COPY HCSDEV.
008100 FD  RULES-FILE.
008200 01  WK-C-RULES.
008300     COPY HCSRUL.
008400 FD  POLICIES-FILE.
008500 01  WK-C-POLICIES.
008600     COPY HCSPOL.
008700 FD  EXCEPTS-FILE.
008800 01  WK-C-EXCEPTS.
008900     COPY HCSEXC.
009000 FD  VENDMAP-FILE.
009100 01  WK-C-VENDMAP.
009200     COPY HCSVMP.
009300 FD  CONFIGS-FILE.
009400 01  WK-C-CONFIGS              PIC X(80).
009500 FD  RESULTS-FILE.
009600 01  WK-C-RESULTS.
009700     COPY HCSRES.
009800 FD  SCANREC-FILE.
009900 01  WK-C-SCANREC.
010000     COPY HCSSCN.
010100 WORKING-STORAGE SECTION.
010200 01  FILLER                      PIC X(24)
010300                                 VALUE "** PROGRAM HCSSCAN **".
010400 01  WK-C-COMMON.
010500     COPY HCSCOM.
010600 01  WK-CFG-TABLE.
010700     COPY HCSCFG.
010800*----------------------------------------------------------------*
010900* IN-MEMORY CATALOGUE TABLES - LOADED ONCE, HELD FOR THE RUN
011000*----------------------------------------------------------------*
011100 01  WS-RULE-TABLE.
011200     05  WS-RULE-COUNT               PIC 9(04) COMP VALUE ZERO.
011300     05  WS-RULE-ENTRY OCCURS 500 TIMES INDEXED BY WS-RULE-IDX.
011400         10  WS-RULE-DATA            PIC X(650).
011500     05  FILLER REDEFINES WS-RULE-ENTRY.
011600         10  WS-RULE-ENTRY-R OCCURS 500 TIMES PIC X(650).
011650 01  WS-DEVICE-TABLE.
011660     05  WS-DEVICE-COUNT             PIC 9(04) COMP VALUE ZERO.
011670     05  WS-DEVICE-ENTRY OCCURS 2000 TIMES INDEXED BY WS-DEVICE-IDX.
011680         10  WS-DEVICE-DATA          PIC X(200).
011685     05  FILLER REDEFINES WS-DEVICE-ENTRY.
011690         10  WS-DEVICE-ENTRY-R OCCURS 2000 TIMES PIC X(200).
011700 01  WS-POLICY-TABLE.
011800     05  WS-POLICY-COUNT             PIC 9(03) COMP VALUE ZERO.
011900     05  WS-POLICY-ENTRY OCCURS 100 TIMES INDEXED BY WS-POLICY-IDX.
011950         10  WS-POLICY-DATA          PIC X(120).
011960     05  FILLER REDEFINES WS-POLICY-ENTRY.
011970         10  WS-POLICY-ENTRY-R OCCURS 100 TIMES PIC X(120).
012100 01  WS-EXCEPT-TABLE.
012200     05  WS-EXCEPT-COUNT             PIC 9(04) COMP VALUE ZERO.
012300     05  WS-EXCEPT-ENTRY OCCURS 500 TIMES INDEXED BY WS-EXCEPT-IDX.
012400         10  WS-EXCEPT-DATA          PIC X(130).
012500 01  WS-VENDMAP-TABLE.
012600     05  WS-VENDMAP-COUNT            PIC 9(03) COMP VALUE ZERO.
012700     05  WS-VENDMAP-ENTRY OCCURS 100 TIMES INDEXED BY WS-VENDMAP-IDX.
012800         10  WS-VENDMAP-DATA         PIC X(90).
012900*----------------------------------------------------------------*
013000* COPYBOOK OVERLAYS SO TABLE ENTRIES CAN BE ADDRESSED WITH THE
013100* SAME FIELD NAMES AS THE FD RECORDS (ONE WORKING ROW PER FILE,
013200* MOVED IN/OUT OF THE OCCURS TABLE ABOVE)
013300*----------------------------------------------------------------*
013400 01  WS-RULE-ROW.
013500     COPY HCSRUL REPLACING RUL-RECORD BY WS-RUL-RECORD
013600                           RUL-RECORD-D BY WS-RUL-RECORD-D.
013700 01  WS-POLICY-ROW.
013800     COPY HCSPOL REPLACING POL-RECORD BY WS-POL-RECORD
013900                           POL-RECORD-D BY WS-POL-RECORD-D.
014000 01  WS-EXCEPT-ROW.
014100     COPY HCSEXC REPLACING EXC-RECORD BY WS-EXC-RECORD
014200                           EXC-RECORD-D BY WS-EXC-RECORD-D.
014300 01  WS-VENDMAP-ROW.
014400     COPY HCSVMP REPLACING VMP-RECORD BY WS-VMP-RECORD
014500                           VMP-RECORD-D BY WS-VMP-RECORD-D.
014600 01  WS-DEVICE-ROW.
014700     COPY HCSDEV REPLACING DEV-RECORD BY WS-DEV-RECORD
014800                           DEV-RECORD-D BY WS-DEV-RECORD-D.
014900*----------------------------------------------------------------*
015000* END-OF-FILE SWITCHES, ONE PER INPUT FILE
015100*----------------------------------------------------------------*
015200 01  WS-EOF-AREA.
015300     05  WS-EOF-DEVICES-SW          PIC X(01) VALUE "N".
015400         88  WS-EOF-DEVICES             VALUE "Y".
015500     05  WS-EOF-RULES-SW            PIC X(01) VALUE "N".
015600         88  WS-EOF-RULES               VALUE "Y".
015700     05  WS-EOF-POLICIES-SW         PIC X(01) VALUE "N".
015800         88  WS-EOF-POLICIES            VALUE "Y".
015900     05  WS-EOF-EXCEPTS-SW          PIC X(01) VALUE "N".
016000         88  WS-EOF-EXCEPTS             VALUE "Y".
016100     05  WS-EOF-VENDMAP-SW          PIC X(01) VALUE "N".
016200         88  WS-EOF-VENDMAP             VALUE "Y".
016300     05  WS-EOF-CONFIGS-SW          PIC X(01) VALUE "N".
016400         88  WS-EOF-CONFIGS             VALUE "Y".
016500     05  WS-DEVICE-PENDING-SW       PIC X(01) VALUE "N".
016600         88  WS-DEVICE-PENDING          VALUE "Y".
016700*----------------------------------------------------------------*
016800* CURRENT-DEVICE WORK AREA
016900*----------------------------------------------------------------*
017000 01  WS-DEVICE-AREA.
017100     05  WS-CURR-HOSTNAME            PIC X(30) VALUE SPACE.
017200     05  WS-CURR-LINE                PIC X(80).
017300     05  WS-DEVICE-MASTER-FOUND-SW   PIC X(01) VALUE "N".
017400         88  WS-DEVICE-MASTER-FOUND     VALUE "Y".
017500     05  WS-CURR-VENDOR-CODE         PIC X(20) VALUE SPACE.
017600     05  WS-CURR-SECTION            PIC X(30) VALUE SPACE.
017700     05  WS-CURR-LEVEL-IND          PIC X(01) VALUE "P".
017800*----------------------------------------------------------------*
017900* RUN COUNTERS AND SCAN-HEADER FIELDS
018000*----------------------------------------------------------------*
018100 01  WS-RUN-AREA.
018200     05  WS-SCAN-ID                  PIC X(08) VALUE SPACE.
018300     05  WS-TOTAL-DEVICES            PIC 9(05) COMP VALUE ZERO.
018400     05  WS-TOTAL-RULES              PIC 9(05) COMP VALUE ZERO.
018500     05  WS-TOTAL-PASSED             PIC 9(07) COMP VALUE ZERO.
018600     05  WS-TOTAL-FAILED             PIC 9(07) COMP VALUE ZERO.
018700     05  WS-TOTAL-ERRORS             PIC 9(07) COMP VALUE ZERO.
018800     05  WS-SCORE-DENOM              PIC 9(08) COMP VALUE ZERO.
019000     05  WS-SCORE-FINAL              PIC 9(03)V9 VALUE ZERO.
019100     05  WS-RI                       PIC 9(04) COMP.
019200     05  WS-PI                       PIC 9(03) COMP.
019300     05  WS-EI                       PIC 9(03) COMP.
019400     05  WS-SKIP-SW                  PIC X(01) VALUE "N".
019500         88  WS-SKIP-EVAL                VALUE "Y".
019600     05  WS-SKIPPED-BY-WAIVER-SW     PIC X(01) VALUE "N".
019700         88  WS-SKIPPED-BY-WAIVER        VALUE "Y".
019800     05  WS-FOUND-SW                 PIC X(01) VALUE "N".
019900         88  WS-FOUND                    VALUE "Y".
019902     05  WS-APPL-FIELD               PIC X(20).
019904     05  WS-APPL-MATCH               PIC X(01).
019906     05  WS-APPL-VALUE               PIC X(30).
019910     05  WS-VMP-PATTERN-WK           PIC X(40).
019911     05  WS-CURR-LINE-UC             PIC X(80).
019912     05  WS-APPL-VALUE-UC            PIC X(30).
019920     05  WS-VMP-PATLEN               PIC 9(03) COMP.
019930     05  WS-VMP-MAXPOS               PIC 9(03) COMP.
019940     05  WS-VMP-POS                  PIC 9(03) COMP.
019950     05  WS-DONE-SW                  PIC X(01) VALUE "N".
019960         88  WS-DONE                     VALUE "Y".
019970*----------------------------------------------------------------*
019980* LINKAGE AREAS PASSED TO THE FOUR CALLED CHECKER ROUTINES - ONE
019990* AREA PER CHECKER KIND, REBUILT FROM THE CURRENT RULE ROW BY THE
019991* C200 SERIES BELOW BEFORE EACH CALL
019992*----------------------------------------------------------------*
019993 01  WS-L-SIM.
019994     COPY HCSLSIM.
019995 01  WS-L-BLK.
019996     COPY HCSLBLK.
019997 01  WS-L-SEC.
019998     COPY HCSLSEC.
019999 01  WS-L-TBL.
020000     COPY HCSLTBL.
020100 PROCEDURE DIVISION.
020200*----------------------------------------------------------------*
020300 MAIN-MODULE.
020400     PERFORM A000-INITIAL-PROCESSING THRU A099-INITIAL-PROCESSING-EX.
020500     PERFORM B000-PROCESS-DEVICES THRU B099-PROCESS-DEVICES-EX
020600         UNTIL WS-EOF-CONFIGS.
020700     PERFORM Z000-END-PROGRAM-ROUTINE THRU Z999-END-PROGRAM-ROUTINE-EX.
020800     GOBACK.
020900*----------------------------------------------------------------*
021000 A000-INITIAL-PROCESSING.
021100     ACCEPT WK-C-RUN-DATE FROM DATE YYYYMMDD.
021200     MOVE WK-C-RUN-DATE-CCYY TO WS-SCAN-ID(1:4).
021300     MOVE WK-C-RUN-DATE-MM TO WS-SCAN-ID(5:2).
021400     MOVE WK-C-RUN-DATE-DD TO WS-SCAN-ID(7:2).
021500     OPEN INPUT RULES-FILE POLICIES-FILE EXCEPTS-FILE
021600               VENDMAP-FILE DEVICES-FILE CONFIGS-FILE.
021700     OPEN OUTPUT RESULTS-FILE SCANREC-FILE.
021800     PERFORM A100-LOAD-RULES THRU A199-LOAD-RULES-EX.
021900     PERFORM A200-LOAD-POLICIES THRU A299-LOAD-POLICIES-EX.
022000     PERFORM A300-LOAD-EXCEPTS THRU A399-LOAD-EXCEPTS-EX.
022100     PERFORM A400-LOAD-VENDMAP THRU A499-LOAD-VENDMAP-EX.
022150     PERFORM A450-LOAD-DEVICES THRU A459-LOAD-DEVICES-EX.
022200     PERFORM A500-READ-CONFIG-LINE THRU A599-READ-CONFIG-LINE-EX.
022300 A099-INITIAL-PROCESSING-EX.
022400     EXIT.
022500 A100-LOAD-RULES.
022600     PERFORM A110-READ-ONE-RULE THRU A119-READ-ONE-RULE-EX
022700         UNTIL WS-EOF-RULES.
022800 A199-LOAD-RULES-EX.
022900     EXIT.
023000 A110-READ-ONE-RULE.
023100     READ RULES-FILE
023200         AT END SET WS-EOF-RULES-SW TO "Y"
023300         NOT AT END
023400             IF RUL-IS-ACTIVE AND WS-RULE-COUNT < 500
023500                 ADD 1 TO WS-RULE-COUNT
023600                 MOVE RUL-RECORD TO WS-RULE-ENTRY(WS-RULE-COUNT)
023700             END-IF
023800     END-READ.
023900 A119-READ-ONE-RULE-EX.
024000     EXIT.
024100 A200-LOAD-POLICIES.
024200     PERFORM A210-READ-ONE-POLICY THRU A219-READ-ONE-POLICY-EX
024300         UNTIL WS-EOF-POLICIES.
024400 A299-LOAD-POLICIES-EX.
024500     EXIT.
024600 A210-READ-ONE-POLICY.
024700     READ POLICIES-FILE
024800         AT END SET WS-EOF-POLICIES-SW TO "Y"
024900         NOT AT END
025000             IF WS-POLICY-COUNT < 100
025100                 ADD 1 TO WS-POLICY-COUNT
025200                 MOVE POL-RECORD TO WS-POLICY-ENTRY(WS-POLICY-COUNT)
025300             END-IF
025400     END-READ.
025500 A219-READ-ONE-POLICY-EX.
025600     EXIT.
025700 A300-LOAD-EXCEPTS.
025800     PERFORM A310-READ-ONE-EXCEPT THRU A319-READ-ONE-EXCEPT-EX
025900         UNTIL WS-EOF-EXCEPTS.
026000 A399-LOAD-EXCEPTS-EX.
026100     EXIT.
026200 A310-READ-ONE-EXCEPT.
026300     READ EXCEPTS-FILE
026400         AT END SET WS-EOF-EXCEPTS-SW TO "Y"
026500         NOT AT END
026600             IF EXC-IS-ACTIVE AND WS-EXCEPT-COUNT < 500
026700                 ADD 1 TO WS-EXCEPT-COUNT
026800                 MOVE EXC-RECORD TO WS-EXCEPT-ENTRY(WS-EXCEPT-COUNT)
026900             END-IF
027000     END-READ.
027100 A319-READ-ONE-EXCEPT-EX.
027200     EXIT.
027300 A400-LOAD-VENDMAP.
027400     PERFORM A410-READ-ONE-VENDMAP THRU A419-READ-ONE-VENDMAP-EX
027500         UNTIL WS-EOF-VENDMAP.
027600     PERFORM A420-SORT-VENDMAP THRU A429-SORT-VENDMAP-EX.
027700 A499-LOAD-VENDMAP-EX.
027800     EXIT.
027900 A410-READ-ONE-VENDMAP.
028000     READ VENDMAP-FILE
028100         AT END SET WS-EOF-VENDMAP-SW TO "Y"
028200         NOT AT END
028300             IF VMP-IS-ACTIVE AND WS-VENDMAP-COUNT < 100
028400                 ADD 1 TO WS-VENDMAP-COUNT
028500                 MOVE VMP-RECORD TO WS-VENDMAP-ENTRY(WS-VENDMAP-COUNT)
028600             END-IF
028700     END-READ.
028800 A419-READ-ONE-VENDMAP-EX.
028900     EXIT.
029000*----------------------------------------------------------------*
029100* A420 - SIMPLE BUBBLE SORT OF THE VENDOR-MAPPING TABLE INTO
029200* ASCENDING PRIORITY ORDER, SO A410'S FIRST-ACTIVE-MATCH SCAN IN
029300* C300 BELOW TRIES THE LOWEST PRIORITY NUMBER FIRST.
029400*----------------------------------------------------------------*
029500 A420-SORT-VENDMAP.
029600     IF WS-VENDMAP-COUNT < 2
029700         GO TO A429-SORT-VENDMAP-EX
029800     END-IF.
029900     PERFORM A421-SORT-PASS THRU A429-SORT-PASS-EX
030000         VARYING WS-PI FROM 1 BY 1
030100             UNTIL WS-PI >= WS-VENDMAP-COUNT.
030200 A429-SORT-VENDMAP-EX.
030300     EXIT.
030400 A421-SORT-PASS.
030500     PERFORM A422-SORT-STEP THRU A429-SORT-PASS-EX
030600         VARYING WS-EI FROM 1 BY 1
030700             UNTIL WS-EI > WS-VENDMAP-COUNT - WS-PI.
030800 A429-SORT-PASS-EX.
030900     EXIT.
031000 A422-SORT-STEP.
031100     MOVE WS-VENDMAP-ENTRY(WS-EI) TO WS-VMP-RECORD.
031200     IF VMP-PRIORITY OF WS-VMP-RECORD >
031300        VMP-PRIORITY OF WS-VENDMAP-ENTRY(WS-EI + 1)
031400         MOVE WS-VENDMAP-ENTRY(WS-EI + 1) TO WS-VENDMAP-ENTRY(WS-EI)
031500         MOVE WS-VMP-RECORD TO WS-VENDMAP-ENTRY(WS-EI + 1)
031600     END-IF.
031650*----------------------------------------------------------------*
031660* A450 - LOAD THE DEVICE MASTER INTO A TABLE ONCE, SO EACH
031670* DEVICE'S LOOKUP BELOW IS AN IN-MEMORY SCAN RATHER THAN A
031680* RE-READ OF DEVICES-FILE (A FILE READ FORWARD ONLY CANNOT BE
031690* RESTARTED FOR THE NEXT DEVICE WITHOUT A TABLE TO HOLD IT).
031695*----------------------------------------------------------------*
031700 A450-LOAD-DEVICES.
031710     PERFORM A460-READ-ONE-DEVICE THRU A469-READ-ONE-DEVICE-EX
031720         UNTIL WS-EOF-DEVICES.
031730 A459-LOAD-DEVICES-EX.
031740     EXIT.
031750 A460-READ-ONE-DEVICE.
031760     READ DEVICES-FILE
031770         AT END SET WS-EOF-DEVICES-SW TO "Y"
031780         NOT AT END
031790             IF WS-DEVICE-COUNT < 2000
031800                 ADD 1 TO WS-DEVICE-COUNT
031810                 MOVE DEV-RECORD TO WS-DEVICE-ENTRY(WS-DEVICE-COUNT)
031820             END-IF
031830     END-READ.
031840 A469-READ-ONE-DEVICE-EX.
031850     EXIT.
031860*----------------------------------------------------------------*
031870* A500 - READ ONE PHYSICAL CONFIG LINE AHEAD (LOOK-AHEAD READ
031900* SO B200 CAN DECIDE "DEVICE ENDED" WHEN IT SEES THE NEXT
032000* "*DEVICE" HEADER OR EOF)
032100*----------------------------------------------------------------*
032200 A500-READ-CONFIG-LINE.
032300     READ CONFIGS-FILE
032400         AT END
032500             SET WS-EOF-CONFIGS-SW TO "Y"
032600         NOT AT END
032700             MOVE WK-C-CONFIGS TO WS-CURR-LINE
032800             SET WS-DEVICE-PENDING-SW TO "Y"
032900     END-READ.
033000 A599-READ-CONFIG-LINE-EX.
033100     EXIT.
033200*----------------------------------------------------------------*
033300* B000 - PROCESS ONE DEVICE'S WORTH OF CONFIG LINES: LOAD THEM
033400* INTO WK-CFG-TABLE, LOOK UP THE DEVICE MASTER RECORD, RUN
033500* EVERY RULE, THEN ADVANCE THE RUN COUNTERS.
033600*----------------------------------------------------------------*
033700 B000-PROCESS-DEVICES.
033800     PERFORM B200-LOAD-ONE-DEVICE THRU B299-LOAD-ONE-DEVICE-EX.
033900     IF WK-CFG-LINE-COUNT = ZERO
034000         GO TO B099-PROCESS-DEVICES-EX
034100     END-IF.
034200     ADD 1 TO WS-TOTAL-DEVICES.
034300     PERFORM B300-LOOKUP-DEVICE-MASTER THRU B399-LOOKUP-DEVICE-MASTER-EX.
034400     PERFORM B400-DETECT-VENDOR THRU B499-DETECT-VENDOR-EX.
034500     PERFORM C000-EVALUATE-RULES THRU C099-EVALUATE-RULES-EX
034600         VARYING WS-RULE-IDX FROM 1 BY 1
034700             UNTIL WS-RULE-IDX > WS-RULE-COUNT.
034800 B099-PROCESS-DEVICES-EX.
034900     EXIT.
035000*----------------------------------------------------------------*
035100* B200 - THE CONFIG FILE CARRIES A "*DEVICE hostname" HEADER
035200* LINE BEFORE EACH DEVICE'S TEXT AND "=== name ===" SUB-HEADERS
035300* WITHIN IT.  THIS PARAGRAPH CONSUMES THE LOOK-AHEAD LINE (THE
035400* *DEVICE HEADER), THEN READS FORWARD UNTIL THE NEXT *DEVICE
035500* HEADER OR EOF, TAGGING EACH LINE'S SECTION AND PARENT/CHILD
035600* LEVEL INTO WK-CFG-TABLE.
035700*----------------------------------------------------------------*
035800 B200-LOAD-ONE-DEVICE.
035900     MOVE ZERO TO WK-CFG-LINE-COUNT.
036000     MOVE SPACE TO WK-CFG-HOSTNAME.
036100     MOVE "_DEFAULT" TO WS-CURR-SECTION.
036200     IF WS-EOF-CONFIGS AND NOT WS-DEVICE-PENDING
036300         GO TO B299-LOAD-ONE-DEVICE-EX
036400     END-IF.
036500     IF WS-CURR-LINE(1:7) = "*DEVICE"
036600         MOVE WS-CURR-LINE(9:30) TO WK-CFG-HOSTNAME
036700         SET WS-DEVICE-PENDING-SW TO "N"
036800         PERFORM A500-READ-CONFIG-LINE THRU A599-READ-CONFIG-LINE-EX
036900     END-IF.
037000     PERFORM B210-LOAD-LINE THRU B219-LOAD-LINE-EX
037100         UNTIL WS-EOF-CONFIGS
037200            OR WS-CURR-LINE(1:7) = "*DEVICE".
037300 B299-LOAD-ONE-DEVICE-EX.
037400     EXIT.
037500 B210-LOAD-LINE.
037600     PERFORM B220-CLASSIFY-LINE THRU B229-CLASSIFY-LINE-EX.
037700     IF WK-CFG-LINE-COUNT < 2000
037800         ADD 1 TO WK-CFG-LINE-COUNT
037900         SET WK-CFG-IDX TO WK-CFG-LINE-COUNT
038000         MOVE WS-CURR-LINE TO WK-CFG-TEXT(WK-CFG-IDX)
038100         MOVE WS-CURR-SECTION TO WK-CFG-SECTION(WK-CFG-IDX)
038200         MOVE WS-CURR-LEVEL-IND TO WK-CFG-LEVEL-IND(WK-CFG-IDX)
038300     END-IF.
038400     PERFORM A500-READ-CONFIG-LINE THRU A599-READ-CONFIG-LINE-EX.
038500 B219-LOAD-LINE-EX.
038600     EXIT.
038700*----------------------------------------------------------------*
038800* B220 - A LINE IS A SECTION HEADER WHEN ITS TRIMMED TEXT STARTS
038900* AND ENDS WITH "===".  A LINE STARTING IN COLUMN 1 IS A PARENT
039000* (LEVEL "P"); AN INDENTED LINE IS A CHILD (LEVEL "C").  EVERY
039100* LINE (INCLUDING THE HEADER ITSELF) CARRIES THE SECTION NAME IT
039200* FALLS UNDER - TEXT BEFORE THE FIRST HEADER IS "_DEFAULT".
039300*----------------------------------------------------------------*
039400 B220-CLASSIFY-LINE.
039500     SET WS-CURR-LEVEL-IND TO "P".
039600     IF WS-CURR-LINE(1:1) = SPACE
039700         SET WS-CURR-LEVEL-IND TO "C"
039800     END-IF.
039900     IF WS-CURR-LINE(1:4) = "=== "
040000         SET WS-CURR-LEVEL-IND TO "H"
040100         MOVE SPACE TO WS-CURR-SECTION
040200         MOVE WS-CURR-LINE(5:26) TO WS-CURR-SECTION
040300         PERFORM B230-STRIP-TRAILER THRU B239-STRIP-TRAILER-EX
040400     END-IF.
040500 B229-CLASSIFY-LINE-EX.
040600     EXIT.
040700*----------------------------------------------------------------*
040800* B230 - CUT THE TRAILING " ===" OFF THE SECTION NAME JUST
040900* EXTRACTED, WORKING BACKWARD CHARACTER BY CHARACTER.
041000*----------------------------------------------------------------*
041100 B230-STRIP-TRAILER.
041200     SET WS-PI TO 30.
041300     SET WS-FOUND-SW TO "N".
041400     PERFORM B231-FIND-EQUALS THRU B239-FIND-EQUALS-EX
041500         VARYING WS-PI FROM 30 BY -1
041600             UNTIL WS-PI < 1
041700                OR WS-FOUND.
041800     IF WS-FOUND
041900         SUBTRACT 1 FROM WS-PI
042000         MOVE SPACE TO WS-CURR-SECTION(WS-PI: )
042100     END-IF.
042200 B239-STRIP-TRAILER-EX.
042300     EXIT.
042400 B231-FIND-EQUALS.
042500     IF WS-CURR-SECTION(WS-PI: 1) = "="
042600         SET WS-FOUND-SW TO "Y"
042700     END-IF.
042800 B239-FIND-EQUALS-EX.
042900     EXIT.
043000*----------------------------------------------------------------*
043100* B300 - LOOK UP THE DEVICE MASTER RECORD BY HOSTNAME.  A MISSING
043200* MASTER RECORD IS NOT AN ERROR - APPLICABILITY FILTERS ON A
043300* DEVICE FIELD SIMPLY SKIP PERMISSIVELY (SEE C400).
043400*----------------------------------------------------------------*
043500 B300-LOOKUP-DEVICE-MASTER.
043600     SET WS-DEVICE-MASTER-FOUND-SW TO "N".
043700     MOVE SPACE TO WS-DEV-RECORD.
043800     MOVE WK-CFG-HOSTNAME TO WS-CURR-HOSTNAME.
043900     PERFORM B310-SCAN-DEVICE-TABLE THRU B319-SCAN-DEVICE-TABLE-EX
044000         VARYING WS-DEVICE-IDX FROM 1 BY 1
044100             UNTIL WS-DEVICE-IDX > WS-DEVICE-COUNT
044150                OR WS-DEVICE-MASTER-FOUND.
044200 B399-LOOKUP-DEVICE-MASTER-EX.
044300     EXIT.
044400 B310-SCAN-DEVICE-TABLE.
044500     MOVE WS-DEVICE-ENTRY(WS-DEVICE-IDX) TO WS-DEV-RECORD.
044600     IF DEV-HOSTNAME OF WS-DEV-RECORD = WS-CURR-HOSTNAME
044700         SET WS-DEVICE-MASTER-FOUND-SW TO "Y"
044800     ELSE
044900         MOVE SPACE TO WS-DEV-RECORD
045000     END-IF.
045300 B319-SCAN-DEVICE-TABLE-EX.
045400     EXIT.
045500*----------------------------------------------------------------*
045600* B400 - THE DEVICE MASTER'S OWN VENDOR CODE WINS WHEN PRESENT;
045700* OTHERWISE TRY EACH VENDOR-MAPPING PATTERN IN PRIORITY ORDER
045800* AND TAKE THE FIRST ONE FOUND ANYWHERE IN THE CONFIG.
045900*----------------------------------------------------------------*
046000 B400-DETECT-VENDOR.
046100     MOVE SPACE TO WS-CURR-VENDOR-CODE.
046200     IF WS-DEVICE-MASTER-FOUND AND DEV-VENDOR-CODE OF WS-DEV-RECORD
046300                                    NOT = SPACE
046400         MOVE DEV-VENDOR-CODE OF WS-DEV-RECORD TO WS-CURR-VENDOR-CODE
046500         GO TO B499-DETECT-VENDOR-EX
046600     END-IF.
046700     SET WS-FOUND-SW TO "N".
046800     PERFORM B410-TRY-ONE-MAPPING THRU B419-TRY-ONE-MAPPING-EX
046900         VARYING WS-VENDMAP-IDX FROM 1 BY 1
047000             UNTIL WS-VENDMAP-IDX > WS-VENDMAP-COUNT
047100                OR WS-FOUND.
047200 B499-DETECT-VENDOR-EX.
047300     EXIT.
047400 B410-TRY-ONE-MAPPING.
047500     MOVE WS-VENDMAP-ENTRY(WS-VENDMAP-IDX) TO WS-VMP-RECORD.
047600     PERFORM B420-CONFIG-CONTAINS THRU B429-CONFIG-CONTAINS-EX
047700         VARYING WK-CFG-IDX FROM 1 BY 1
047800             UNTIL WK-CFG-IDX > WK-CFG-LINE-COUNT
047900                OR WS-FOUND.
048000     IF WS-FOUND
048100         MOVE VMP-VENDOR-CODE OF WS-VMP-RECORD TO WS-CURR-VENDOR-CODE
048200     END-IF.
048300 B419-TRY-ONE-MAPPING-EX.
048400     EXIT.
048500 B420-CONFIG-CONTAINS.
048600     MOVE WK-CFG-TEXT(WK-CFG-IDX) TO WS-CURR-LINE.
048700     MOVE VMP-PATTERN OF WS-VMP-RECORD TO WS-VMP-PATTERN-WK.
048800     SET WS-VMP-PATLEN TO 40.
048900     SET WS-DONE-SW TO "N".
049000     PERFORM B430-TRIM-PATTERN THRU B439-TRIM-PATTERN-EX
049100         UNTIL WS-DONE.
049200     IF WS-VMP-PATLEN = ZERO
049300         GO TO B429-CONFIG-CONTAINS-EX
049400     END-IF.
049500     SET WS-VMP-MAXPOS TO 80.
049600     SUBTRACT WS-VMP-PATLEN FROM WS-VMP-MAXPOS.
049700     ADD 1 TO WS-VMP-MAXPOS.
049800     IF WS-VMP-MAXPOS < 1
049900         GO TO B429-CONFIG-CONTAINS-EX
050000     END-IF.
050100     PERFORM B440-TEST-ONE-POS THRU B449-TEST-ONE-POS-EX
050200         VARYING WS-VMP-POS FROM 1 BY 1
050300             UNTIL WS-VMP-POS > WS-VMP-MAXPOS
050400                OR WS-FOUND.
050500 B429-CONFIG-CONTAINS-EX.
050600     EXIT.
050700 B430-TRIM-PATTERN.
050800     IF WS-VMP-PATLEN = ZERO
050900         SET WS-DONE-SW TO "Y"
051000         GO TO B439-TRIM-PATTERN-EX
051100     END-IF.
051200     IF WS-VMP-PATTERN-WK(WS-VMP-PATLEN: 1) NOT = SPACE
051300         SET WS-DONE-SW TO "Y"
051400     ELSE
051500         SUBTRACT 1 FROM WS-VMP-PATLEN
051600     END-IF.
051700 B439-TRIM-PATTERN-EX.
051800     EXIT.
051900 B440-TEST-ONE-POS.
052000     IF WS-CURR-LINE(WS-VMP-POS: WS-VMP-PATLEN) =
052100        WS-VMP-PATTERN-WK(1: WS-VMP-PATLEN)
052200         SET WS-FOUND-SW TO "Y"
052300     END-IF.
052400 B449-TEST-ONE-POS-EX.
052500     EXIT.
052600*----------------------------------------------------------------*
052700* C000 - EVALUATE ONE RULE (WS-RULE-IDX) AGAINST THE CURRENT
052800* DEVICE.  POLICY-SCOPE AND RULE-APPLICABILITY FILTERS SKIP THE
052900* EVALUATION OUTRIGHT (NOT WRITTEN AT ALL); AN ACTIVE WAIVER
053000* WRITES A SKIPPED RESULT.  OTHERWISE DISPATCH TO THE CHECKER
053100* NAMED BY RUL-LOGIC-TYPE AND WRITE ITS RESULT.
053200*----------------------------------------------------------------*
053300 C000-EVALUATE-RULES.
053400     MOVE WS-RULE-ENTRY(WS-RULE-IDX) TO WS-RUL-RECORD.
053500     SET WS-SKIP-SW TO "N".
053600     IF RUL-VENDOR-CODE OF WS-RUL-RECORD NOT = "ANY"
053700        AND RUL-VENDOR-CODE OF WS-RUL-RECORD NOT = WS-CURR-VENDOR-CODE
053800         SET WS-SKIP-SW TO "Y"
053900     END-IF.
054000     IF NOT WS-SKIP-EVAL
054100         PERFORM C100-CHECK-POLICY-SCOPE THRU C199-CHECK-POLICY-SCOPE-EX
054200     END-IF.
054300     IF NOT WS-SKIP-EVAL
054400         PERFORM C400-CHECK-APPLICABILITY THRU C499-CHECK-APPLICABILITY-EX
054500     END-IF.
054600     IF WS-SKIP-EVAL
054700         GO TO C099-EVALUATE-RULES-EX
054800     END-IF.
054900     ADD 1 TO WS-TOTAL-RULES.
055000     SET WS-SKIPPED-BY-WAIVER-SW TO "N".
055100     PERFORM C600-CHECK-WAIVER THRU C699-CHECK-WAIVER-EX.
055200     MOVE SPACE TO WK-C-RESULTS.
055300     MOVE WS-SCAN-ID TO RES-SCAN-ID.
055400     MOVE WS-CURR-HOSTNAME TO RES-DEVICE-ID.
055500     MOVE RUL-ID OF WS-RUL-RECORD TO RES-RULE-ID.
055600     MOVE RUL-POLICY-ID OF WS-RUL-RECORD TO RES-POLICY-ID.
055700     MOVE RUL-SEVERITY OF WS-RUL-RECORD TO RES-SEVERITY.
055800     IF WS-SKIPPED-BY-WAIVER
055900         SET RES-IS-SKIPPED TO TRUE
056000         MOVE "Waived by active exception" TO RES-MESSAGE
056100         GO TO C700-WRITE-RESULT
056200     END-IF.
056300     PERFORM C200-DISPATCH-CHECKER THRU C299-DISPATCH-CHECKER-EX.
056400 C700-WRITE-RESULT.
056500     WRITE WK-C-RESULTS.
056600     IF RES-IS-PASS
056700         ADD 1 TO WS-TOTAL-PASSED
056800     ELSE
056900         IF RES-IS-FAIL
057000             ADD 1 TO WS-TOTAL-FAILED
057100         ELSE
057200             IF RES-IS-ERROR
057300                 ADD 1 TO WS-TOTAL-ERRORS
057400             END-IF
057500         END-IF
057600     END-IF.
057700 C099-EVALUATE-RULES-EX.
057800     EXIT.
057900*----------------------------------------------------------------*
058000* C100 - A POLICY WITH A SCOPE FILTER ONLY APPLIES TO DEVICES
058100* MATCHING THAT FILTER; A DEVICE FAILING THE FILTER SKIPS EVERY
058200* RULE UNDER THAT POLICY.
058300*----------------------------------------------------------------*
058400 C100-CHECK-POLICY-SCOPE.
058500     SET WS-POLICY-IDX TO 1.
058600     SET WS-FOUND-SW TO "N".
058700     PERFORM C110-FIND-POLICY THRU C119-FIND-POLICY-EX
058800         VARYING WS-POLICY-IDX FROM 1 BY 1
058900             UNTIL WS-POLICY-IDX > WS-POLICY-COUNT
059000                OR WS-FOUND.
059100     IF NOT WS-FOUND
059200         GO TO C199-CHECK-POLICY-SCOPE-EX
059300     END-IF.
059400     IF POL-SCOPE-FIELD OF WS-POL-RECORD = SPACE
059500         GO TO C199-CHECK-POLICY-SCOPE-EX
059600     END-IF.
059650     MOVE POL-SCOPE-FIELD OF WS-POL-RECORD TO WS-APPL-FIELD.
059660     MOVE POL-SCOPE-MATCH OF WS-POL-RECORD TO WS-APPL-MATCH.
059670     MOVE POL-SCOPE-VALUE OF WS-POL-RECORD TO WS-APPL-VALUE.
059700     PERFORM E800-TEST-DEVICE-FIELD THRU E899-TEST-DEVICE-FIELD-EX.
060100     IF NOT WS-FOUND
060200         SET WS-SKIP-SW TO "Y"
060300     END-IF.
060400 C199-CHECK-POLICY-SCOPE-EX.
060500     EXIT.
060600 C110-FIND-POLICY.
060700     MOVE WS-POLICY-ENTRY(WS-POLICY-IDX) TO WS-POL-RECORD.
060800     IF POL-ID OF WS-POL-RECORD = RUL-POLICY-ID OF WS-RUL-RECORD
060900         SET WS-FOUND-SW TO "Y"
061000     END-IF.
061100 C119-FIND-POLICY-EX.
061200     EXIT.
061300*----------------------------------------------------------------*
061400* C400 - RULE-LEVEL APPLICABILITY FILTER, SAME SHAPE AS THE
061500* POLICY SCOPE FILTER BUT ON RUL-APPL-FIELD.
061600*----------------------------------------------------------------*
061700 C400-CHECK-APPLICABILITY.
061800     IF RUL-APPL-FIELD OF WS-RUL-RECORD = SPACE
061900         GO TO C499-CHECK-APPLICABILITY-EX
062000     END-IF.
062050     MOVE RUL-APPL-FIELD OF WS-RUL-RECORD TO WS-APPL-FIELD.
062060     MOVE RUL-APPL-MATCH OF WS-RUL-RECORD TO WS-APPL-MATCH.
062070     MOVE RUL-APPL-VALUE OF WS-RUL-RECORD TO WS-APPL-VALUE.
062100     PERFORM E800-TEST-DEVICE-FIELD THRU E899-TEST-DEVICE-FIELD-EX.
062500     IF NOT WS-FOUND
062600         SET WS-SKIP-SW TO "Y"
062700     END-IF.
062800 C499-CHECK-APPLICABILITY-EX.
062900     EXIT.
063000*----------------------------------------------------------------*
063100* C600 - AN ACTIVE, UNEXPIRED WAIVER MATCHING THIS RULE AND
063200* (BLANK OR THIS) DEVICE SKIPS THE EVALUATION WITH A "SKIPPED"
063300* RESULT RATHER THAN SILENTLY OMITTING IT.
063400*----------------------------------------------------------------*
063500 C600-CHECK-WAIVER.
063600     PERFORM C610-TEST-ONE-WAIVER THRU C619-TEST-ONE-WAIVER-EX
063700         VARYING WS-EXCEPT-IDX FROM 1 BY 1
063800             UNTIL WS-EXCEPT-IDX > WS-EXCEPT-COUNT
063900                OR WS-SKIPPED-BY-WAIVER.
064000 C699-CHECK-WAIVER-EX.
064100     EXIT.
064200 C610-TEST-ONE-WAIVER.
064300     MOVE WS-EXCEPT-ENTRY(WS-EXCEPT-IDX) TO WS-EXC-RECORD.
064400     IF EXC-RULE-ID OF WS-EXC-RECORD NOT = RUL-ID OF WS-RUL-RECORD
064500         GO TO C619-TEST-ONE-WAIVER-EX
064600     END-IF.
064700     IF EXC-DEVICE-ID OF WS-EXC-RECORD NOT = SPACE
064800        AND EXC-DEVICE-ID OF WS-EXC-RECORD NOT = WS-CURR-HOSTNAME
064900         GO TO C619-TEST-ONE-WAIVER-EX
065000     END-IF.
065100     IF EXC-EXPIRY-DATE OF WS-EXC-RECORD NOT = ZERO
065200        AND EXC-EXPIRY-DATE OF WS-EXC-RECORD < WK-C-RUN-DATE
065300         GO TO C619-TEST-ONE-WAIVER-EX
065400     END-IF.
065500     SET WS-SKIPPED-BY-WAIVER-SW TO "Y".
065600 C619-TEST-ONE-WAIVER-EX.
065700     EXIT.
065800*----------------------------------------------------------------*
065900* C200 - DISPATCH TO THE CHECKER ROUTINE NAMED BY THE RULE'S
066000* LOGIC TYPE, THEN COPY ITS OUTPUT INTO THE RESULT RECORD.
066100*----------------------------------------------------------------*
066200 C200-DISPATCH-CHECKER.
066300     EVALUATE RUL-LOGIC-TYPE OF WS-RUL-RECORD
066400         WHEN "SIMPLE"
066500             PERFORM C210-BUILD-SIM-LINKAGE THRU C219-BUILD-SIM-LINKAGE-EX
066600             CALL "HCSVSIM" USING WS-L-SIM, WK-CFG-TABLE
066700             MOVE HCSL-SIM-STATUS OF WS-L-SIM TO RES-STATUS
066800             MOVE HCSL-SIM-MESSAGE OF WS-L-SIM TO RES-MESSAGE
066900         WHEN "VERSION"
067000             PERFORM C210-BUILD-SIM-LINKAGE THRU C219-BUILD-SIM-LINKAGE-EX
067100             CALL "HCSVSIM" USING WS-L-SIM, WK-CFG-TABLE
067200             MOVE HCSL-SIM-STATUS OF WS-L-SIM TO RES-STATUS
067300             MOVE HCSL-SIM-MESSAGE OF WS-L-SIM TO RES-MESSAGE
067400         WHEN "BLOCK"
067500             PERFORM C220-BUILD-BLK-LINKAGE THRU C229-BUILD-BLK-LINKAGE-EX
067600             CALL "HCSVBLK" USING WS-L-BLK, WK-CFG-TABLE
067700             MOVE HCSL-BLK-STATUS OF WS-L-BLK TO RES-STATUS
067800             MOVE HCSL-BLK-MESSAGE OF WS-L-BLK TO RES-MESSAGE
067900         WHEN "SECTION"
068000             PERFORM C230-BUILD-SEC-LINKAGE THRU C239-BUILD-SEC-LINKAGE-EX
068100             CALL "HCSVSEC" USING WS-L-SEC, WK-CFG-TABLE
068200             MOVE HCSL-SEC-STATUS OF WS-L-SEC TO RES-STATUS
068300             MOVE HCSL-SEC-MESSAGE OF WS-L-SEC TO RES-MESSAGE
068400         WHEN "TABLE"
068500             PERFORM C240-BUILD-TBL-LINKAGE THRU C249-BUILD-TBL-LINKAGE-EX
068600             CALL "HCSVTBL" USING WS-L-TBL, WK-CFG-TABLE
068700             MOVE HCSL-TBL-STATUS OF WS-L-TBL TO RES-STATUS
068800             MOVE HCSL-TBL-MESSAGE OF WS-L-TBL TO RES-MESSAGE
068900         WHEN OTHER
069000             SET RES-IS-ERROR TO TRUE
069100             MOVE "Unknown rule logic type" TO RES-MESSAGE
069200     END-EVALUATE.
069300 C299-DISPATCH-CHECKER-EX.
069400     EXIT.
069500 C210-BUILD-SIM-LINKAGE.
069600     MOVE RUL-LOGIC-TYPE OF WS-RUL-RECORD TO HCSL-SIM-LOGIC-TYPE.
069700     MOVE RUL-PATTERN OF WS-RUL-RECORD TO HCSL-SIM-PATTERN.
069800     MOVE RUL-MATCH-MODE OF WS-RUL-RECORD TO HCSL-SIM-MATCH-MODE.
069900     MOVE RUL-CASE-FLAG OF WS-RUL-RECORD TO HCSL-SIM-CASE-FLAG.
070000     MOVE RUL-ANCHOR-FLAG OF WS-RUL-RECORD TO HCSL-SIM-ANCHOR-FLAG.
070100     MOVE RUL-VER-OPERATOR OF WS-RUL-RECORD TO HCSL-SIM-VER-OPERATOR.
070200     MOVE RUL-VER-VALUE OF WS-RUL-RECORD TO HCSL-SIM-VER-VALUE.
070300 C219-BUILD-SIM-LINKAGE-EX.
070400     EXIT.
070500 C220-BUILD-BLK-LINKAGE.
070600     MOVE RUL-BLOCK-START OF WS-RUL-RECORD TO HCSL-BLK-BLOCK-START.
070700     MOVE RUL-BLOCK-EXCLUDE OF WS-RUL-RECORD TO HCSL-BLK-BLOCK-EXCLUDE.
070800     MOVE RUL-BLOCK-LOGIC OF WS-RUL-RECORD TO HCSL-BLK-BLOCK-LOGIC.
070900     MOVE RUL-CASE-FLAG OF WS-RUL-RECORD TO HCSL-BLK-CASE-FLAG.
071000     MOVE RUL-CHILD-COUNT OF WS-RUL-RECORD TO HCSL-BLK-CHILD-COUNT.
071100     PERFORM C221-COPY-CHILD THRU C229-COPY-CHILD-EX
071200         VARYING WS-PI FROM 1 BY 1
071300             UNTIL WS-PI > 5.
071400 C229-BUILD-BLK-LINKAGE-EX.
071500     EXIT.
071600 C221-COPY-CHILD.
071700     MOVE RUL-CHILD-PATTERN(WS-PI) OF WS-RUL-RECORD
071800         TO HCSL-BLK-CHILD-PATTERN(WS-PI).
071900     MOVE RUL-CHILD-MODE(WS-PI) OF WS-RUL-RECORD
072000         TO HCSL-BLK-CHILD-MODE(WS-PI).
072100 C229-COPY-CHILD-EX.
072200     EXIT.
072300 C230-BUILD-SEC-LINKAGE.
072400     MOVE RUL-SECTION-NAME OF WS-RUL-RECORD TO HCSL-SEC-SECTION-NAME.
072500     MOVE "ALL" TO HCSL-SEC-COMBINE-OP.
072600     MOVE 1 TO HCSL-SEC-COND-COUNT.
072700     MOVE RUL-PATTERN OF WS-RUL-RECORD TO HCSL-SEC-COND-PATTERN(1).
072800     MOVE RUL-MATCH-MODE OF WS-RUL-RECORD TO HCSL-SEC-COND-MODE(1).
072900     MOVE RUL-CASE-FLAG OF WS-RUL-RECORD TO HCSL-SEC-COND-CASE(1).
073000     MOVE RUL-ANCHOR-FLAG OF WS-RUL-RECORD TO HCSL-SEC-COND-ANCHOR(1).
073100     MOVE RUL-CHILD-COUNT OF WS-RUL-RECORD TO HCSL-SEC-COND-COUNT.
073200     IF HCSL-SEC-COND-COUNT = ZERO
073300         MOVE 1 TO HCSL-SEC-COND-COUNT
073400     ELSE
073500         ADD 1 TO HCSL-SEC-COND-COUNT
073600     END-IF.
073700     PERFORM C231-COPY-COND THRU C239-COPY-COND-EX
073800         VARYING WS-PI FROM 1 BY 1
073900             UNTIL WS-PI > 5.
074000 C239-BUILD-SEC-LINKAGE-EX.
074100     EXIT.
074200 C231-COPY-COND.
074300     MOVE RUL-CHILD-PATTERN(WS-PI) OF WS-RUL-RECORD
074400         TO HCSL-SEC-COND-PATTERN(WS-PI + 1).
074500     MOVE RUL-CHILD-MODE(WS-PI) OF WS-RUL-RECORD
074600         TO HCSL-SEC-COND-MODE(WS-PI + 1).
074700     MOVE RUL-CASE-FLAG OF WS-RUL-RECORD
074800         TO HCSL-SEC-COND-CASE(WS-PI + 1).
074900     MOVE RUL-ANCHOR-FLAG OF WS-RUL-RECORD
075000         TO HCSL-SEC-COND-ANCHOR(WS-PI + 1).
075100 C239-COPY-COND-EX.
075200     EXIT.
075300 C240-BUILD-TBL-LINKAGE.
075400     MOVE RUL-SECTION-NAME OF WS-RUL-RECORD TO HCSL-TBL-SECTION-NAME.
075500     MOVE RUL-PATTERN OF WS-RUL-RECORD TO HCSL-TBL-ROW-FILTER.
075600     MOVE RUL-BLOCK-START OF WS-RUL-RECORD TO HCSL-TBL-MIN-MAX.
075700     MOVE RUL-CHILD-COUNT OF WS-RUL-RECORD TO HCSL-TBL-CHECK-COUNT.
075800     PERFORM C241-COPY-CHECK THRU C249-COPY-CHECK-EX
075900         VARYING WS-PI FROM 1 BY 1
076000             UNTIL WS-PI > 5.
076100 C249-BUILD-TBL-LINKAGE-EX.
076200     EXIT.
076300 C241-COPY-CHECK.
076400     MOVE RUL-CHILD-PATTERN(WS-PI) OF WS-RUL-RECORD
076500         TO HCSL-TBL-CHECK-SPEC(WS-PI).
076600     MOVE RUL-CHILD-MODE(WS-PI) OF WS-RUL-RECORD
076700         TO HCSL-TBL-CHECK-MODE(WS-PI).
076800 C249-COPY-CHECK-EX.
076900     EXIT.
077000*----------------------------------------------------------------*
077100* E800 - APPLICABILITY/SCOPE FILTER TEST AGAINST ONE NAMED
077200* DEVICE-MASTER FIELD ("HOSTNAME"/"IP-ADDRESS"/"VENDOR-CODE"/
077300* "LOCATION"/"OS-VERSION"/"HARDWARE").  A MISSING MASTER RECORD
077400* OR BLANK FIELD SKIPS PERMISSIVELY - WS-FOUND IS SET "Y" SO THE
077500* CALLER TREATS THE CONDITION AS SATISFIED.
077600*----------------------------------------------------------------*
077700 E800-TEST-DEVICE-FIELD.
077800     SET WS-FOUND-SW TO "Y".
077900     IF NOT WS-DEVICE-MASTER-FOUND
078000         GO TO E899-TEST-DEVICE-FIELD-EX
078100     END-IF.
078200     MOVE SPACE TO WS-CURR-LINE.
078300     EVALUATE WS-APPL-FIELD
078400         WHEN "HOSTNAME"
078500             MOVE DEV-HOSTNAME OF WS-DEV-RECORD TO WS-CURR-LINE(1:30)
078600         WHEN "IP-ADDRESS"
078700             MOVE DEV-IP-ADDRESS OF WS-DEV-RECORD TO WS-CURR-LINE(1:15)
078800         WHEN "VENDOR-CODE"
078900             MOVE DEV-VENDOR-CODE OF WS-DEV-RECORD TO WS-CURR-LINE(1:20)
079000         WHEN "LOCATION"
079100             MOVE DEV-LOCATION OF WS-DEV-RECORD TO WS-CURR-LINE(1:20)
079200         WHEN "OS-VERSION"
079300             MOVE DEV-OS-VERSION OF WS-DEV-RECORD TO WS-CURR-LINE(1:15)
079400         WHEN "HARDWARE"
079500             MOVE DEV-HARDWARE OF WS-DEV-RECORD TO WS-CURR-LINE(1:20)
079600         WHEN OTHER
079700             GO TO E899-TEST-DEVICE-FIELD-EX
079800     END-EVALUATE.
079900     IF WS-CURR-LINE = SPACE
080000         GO TO E899-TEST-DEVICE-FIELD-EX
080100     END-IF.
080200     IF WS-APPL-VALUE = SPACE
080300         GO TO E899-TEST-DEVICE-FIELD-EX
080400     END-IF.
080500     IF WS-APPL-MATCH = "X"
080510         SET WS-FOUND-SW TO "N"
080520         MOVE WS-CURR-LINE TO WS-CURR-LINE-UC
080530         MOVE WS-APPL-VALUE TO WS-APPL-VALUE-UC
080540         INSPECT WS-CURR-LINE-UC CONVERTING
080550             "abcdefghijklmnopqrstuvwxyz" TO
080560             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
080570         INSPECT WS-APPL-VALUE-UC CONVERTING
080580             "abcdefghijklmnopqrstuvwxyz" TO
080590             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
080700         IF WS-CURR-LINE-UC(1:20) = WS-APPL-VALUE-UC
080800             SET WS-FOUND-SW TO "Y"
080900         END-IF
081000     ELSE
081100         PERFORM E810-CONTAINS THRU E819-CONTAINS-EX
081200     END-IF.
081300 E899-TEST-DEVICE-FIELD-EX.
081400     EXIT.
081500 E810-CONTAINS.
081510     SET WS-FOUND-SW TO "N".
081520     SET WS-VMP-PATLEN TO 20.
081530     MOVE WS-CURR-LINE TO WS-CURR-LINE-UC.
081540     MOVE WS-APPL-VALUE TO WS-APPL-VALUE-UC.
081550     INSPECT WS-CURR-LINE-UC CONVERTING
081560         "abcdefghijklmnopqrstuvwxyz" TO
081570         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
081580     INSPECT WS-APPL-VALUE-UC CONVERTING
081590         "abcdefghijklmnopqrstuvwxyz" TO
081595         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
081600     MOVE WS-APPL-VALUE-UC TO WS-VMP-PATTERN-WK.
081900     SET WS-DONE-SW TO "N".
082000     PERFORM B430-TRIM-PATTERN THRU B439-TRIM-PATTERN-EX
082100         UNTIL WS-DONE.
082200     IF WS-VMP-PATLEN = ZERO
082300         SET WS-FOUND-SW TO "Y"
082400         GO TO E819-CONTAINS-EX
082500     END-IF.
082600     SET WS-VMP-MAXPOS TO 30.
082700     SUBTRACT WS-VMP-PATLEN FROM WS-VMP-MAXPOS.
082800     ADD 1 TO WS-VMP-MAXPOS.
082900     IF WS-VMP-MAXPOS < 1
083000         GO TO E819-CONTAINS-EX
083100     END-IF.
083200     PERFORM E820-TEST-POS THRU E829-TEST-POS-EX
083300         VARYING WS-VMP-POS FROM 1 BY 1
083400             UNTIL WS-VMP-POS > WS-VMP-MAXPOS
083500                OR WS-FOUND.
083600 E819-CONTAINS-EX.
083700     EXIT.
083800 E820-TEST-POS.
083900     IF WS-CURR-LINE-UC(WS-VMP-POS: WS-VMP-PATLEN) =
084000        WS-VMP-PATTERN-WK(1: WS-VMP-PATLEN)
084100         SET WS-FOUND-SW TO "Y"
084200     END-IF.
084300 E829-TEST-POS-EX.
084400     EXIT.
084500*----------------------------------------------------------------*
084600* D000 - FINALIZE THE SCAN RECORD - SCORE IS ROUNDED HALF-UP TO
084700* ONE DECIMAL, 100.0 WHEN THERE IS NOTHING TO SCORE.
084800*----------------------------------------------------------------*
084900 D000-FINALIZE-SCAN.
085000     MOVE WS-SCAN-ID TO SCN-ID.
085100     SET SCN-IS-COMPLETED TO TRUE.
085200     MOVE WK-C-RUN-DATE TO SCN-FINISH-DATE.
085300     MOVE WS-TOTAL-DEVICES TO SCN-TOTAL-DEVICES.
085400     MOVE WS-TOTAL-RULES TO SCN-TOTAL-RULES.
085500     MOVE WS-TOTAL-PASSED TO SCN-PASSED.
085600     MOVE WS-TOTAL-FAILED TO SCN-FAILED.
085700     MOVE WS-TOTAL-ERRORS TO SCN-ERRORS.
085800     COMPUTE WS-SCORE-DENOM =
085900         WS-TOTAL-PASSED + WS-TOTAL-FAILED + WS-TOTAL-ERRORS.
086000     IF WS-SCORE-DENOM = ZERO
086100         MOVE 1000 TO SCN-SCORE
086200     ELSE
086300         COMPUTE WS-SCORE-FINAL ROUNDED =
086400             WS-TOTAL-PASSED / WS-SCORE-DENOM * 100
086500         MOVE WS-SCORE-FINAL TO SCN-SCORE
086600     END-IF.
086700     WRITE WK-C-SCANREC.
086800*----------------------------------------------------------------*
086900 Z000-END-PROGRAM-ROUTINE.
087000     PERFORM D000-FINALIZE-SCAN THRU D000-FINALIZE-SCAN.
087100     CLOSE DEVICES-FILE RULES-FILE POLICIES-FILE EXCEPTS-FILE
087200           VENDMAP-FILE CONFIGS-FILE RESULTS-FILE SCANREC-FILE.
087300 Z999-END-PROGRAM-ROUTINE-EX.
087400     EXIT.
087500*----------------------------------------------------------------*
087600****** END OF PROGRAM SOURCE - HCSSCAN ******
